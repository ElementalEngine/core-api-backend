000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RATEUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/84.
000700 DATE-COMPILED. 02/14/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  RATEUPDT -- TEAM SKILL RATING ENGINE.  CALLED ONCE PER        *
001100*  GROUPING (W/O-SUBS OR WITH-SUB-INS) BY MATCHINT, MATCHUPD     *
001200*  AND MATCHAPR.  RUNS THE BAYESIAN TEAM-VS-TEAM UPDATE OVER     *
001300*  ALL ORDERED PAIRS OF TEAMS AND RETURNS THE CANDIDATE NEW      *
001400*  MU/SIGMA FOR EVERY PLAYER PASSED IN.  NO CALL IS MADE HERE    *
001500*  TO ANY INTRINSIC FUNCTION -- SQUARE ROOT, THE NORMAL DENSITY  *
001600*  AND THE NORMAL CDF ARE ALL HAND-ROLLED, SINCE THE SHOP'S      *
001700*  COMPILER LEVEL ON THE PRODUCTION LPAR PREDATES THE INTRINSIC  *
001800*  FUNCTION LIBRARY.                                             *
001900******************************************************************
002000* CHANGE LOG
002100* 021484JS  ORIGINAL PROGRAM -- WRITTEN AS CLCLBCST, HOSPITAL       JS84  
002200* 021484JS  COST-SHARE CALCULATOR.  RETIRED THAT LOGIC.             JS84  
002300* 030209JS  REBUILT AS THE LEAGUE SKILL RATING ENGINE.  ADDED       JS09  
002400* 030209JS  SQUARE-ROOT AND NORMAL DENSITY/CDF PARAGRAPHS.          JS09  
002500* 041711MM  ADDED THE DRAW-CASE PAIR UPDATE (EPSILON = 0).          MM11  
002600* 090813AK  CLAMPED THE VARIANCE MULTIPLIER TO A MINIMUM OF         LG1140
002700* 090813AK  .0001 -- CERTAINTY WAS RUNNING NEGATIVE ON LONG         LG1140
002800* 090813AK  WINNING STREAKS.  TICKET LG-1140.                       LG1140
002900* 052999KP  Y2K REVIEW -- NO DATE MATH IN THIS PROGRAM.  OK.        KP99  
003000* 071303MM  BUMPED PAIR TABLE SIZE FOR 12-PLAYER FFA GAMES.         MM03  
003100* 110206AK  TIGHTENED THE EXP SERIES TO 14 TERMS -- ROUNDING        LG2203
003200* 110206AK  DRIFT ON BLOWOUT GAMES (LARGE T).  TICKET LG-2203.      LG2203
003300* 091815AK  ADDED THE PAIRS-PROCESSED AND ITERATION TRACE           LG0696
003400* 091815AK  COUNTERS FOR THE OPERATIONS DIAGNOSTIC DUMP.            LG0696
003500* 091815AK  TICKET LG-0696.                                         LG0696
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  MISC-FIELDS.
005200     05  WS-TEAM-COUNT               PIC 9(02) COMP.
005300     05  WS-A-IDX                    PIC 9(02) COMP.
005400     05  WS-B-IDX                    PIC 9(02) COMP.
005500     05  WS-P-IDX                    PIC 9(02) COMP.
005600     05  WS-ITER-CTR                 PIC 9(02) COMP.
005700     05  WS-PAIRS-PROCESSED          PIC 9(04) COMP.
005800     05  FILLER                      PIC X(02).
005900
006000*    TRACE DISPLAY WORK -- DIGIT VIEWS OF THE ITERATION AND
006100*    PAIR-PROCESSED COUNTERS FOR THE OPERATIONS TRACE DUMP AT
006200*    THE END OF A RUN.
006300 01  WS-ITER-CTR-DISP                PIC 9(02).
006400 01  WS-ITER-CTR-DISP-R REDEFINES WS-ITER-CTR-DISP.
006500     05  WS-ITER-CTR-DIGIT OCCURS 2 TIMES PIC 9(01).
006600
006700 01  WS-PAIRS-PROCESSED-DISP         PIC 9(04).
006800 01  WS-PAIRS-PROCESSED-DISP-R REDEFINES WS-PAIRS-PROCESSED-DISP.
006900     05  WS-PAIRS-HIGH               PIC 9(02).
007000     05  WS-PAIRS-LOW                PIC 9(02).
007100
007200 01  RATE-CONSTANTS.
007300     05  WS-BETA                     PIC S9(05)V9(04) VALUE 250.0000.
007400     05  WS-TAU                      PIC S9(05)V9(04) VALUE 5.0000.
007500     05  WS-TAU-SQ                   PIC S9(05)V9(04).
007600     05  WS-MIN-MULT                 PIC S9(01)V9(04) VALUE .0001.
007700     05  WS-INV-ROOT-2PI             PIC S9(01)V9(07) VALUE
007800                                        .3989423.
007900     05  FILLER                      PIC X(02).
008000
008100* TEAM WORK TABLE -- ONE ENTRY PER DISTINCT TEAM, SORTED BY
008200* RANK ASCENDING BY 100-SORT-TEAMS BEFORE THE PAIR LOOP RUNS.
008300 01  TEAM-WORK-TABLE.
008400     05  TW-ENTRY OCCURS 12 TIMES INDEXED BY TW-IDX.
008500         10  TW-TEAM-NO              PIC 9(02).
008600         10  TW-RANK                 PIC 9(02).
008700     05  FILLER                      PIC X(02).
008800
008900* PAIR-LEVEL WORKING FIELDS
009000 01  PAIR-WORK-FIELDS.
009100     05  WS-MU-A                     PIC S9(07)V9(04).
009200     05  WS-MU-B                     PIC S9(07)V9(04).
009300     05  WS-VAR-A                    PIC S9(07)V9(04).
009400     05  WS-VAR-B                    PIC S9(07)V9(04).
009500     05  WS-C-SQ                     PIC S9(07)V9(04).
009600     05  WS-C                        PIC S9(05)V9(04).
009700     05  WS-T                        PIC S9(05)V9(04).
009800     05  WS-V                        PIC S9(05)V9(04).
009900     05  WS-W                        PIC S9(05)V9(04).
010000     05  WS-L-VAL                    PIC S9(05)V9(04).
010100     05  WS-U-VAL                    PIC S9(05)V9(04).
010200     05  WS-PHI-U                    PIC S9(01)V9(07).
010300     05  WS-PHI-L                    PIC S9(01)V9(07).
010400     05  WS-CDF-U                    PIC S9(01)V9(07).
010500     05  WS-CDF-L                    PIC S9(01)V9(07).
010600     05  WS-MULT                     PIC S9(05)V9(04).
010700     05  WS-RANK-A                   PIC 9(02).
010800     05  WS-RANK-B                   PIC 9(02).
010900     05  WS-TEAM-A-NO                PIC 9(02).
011000     05  WS-TEAM-B-NO                PIC 9(02).
011100     05  FILLER                      PIC X(02).
011200
011300* REDEFINES OF THE PAIR-WORK RUNNING SIGN, SO THE SAME PARAGRAPH
011400* CAN APPLY +V/-V DEPENDING ON WHICH TEAM WAS ON THE LOW SIDE.
011500 01  WS-SIGN-FIELDS.
011600     05  WS-SIGN-A                   PIC S9(01) VALUE +1.
011700     05  WS-SIGN-B                   PIC S9(01) VALUE -1.
011800     05  FILLER                      PIC X(02).
011900 01  WS-SIGN-FIELDS-R REDEFINES WS-SIGN-FIELDS.
012000     05  WS-SIGN-TBL OCCURS 2 TIMES PIC S9(01).
012100     05  FILLER                      PIC X(02).
012200
012300* SQUARE-ROOT WORK AREA (NEWTON-RAPHSON)
012400 01  SQRT-WORK-FIELDS.
012500     05  WS-SQRT-ARG                 PIC S9(09)V9(06).
012600     05  WS-SQRT-RESULT              PIC S9(07)V9(06).
012700     05  WS-SQRT-GUESS               PIC S9(07)V9(06).
012800     05  WS-SQRT-DIFF                PIC S9(07)V9(06).
012900     05  FILLER                      PIC X(02).
013000
013100* EXP WORK AREA (SCALED TAYLOR SERIES, SQUARED BACK UP)
013200 01  EXP-WORK-FIELDS.
013300     05  WS-EXP-ARG                  PIC S9(05)V9(06).
013400     05  WS-EXP-RESULT               PIC S9(01)V9(07).
013500     05  WS-EXP-SCALED               PIC S9(05)V9(08).
013600     05  WS-EXP-TERM                 PIC S9(01)V9(08).
013700     05  WS-EXP-SUM                  PIC S9(01)V9(08).
013800     05  WS-EXP-TERM-NO              PIC 9(02) COMP.
013900     05  WS-EXP-SQUARE-CTR           PIC 9(02) COMP.
014000*    SCALE-DOWN OF THE EXP ARGUMENT -- DIVIDE BY 256, TAYLOR
014100*    SERIES ON THE SMALL RESULT, THEN SQUARE BACK UP 8 TIMES.
014200     05  WS-EXP-SCALE-SHIFTS         PIC 9(02) COMP VALUE 8.
014300     05  WS-EXP-SCALE-FACTOR         PIC 9(05) COMP VALUE 256.
014400     05  FILLER                      PIC X(02).
014500
014600* NORMAL-CDF APPROXIMATION CONSTANTS (ABRAMOWITZ & STEGUN 26.2.17)
014700 01  CDF-CONSTANTS.
014800     05  WS-CDF-B1                   PIC S9(01)V9(07) VALUE
014900                                        .3193815.
015000     05  WS-CDF-B2                   PIC S9(01)V9(07) VALUE
015100                                        -.3565638.
015200     05  WS-CDF-B3                   PIC S9(01)V9(07) VALUE
015300                                        1.7814779.
015400     05  WS-CDF-B4                   PIC S9(01)V9(07) VALUE
015500                                        -1.8212560.
015600     05  WS-CDF-B5                   PIC S9(01)V9(07) VALUE
015700                                        1.3302744.
015800     05  WS-CDF-P                    PIC S9(01)V9(07) VALUE
015900                                        .2316419.
016000     05  WS-CDF-K                    PIC S9(01)V9(07).
016100     05  WS-CDF-POLY                 PIC S9(01)V9(07).
016200     05  WS-CDF-X                    PIC S9(05)V9(04).
016300     05  WS-CDF-RESULT               PIC S9(01)V9(07).
016400     05  FILLER                      PIC X(02).
016500
016600 LINKAGE SECTION.
016700 01  RATE-LINKAGE.
016800     05  RATE-TEAM-COUNT             PIC 9(02) COMP.
016900     05  RATE-PLAYER-COUNT           PIC 9(02) COMP.
017000     05  RATE-TEAM-TBL OCCURS 12 TIMES.
017100         10  RATE-TEAM-NO            PIC 9(02).
017200         10  RATE-TEAM-RANK          PIC 9(02).
017300     05  RATE-PLAYER-TBL OCCURS 12 TIMES.
017400         10  RATE-PLYR-TEAM          PIC 9(02).
017500         10  RATE-PLYR-MU            PIC S9(05)V9(04).
017600         10  RATE-PLYR-SIGMA-SQ      PIC S9(05)V9(04).
017700         10  RATE-PLYR-NEW-MU        PIC S9(05)V9(04).
017800         10  RATE-PLYR-NEW-SIGMA-SQ  PIC S9(05)V9(04).
017900
018000 01  RATE-RETURN-CD                  PIC 9(04) COMP.
018100
018200 PROCEDURE DIVISION USING RATE-LINKAGE, RATE-RETURN-CD.
018300
018400 000-MAINLINE.
018500     MOVE ZERO TO RATE-RETURN-CD.
018600     MOVE RATE-TEAM-COUNT TO WS-TEAM-COUNT.
018700
018800     IF WS-TEAM-COUNT < 2
018900         MOVE 1 TO RATE-RETURN-CD
019000         GOBACK.
019100
019200     PERFORM 050-LOAD-TEAM-TABLE.
019300     PERFORM 060-SORT-TEAMS.
019400     PERFORM 070-INFLATE-VARIANCE.
019500     PERFORM 100-PAIR-LOOP-A
019600         VARYING WS-A-IDX FROM 1 BY 1
019700             UNTIL WS-A-IDX > WS-TEAM-COUNT.
019800
019900     MOVE WS-PAIRS-PROCESSED TO WS-PAIRS-PROCESSED-DISP.
020000     GOBACK.
020100
020200 050-LOAD-TEAM-TABLE.
020300     PERFORM 055-LOAD-ONE-TEAM
020400         VARYING WS-P-IDX FROM 1 BY 1
020500             UNTIL WS-P-IDX > WS-TEAM-COUNT.
020600 050-EXIT.
020700     EXIT.
020800
020900 055-LOAD-ONE-TEAM.
021000     MOVE RATE-TEAM-NO (WS-P-IDX)   TO TW-TEAM-NO (WS-P-IDX).
021100     MOVE RATE-TEAM-RANK (WS-P-IDX) TO TW-RANK (WS-P-IDX).
021200 055-EXIT.
021300     EXIT.
021400
021500*    BUBBLE SORT OF THE TEAM TABLE BY RANK ASCENDING -- SHOP
021600*    NEVER USES THE SORT VERB FOR AN IN-MEMORY TABLE THIS SMALL.
021700 060-SORT-TEAMS.
021800     PERFORM 062-SORT-OUTER
021900         VARYING WS-A-IDX FROM 1 BY 1
022000             UNTIL WS-A-IDX > WS-TEAM-COUNT.
022100 060-EXIT.
022200     EXIT.
022300
022400 062-SORT-OUTER.
022500     PERFORM 064-SORT-INNER
022600         VARYING WS-B-IDX FROM 1 BY 1
022700             UNTIL WS-B-IDX > WS-TEAM-COUNT - WS-A-IDX.
022800 062-EXIT.
022900     EXIT.
023000
023100 064-SORT-INNER.
023200     IF TW-RANK (WS-B-IDX) > TW-RANK (WS-B-IDX + 1)
023300         PERFORM 065-SWAP-TEAMS
023400     END-IF.
023500 064-EXIT.
023600     EXIT.
023700
023800 065-SWAP-TEAMS.
023900     MOVE TW-TEAM-NO (WS-B-IDX)     TO WS-TEAM-A-NO.
024000     MOVE TW-RANK (WS-B-IDX)        TO WS-RANK-A.
024100     MOVE TW-TEAM-NO (WS-B-IDX + 1) TO TW-TEAM-NO (WS-B-IDX).
024200     MOVE TW-RANK (WS-B-IDX + 1)    TO TW-RANK (WS-B-IDX).
024300     MOVE WS-TEAM-A-NO              TO TW-TEAM-NO (WS-B-IDX + 1).
024400     MOVE WS-RANK-A                 TO TW-RANK (WS-B-IDX + 1).
024500 065-EXIT.
024600     EXIT.
024700
024800 070-INFLATE-VARIANCE.
024900     COMPUTE WS-TAU-SQ = WS-TAU * WS-TAU.
025000     PERFORM 075-INFLATE-ONE
025100         VARYING WS-P-IDX FROM 1 BY 1
025200             UNTIL WS-P-IDX > RATE-PLAYER-COUNT.
025300 070-EXIT.
025400     EXIT.
025500
025600 075-INFLATE-ONE.
025700     ADD WS-TAU-SQ TO RATE-PLYR-SIGMA-SQ (WS-P-IDX).
025800 075-EXIT.
025900     EXIT.
026000
026100*    OUTER LOOP OVER TEAM A, INNER LOOP OVER TEAM B -- EVERY
026200*    ORDERED PAIR OF DISTINCT TEAMS GETS ONE PAIRWISE UPDATE,
026300*    APPLIED IMMEDIATELY (SEQUENTIAL APPROXIMATION PER SPEC).
026400 100-PAIR-LOOP-A.
026500     PERFORM 110-PAIR-LOOP-B
026600         VARYING WS-B-IDX FROM 1 BY 1
026700             UNTIL WS-B-IDX > WS-TEAM-COUNT.
026800 100-EXIT.
026900     EXIT.
027000
027100 110-PAIR-LOOP-B.
027200     IF WS-A-IDX NOT = WS-B-IDX
027300         MOVE TW-TEAM-NO (WS-A-IDX) TO WS-TEAM-A-NO
027400         MOVE TW-TEAM-NO (WS-B-IDX) TO WS-TEAM-B-NO
027500         MOVE TW-RANK (WS-A-IDX)    TO WS-RANK-A
027600         MOVE TW-RANK (WS-B-IDX)    TO WS-RANK-B
027700         PERFORM 200-DO-ONE-PAIR
027800     END-IF.
027900 110-EXIT.
028000     EXIT.
028100
028200 200-DO-ONE-PAIR.
028300     ADD 1 TO WS-PAIRS-PROCESSED.
028400     PERFORM 210-SUM-TEAM-VALUES.
028500     COMPUTE WS-C-SQ = WS-VAR-A + WS-VAR-B
028600                      + (2 * WS-BETA * WS-BETA).
028700     MOVE WS-C-SQ TO WS-SQRT-ARG.
028800     PERFORM 800-SQUARE-ROOT.
028900     MOVE WS-SQRT-RESULT TO WS-C.
029000
029100     IF WS-RANK-A = WS-RANK-B
029200         PERFORM 300-DRAW-CASE
029300     ELSE
029400         PERFORM 400-WIN-LOSE-CASE
029500     END-IF.
029600 200-EXIT.
029700     EXIT.
029800
029900 210-SUM-TEAM-VALUES.
030000     MOVE ZERO TO WS-MU-A  WS-MU-B  WS-VAR-A  WS-VAR-B.
030100     PERFORM 215-SUM-ONE-PLAYER
030200         VARYING WS-P-IDX FROM 1 BY 1
030300             UNTIL WS-P-IDX > RATE-PLAYER-COUNT.
030400 210-EXIT.
030500     EXIT.
030600
030700 215-SUM-ONE-PLAYER.
030800     IF RATE-PLYR-TEAM (WS-P-IDX) = WS-TEAM-A-NO
030900         ADD RATE-PLYR-MU (WS-P-IDX)       TO WS-MU-A
031000         ADD RATE-PLYR-SIGMA-SQ (WS-P-IDX) TO WS-VAR-A
031100     END-IF.
031200     IF RATE-PLYR-TEAM (WS-P-IDX) = WS-TEAM-B-NO
031300         ADD RATE-PLYR-MU (WS-P-IDX)       TO WS-MU-B
031400         ADD RATE-PLYR-SIGMA-SQ (WS-P-IDX) TO WS-VAR-B
031500     END-IF.
031600 215-EXIT.
031700     EXIT.
031800
031900*    A BEAT B (RANK-A < RANK-B).  ONLY PROCESS EACH PAIR ONCE
032000*    FROM THE WINNER'S SIDE -- WHEN A IS THE LOSER THIS
032100*    PARAGRAPH IS SKIPPED AND THE MIRROR PAIR (B AS A) CARRIES
032200*    THE UPDATE, SO EACH DISTINCT PAIR IS RATED EXACTLY ONCE
032300*    PER DIRECTION.
032400 400-WIN-LOSE-CASE.
032500     IF WS-RANK-A > WS-RANK-B
032600         GO TO 400-EXIT.
032700
032800     COMPUTE WS-T = (WS-MU-A - WS-MU-B) / WS-C.
032900     PERFORM 500-NORMAL-DENSITY-T.
033000     PERFORM 600-NORMAL-CDF-T.
033100     IF WS-CDF-U = ZERO
033200         MOVE .000001 TO WS-CDF-U.
033300     COMPUTE WS-V = WS-PHI-U / WS-CDF-U.
033400     COMPUTE WS-W = WS-V * (WS-V + WS-T).
033500
033600     PERFORM 700-APPLY-PLAYER-DELTAS
033700         VARYING WS-P-IDX FROM 1 BY 1
033800             UNTIL WS-P-IDX > RATE-PLAYER-COUNT.
033900 400-EXIT.
034000     EXIT.
034100
034200*    T IS ALREADY IN WS-T.  COMPUTE PHI(T) INTO WS-PHI-U AND
034300*    CDF(T) INTO WS-CDF-U FOR THE WIN CASE.
034400 500-NORMAL-DENSITY-T.
034500     MOVE WS-T TO WS-EXP-ARG.
034600     COMPUTE WS-EXP-ARG = 0 - ((WS-T * WS-T) / 2).
034700     PERFORM 900-EXP-CALC.
034800     COMPUTE WS-PHI-U = WS-INV-ROOT-2PI * WS-EXP-RESULT.
034900 500-EXIT.
035000     EXIT.
035100
035200 600-NORMAL-CDF-T.
035300     MOVE WS-T TO WS-CDF-X.
035400     PERFORM 950-NORMAL-CDF.
035500     MOVE WS-CDF-RESULT TO WS-CDF-U.
035600 600-EXIT.
035700     EXIT.
035800
035900 700-APPLY-PLAYER-DELTAS.
036000     IF RATE-PLYR-TEAM (WS-P-IDX) = WS-TEAM-A-NO
036100         PERFORM 710-APPLY-ONE-DELTA
036200     END-IF.
036300     IF RATE-PLYR-TEAM (WS-P-IDX) = WS-TEAM-B-NO
036400         PERFORM 720-APPLY-ONE-DELTA
036500     END-IF.
036600 700-EXIT.
036700     EXIT.
036800
036900 710-APPLY-ONE-DELTA.
037000     COMPUTE WS-MULT =
037100         1 - ((RATE-PLYR-SIGMA-SQ (WS-P-IDX) / WS-C-SQ) * WS-W).
037200     IF WS-MULT < WS-MIN-MULT
037300         MOVE WS-MIN-MULT TO WS-MULT.
037400     COMPUTE RATE-PLYR-NEW-MU (WS-P-IDX) =
037500         RATE-PLYR-MU (WS-P-IDX) +
037600         ((RATE-PLYR-SIGMA-SQ (WS-P-IDX) / WS-C) * WS-V).
037700     COMPUTE RATE-PLYR-NEW-SIGMA-SQ (WS-P-IDX) =
037800         RATE-PLYR-SIGMA-SQ (WS-P-IDX) * WS-MULT.
037900 710-EXIT.
038000     EXIT.
038100
038200 720-APPLY-ONE-DELTA.
038300     COMPUTE WS-MULT =
038400         1 - ((RATE-PLYR-SIGMA-SQ (WS-P-IDX) / WS-C-SQ) * WS-W).
038500     IF WS-MULT < WS-MIN-MULT
038600         MOVE WS-MIN-MULT TO WS-MULT.
038700     COMPUTE RATE-PLYR-NEW-MU (WS-P-IDX) =
038800         RATE-PLYR-MU (WS-P-IDX) -
038900         ((RATE-PLYR-SIGMA-SQ (WS-P-IDX) / WS-C) * WS-V).
039000     COMPUTE RATE-PLYR-NEW-SIGMA-SQ (WS-P-IDX) =
039100         RATE-PLYR-SIGMA-SQ (WS-P-IDX) * WS-MULT.
039200 720-EXIT.
039300     EXIT.
039400
039500*    DRAW CASE (RANK-A = RANK-B).  ONLY THE LOWER-NUMBERED TEAM
039600*    OF THE PAIR CARRIES THE UPDATE, TO MATCH "EACH PAIR ONCE".
039700 300-DRAW-CASE.
039800     IF WS-TEAM-A-NO > WS-TEAM-B-NO
039900         GO TO 300-EXIT.
040000
040100     COMPUTE WS-T = (WS-MU-A - WS-MU-B) / WS-C.
040200     IF WS-T < ZERO
040300         COMPUTE WS-U-VAL = 0 - WS-T
040400         MOVE WS-T TO WS-L-VAL
040500     ELSE
040600         MOVE WS-T TO WS-U-VAL
040700         COMPUTE WS-L-VAL = 0 - WS-T
040800     END-IF.
040900
041000     MOVE WS-U-VAL TO WS-EXP-ARG.
041100     COMPUTE WS-EXP-ARG = 0 - ((WS-U-VAL * WS-U-VAL) / 2).
041200     PERFORM 900-EXP-CALC.
041300     COMPUTE WS-PHI-U = WS-INV-ROOT-2PI * WS-EXP-RESULT.
041400
041500     COMPUTE WS-EXP-ARG = 0 - ((WS-L-VAL * WS-L-VAL) / 2).
041600     PERFORM 900-EXP-CALC.
041700     COMPUTE WS-PHI-L = WS-INV-ROOT-2PI * WS-EXP-RESULT.
041800
041900     MOVE WS-U-VAL TO WS-CDF-X.
042000     PERFORM 950-NORMAL-CDF.
042100     MOVE WS-CDF-RESULT TO WS-CDF-U.
042200
042300     MOVE WS-L-VAL TO WS-CDF-X.
042400     PERFORM 950-NORMAL-CDF.
042500     MOVE WS-CDF-RESULT TO WS-CDF-L.
042600
042700     COMPUTE WS-V = (WS-PHI-L - WS-PHI-U) / (WS-CDF-U - WS-CDF-L).
042800     COMPUTE WS-W = (WS-V * WS-V) +
042900         (((WS-U-VAL * WS-PHI-U) - (WS-L-VAL * WS-PHI-L))
043000             / (WS-CDF-U - WS-CDF-L)).
043100
043200*    LOWER-MEAN TEAM GETS +V, HIGHER-MEAN TEAM GETS -V.
043300     IF WS-MU-A < WS-MU-B
043400         MOVE +1 TO WS-SIGN-A
043500         MOVE -1 TO WS-SIGN-B
043600     ELSE
043700         MOVE -1 TO WS-SIGN-A
043800         MOVE +1 TO WS-SIGN-B
043900     END-IF.
044000
044100     PERFORM 730-APPLY-DRAW-DELTAS
044200         VARYING WS-P-IDX FROM 1 BY 1
044300             UNTIL WS-P-IDX > RATE-PLAYER-COUNT.
044400 300-EXIT.
044500     EXIT.
044600
044700 730-APPLY-DRAW-DELTAS.
044800     IF RATE-PLYR-TEAM (WS-P-IDX) = WS-TEAM-A-NO
044900         COMPUTE WS-MULT =
045000           1 - ((RATE-PLYR-SIGMA-SQ (WS-P-IDX) / WS-C-SQ) * WS-W)
045100         IF WS-MULT < WS-MIN-MULT
045200             MOVE WS-MIN-MULT TO WS-MULT
045300         END-IF
045400         COMPUTE RATE-PLYR-NEW-MU (WS-P-IDX) =
045500             RATE-PLYR-MU (WS-P-IDX) +
045600             (WS-SIGN-A * (RATE-PLYR-SIGMA-SQ (WS-P-IDX)
045700                 / WS-C) * WS-V)
045800         COMPUTE RATE-PLYR-NEW-SIGMA-SQ (WS-P-IDX) =
045900             RATE-PLYR-SIGMA-SQ (WS-P-IDX) * WS-MULT
046000     END-IF.
046100     IF RATE-PLYR-TEAM (WS-P-IDX) = WS-TEAM-B-NO
046200         COMPUTE WS-MULT =
046300           1 - ((RATE-PLYR-SIGMA-SQ (WS-P-IDX) / WS-C-SQ) * WS-W)
046400         IF WS-MULT < WS-MIN-MULT
046500             MOVE WS-MIN-MULT TO WS-MULT
046600         END-IF
046700         COMPUTE RATE-PLYR-NEW-MU (WS-P-IDX) =
046800             RATE-PLYR-MU (WS-P-IDX) +
046900             (WS-SIGN-B * (RATE-PLYR-SIGMA-SQ (WS-P-IDX)
047000                 / WS-C) * WS-V)
047100         COMPUTE RATE-PLYR-NEW-SIGMA-SQ (WS-P-IDX) =
047200             RATE-PLYR-SIGMA-SQ (WS-P-IDX) * WS-MULT
047300     END-IF.
047400 730-EXIT.
047500     EXIT.
047600
047700*    NEWTON-RAPHSON SQUARE ROOT -- 15 ITERATIONS IS MORE THAN
047800*    ENOUGH TO CONVERGE FOR THE VARIANCE MAGNITUDES THIS
047900*    PROGRAM EVER SEES.
048000 800-SQUARE-ROOT.
048100     IF WS-SQRT-ARG = ZERO
048200         MOVE ZERO TO WS-SQRT-RESULT
048300         GO TO 800-EXIT.
048400     COMPUTE WS-SQRT-GUESS = WS-SQRT-ARG / 2.
048500     IF WS-SQRT-GUESS = ZERO
048600         MOVE .000001 TO WS-SQRT-GUESS.
048700     PERFORM 810-NEWTON-STEP
048800         VARYING WS-ITER-CTR FROM 1 BY 1 UNTIL WS-ITER-CTR > 15.
048900     MOVE WS-ITER-CTR TO WS-ITER-CTR-DISP.
049000     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
049100 800-EXIT.
049200     EXIT.
049300
049400 810-NEWTON-STEP.
049500     COMPUTE WS-SQRT-GUESS ROUNDED =
049600         (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2.
049700 810-EXIT.
049800     EXIT.
049900
050000*    EXP(WS-EXP-ARG) FOR WS-EXP-ARG <= ZERO.  SCALE THE
050100*    ARGUMENT DOWN BY 256, TAYLOR-SERIES THE SMALL RESULT, THEN
050200*    SQUARE THE RESULT BACK UP 8 TIMES (EXP(Y) =
050300*    (EXP(Y/256))**256).  KEEPS THE SERIES CONVERGING FAST EVEN
050400*    ON A BLOWOUT GAME WHERE T IS LARGE.
050500 900-EXP-CALC.
050600     COMPUTE WS-EXP-SCALED = WS-EXP-ARG / WS-EXP-SCALE-FACTOR.
050700     MOVE 1 TO WS-EXP-SUM.
050800     MOVE 1 TO WS-EXP-TERM.
050900     PERFORM 910-SERIES-TERM
051000         VARYING WS-EXP-TERM-NO FROM 1 BY 1
051100             UNTIL WS-EXP-TERM-NO > 14.
051200     MOVE WS-EXP-SUM TO WS-EXP-RESULT.
051300     PERFORM 920-SQUARE-RESULT
051400         VARYING WS-EXP-SQUARE-CTR FROM 1 BY 1
051500             UNTIL WS-EXP-SQUARE-CTR > WS-EXP-SCALE-SHIFTS.
051600 900-EXIT.
051700     EXIT.
051800
051900 910-SERIES-TERM.
052000     COMPUTE WS-EXP-TERM ROUNDED =
052100         (WS-EXP-TERM * WS-EXP-SCALED) / WS-EXP-TERM-NO.
052200     ADD WS-EXP-TERM TO WS-EXP-SUM.
052300 910-EXIT.
052400     EXIT.
052500
052600 920-SQUARE-RESULT.
052700     COMPUTE WS-EXP-RESULT ROUNDED =
052800         WS-EXP-RESULT * WS-EXP-RESULT.
052900 920-EXIT.
053000     EXIT.
053100
053200*    STANDARD NORMAL CDF, ABRAMOWITZ & STEGUN 26.2.17.  WS-CDF-X
053300*    IS THE ARGUMENT, WS-CDF-RESULT COMES BACK WITH PHI(X).
053400 950-NORMAL-CDF.
053500     IF WS-CDF-X < ZERO
053600         COMPUTE WS-EXP-ARG = 0 - ((WS-CDF-X * WS-CDF-X) / 2)
053700         PERFORM 900-EXP-CALC
053800         COMPUTE WS-PHI-U = WS-INV-ROOT-2PI * WS-EXP-RESULT
053900         COMPUTE WS-CDF-K = 1 / (1 - (WS-CDF-P * WS-CDF-X))
054000         PERFORM 960-CDF-POLY
054100         COMPUTE WS-CDF-RESULT = WS-CDF-POLY * WS-PHI-U
054200     ELSE
054300         COMPUTE WS-EXP-ARG = 0 - ((WS-CDF-X * WS-CDF-X) / 2)
054400         PERFORM 900-EXP-CALC
054500         COMPUTE WS-PHI-U = WS-INV-ROOT-2PI * WS-EXP-RESULT
054600         COMPUTE WS-CDF-K = 1 / (1 + (WS-CDF-P * WS-CDF-X))
054700         PERFORM 960-CDF-POLY
054800         COMPUTE WS-CDF-RESULT = 1 - (WS-CDF-POLY * WS-PHI-U)
054900     END-IF.
055000 950-EXIT.
055100     EXIT.
055200
055300 960-CDF-POLY.
055400     COMPUTE WS-CDF-POLY =
055500         WS-CDF-K *
055600         (WS-CDF-B1 + (WS-CDF-K *
055700         (WS-CDF-B2 + (WS-CDF-K *
055800         (WS-CDF-B3 + (WS-CDF-K *
055900         (WS-CDF-B4 + (WS-CDF-K * WS-CDF-B5))))))) ).
056000 960-EXIT.
056100     EXIT.
