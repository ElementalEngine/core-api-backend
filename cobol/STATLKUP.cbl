000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STATLKUP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/09/87.
000700 DATE-COMPILED. 03/09/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  STATLKUP -- KEYED LOOKUP OF A PLAYER'S CURRENT RATING         *
001100*  RECORD FROM ONE OF THE THREE PARALLEL STATS MASTERS.  CALLED  *
001200*  BY MATCHINT AND MATCHUPD BEFORE THEY RUN RATEUPDT, SO THE     *
001300*  RATING ENGINE ALWAYS STARTS FROM WHAT IS CURRENTLY POSTED.    *
001400*  A PLAYER WITH NO LEAGUE ID, OR NO RECORD YET ON THE MASTER,   *
001500*  GETS A FRESH STATS RECORD AT THE RATING ENVIRONMENT'S         *
001600*  DEFAULTS.  READ-ONLY -- MATCHAPR OWNS THE ACTUAL POSTING.     *
001700******************************************************************
001800* CHANGE LOG
001900* 030987JS  ORIGINAL PROGRAM -- WRITTEN AS TRMTSRCH, THE            JS87  
002000* 030987JS  TREATMENT-HISTORY LOOKUP.  RETIRED THAT LOGIC.          JS87  
002100* 041511JS  REBUILT AS THE PLAYER STATS LOOKUP.  ADDED THE          JS11  
002200* 041511JS  THREE-MASTER SELECT SWITCH AND THE FRESH-RECORD         JS11  
002300* 041511JS  DEFAULTING RULE.                                        JS11  
002400* 052999KP  Y2K REVIEW -- STAT-LAST-MODIFIED IS A 19-BYTE           KP99  
002500* 052999KP  YYYY-MM-DD HH:MM:SS STRING.  4-DIGIT YEAR.  OK.         KP99  
002600* 021013MM  ADDED STAT-CIV-COUNT BOUNDS CHECK -- A BAD MASTER       MM13  
002700* 021013MM  RECORD WAS COMING BACK WITH A COUNT OVER 50.            MM13  
002800* 110615AK  GAME-MODE PARAMETER DROPPED FROM THE CALL --            AK15  
002900* 110615AK  COMBINED-VS-MODE SPLIT IS NOW HANDLED BY WHICH          AK15  
003000* 110615AK  MASTER FILE THE CALLER OPENS, NOT BY THIS PROGRAM.      AK15  
003100* 091815AK  ADDED THE CALL COUNTER AND SPLIT-KEY WORK AREA FOR      LG0696
003200* 091815AK  THE OPERATOR CONSOLE DIAGNOSTIC.  TICKET LG-0696.       LG0696
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT STAT-LIFE ASSIGN TO UT-S-STATLIFE
004500         ORGANIZATION IS INDEXED
004600         ACCESS MODE IS RANDOM
004700         RECORD KEY IS STAT-PLAYER-ID OF STAT-LIFE-REC
004800         FILE STATUS IS WS-LIFE-STATUS.
004900     SELECT STAT-SEAS ASSIGN TO UT-S-STATSEAS
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS RANDOM
005200         RECORD KEY IS STAT-PLAYER-ID OF STAT-SEAS-REC
005300         FILE STATUS IS WS-SEAS-STATUS.
005400     SELECT STAT-COMB ASSIGN TO UT-S-STATCOMB
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS RANDOM
005700         RECORD KEY IS STAT-PLAYER-ID OF STAT-COMB-REC
005800         FILE STATUS IS WS-COMB-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  STAT-LIFE
006300     RECORDING MODE F
006400     LABEL RECORDS STANDARD
006500     RECORD CONTAINS 2500 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS.
006700 COPY STATSREC REPLACING STATS-REC BY STAT-LIFE-REC.
006800
006900 FD  STAT-SEAS
007000     RECORDING MODE F
007100     LABEL RECORDS STANDARD
007200     RECORD CONTAINS 2500 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS.
007400 COPY STATSREC REPLACING STATS-REC BY STAT-SEAS-REC.
007500
007600 FD  STAT-COMB
007700     RECORDING MODE F
007800     LABEL RECORDS STANDARD
007900     RECORD CONTAINS 2500 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS.
008100 COPY STATSREC REPLACING STATS-REC BY STAT-COMB-REC.
008200
008300 WORKING-STORAGE SECTION.
008400 01  MISC-FIELDS.
008500     05  WS-LIFE-STATUS              PIC X(02).
008600         88  WS-LIFE-OK              VALUE "00".
008700     05  WS-SEAS-STATUS              PIC X(02).
008800         88  WS-SEAS-OK              VALUE "00".
008900     05  WS-COMB-STATUS              PIC X(02).
009000         88  WS-COMB-OK              VALUE "00".
009100     05  WS-FIRST-CALL-SW            PIC X(01) VALUE "Y".
009200         88  WS-FIRST-CALL           VALUE "Y".
009300     05  FILLER                      PIC X(02).
009400
009500 01  RATE-ENVIRONMENT-CONSTANTS.
009600     05  WS-INITIAL-MU               PIC S9(05)V9(04)
009700                                        VALUE 1500.0000.
009800     05  WS-INITIAL-SIGMA            PIC S9(03)V9(04)
009900                                        VALUE 500.0000.
010000     05  FILLER                      PIC X(02).
010100
010200*    ONE COPY OF THE MASTER SELECT CODE, VIEWED EITHER AS THE
010300*    CALLER'S 1-BYTE FLAG OR AS A NUMBER FOR THE TRACE DISPLAY.
010400 01  WS-MASTER-SELECT-DISP           PIC X(01).
010500 01  WS-MASTER-SELECT-DISP-R REDEFINES WS-MASTER-SELECT-DISP.
010600     05  WS-MASTER-SELECT-NUM        PIC 9(01).
010700
010800*    CALL COUNTER FOR THE TRACE DUMP -- THIS SUBPROGRAM IS
010900*    CALLED ONCE PER PLAYER PER MASTER SO A RUN CAN HIT IT
011000*    THOUSANDS OF TIMES.
011100 01  WS-CALL-COUNT                   PIC 9(07) COMP VALUE ZERO.
011200 01  WS-CALL-COUNT-DISP              PIC 9(07).
011300 01  WS-CALL-COUNT-DISP-R REDEFINES WS-CALL-COUNT-DISP.
011400     05  WS-CALL-COUNT-DIGIT OCCURS 7 TIMES PIC 9(01).
011500
011600*    THE 18-DIGIT LEAGUE ID SPLIT INTO TWO HALVES -- THE SHOP'S
011700*    DUMP UTILITY CAN'T PRINT A SINGLE FIELD WIDER THAN 9 DIGITS
011800*    ON THE OPERATOR CONSOLE LINE, SO A DIAGNOSTIC MESSAGE
011900*    NEEDS THE KEY IN TWO PIECES.
012000 01  WS-PLAYER-ID-WORK                PIC 9(18).
012100 01  WS-PLAYER-ID-WORK-R REDEFINES WS-PLAYER-ID-WORK.
012200     05  WS-PLAYER-ID-HIGH            PIC 9(09).
012300     05  WS-PLAYER-ID-LOW             PIC 9(09).
012400
012500 LINKAGE SECTION.
012600 01  LKUP-MASTER-SELECT              PIC X(01).
012700     88  LKUP-LIFETIME               VALUE "1".
012800     88  LKUP-SEASONAL               VALUE "2".
012900     88  LKUP-COMBINED               VALUE "3".
013000 01  LKUP-REQ-PLAYER-ID              PIC 9(18).
013100 COPY STATSREC REPLACING STATS-REC BY LKUP-STATS-REC,
013200                         LEADING STAT- BY LKUP-.
013300
013400 PROCEDURE DIVISION USING LKUP-MASTER-SELECT, LKUP-REQ-PLAYER-ID,
013500                           LKUP-STATS-REC.
013600
013700 000-MAINLINE.
013800     IF WS-FIRST-CALL
013900         OPEN INPUT STAT-LIFE STAT-SEAS STAT-COMB
014000         MOVE "N" TO WS-FIRST-CALL-SW
014100     END-IF.
014200     ADD 1 TO WS-CALL-COUNT.
014300     MOVE WS-CALL-COUNT      TO WS-CALL-COUNT-DISP.
014400     MOVE LKUP-REQ-PLAYER-ID TO WS-PLAYER-ID-WORK.
014500
014600     IF LKUP-REQ-PLAYER-ID = ZERO
014700         PERFORM 500-BUILD-FRESH-RECORD
014800         GOBACK.
014900
015000     EVALUATE TRUE
015100         WHEN LKUP-LIFETIME
015200             PERFORM 100-READ-LIFE
015300         WHEN LKUP-SEASONAL
015400             PERFORM 200-READ-SEAS
015500         WHEN LKUP-COMBINED
015600             PERFORM 300-READ-COMB
015700     END-EVALUATE.
015800
015900     GOBACK.
016000
016100 100-READ-LIFE.
016200     MOVE LKUP-REQ-PLAYER-ID TO STAT-PLAYER-ID OF STAT-LIFE-REC.
016300     READ STAT-LIFE
016400         INVALID KEY
016500             PERFORM 500-BUILD-FRESH-RECORD.
016600     IF WS-LIFE-OK
016700         MOVE STAT-LIFE-REC TO LKUP-STATS-REC
016800     END-IF.
016900 100-EXIT.
017000     EXIT.
017100
017200 200-READ-SEAS.
017300     MOVE LKUP-REQ-PLAYER-ID TO STAT-PLAYER-ID OF STAT-SEAS-REC.
017400     READ STAT-SEAS
017500         INVALID KEY
017600             PERFORM 500-BUILD-FRESH-RECORD.
017700     IF WS-SEAS-OK
017800         MOVE STAT-SEAS-REC TO LKUP-STATS-REC
017900     END-IF.
018000 200-EXIT.
018100     EXIT.
018200
018300 300-READ-COMB.
018400     MOVE LKUP-REQ-PLAYER-ID TO STAT-PLAYER-ID OF STAT-COMB-REC.
018500     READ STAT-COMB
018600         INVALID KEY
018700             PERFORM 500-BUILD-FRESH-RECORD.
018800     IF WS-COMB-OK
018900         MOVE STAT-COMB-REC TO LKUP-STATS-REC
019000     END-IF.
019100 300-EXIT.
019200     EXIT.
019300
019400 500-BUILD-FRESH-RECORD.
019500     INITIALIZE LKUP-STATS-REC.
019600     MOVE LKUP-REQ-PLAYER-ID TO LKUP-PLAYER-ID.
019700     MOVE WS-INITIAL-MU     TO LKUP-MU.
019800     MOVE WS-INITIAL-SIGMA  TO LKUP-SIGMA.
019900     MOVE ZERO TO LKUP-GAMES LKUP-WINS LKUP-FIRST
020000                  LKUP-SUBBED-IN LKUP-SUBBED-OUT LKUP-CIV-COUNT.
020100 500-EXIT.
020200     EXIT.
