000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LDRBOARD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  LDRBOARD -- PRINTS THE TOP-100 LEADERBOARD FOR ONE SELECTED   *
001100*  STATS MASTER.  WHICH MASTER (LIFETIME, SEASONAL, OR COMBINED, *
001200*  FOR WHICHEVER GAME/MODE/CLOUD SPLIT THE SHOP RUNS) IS FIXED   *
001300*  BY THE JCL ASSIGNMENT OF STAT-MASTER AND BY THE RUNPARM CARD  *
001400*  THAT NAMES IT ON THE REPORT HEADER.  NO SORT VERB -- THE      *
001500*  MASTER IS BROWSED ONCE AND KEPT IN A 100-ROW RANKING TABLE.   *
001600******************************************************************
001700* CHANGE LOG
001800* 012388JS  ORIGINAL PROGRAM -- WRITTEN AS PATLIST, THE PATIENT     JS88  
001900* 012388JS  DETAILED TREATMENTS AND CHARGES LIST.                   JS88  
002000* 090209JS  REBUILT AS THE LEADERBOARD REPORT.  DROPPED THE         JS09  
002100* 090209JS  PATIENT/INSURANCE/PERSONAL MASTER READS AND THE         JS09  
002200* 090209JS  EQUIPMENT/LABTEST DETAIL LINES -- ONE MASTER, ONE       JS09  
002300* 090209JS  RANKING TABLE, ONE DETAIL LINE PER PLAYER.              JS09  
002400* 052999KP  Y2K REVIEW -- HDR-YY IS 4 DIGITS.  OK.                  KP99  
002500* 100311MM  200-INSERT NOW BREAKS TIES ON MU BY SIGMA               MM11  
002600* 100311MM  ASCENDING INSTEAD OF LEAVING THEM IN READ ORDER.        MM11  
002700* 021413AK  RATING COLUMN TRUNCATES MU TO A WHOLE NUMBER --         LG0611
002800* 021413AK  MOVE OF THE PACKED FIELD INTO A DISPLAY WORK ITEM       LG0611
002900* 021413AK  DROPS THE DECIMAL PLACES.  TICKET LG-0611.              LG0611
003000* 040614AK  GAMES-GT-2 ELIGIBILITY CHECK MOVED AHEAD OF THE         AK14  
003100* 040614AK  INSERT SO A FULL TABLE NEVER GETS BUMPED BY AN          AK14  
003200* 040614AK  INELIGIBLE PLAYER.                                      AK14  
003300* 081815AK  WS-RATING-INT-R REPLACES THE OLD SIGN/INT/FRAC SPLIT    LG0688
003400* 081815AK  -- THAT VERSION NEVER ACTUALLY DIVIDED OUT THE          LG0688
003500* 081815AK  DECIMAL POINT.  RATING COLUMN WAS SHOWING GARBAGE       LG0688
003600* 081815AK  ON NEGATIVE MU VALUES.  TICKET LG-0688.                 LG0688
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900         ASSIGN TO UT-S-SYSOUT
005000         ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT RUNPARM
005300         ASSIGN TO UT-S-RUNPARM
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-PARM-STATUS.
005600
005700     SELECT STAT-MASTER
005800         ASSIGN TO UT-S-STATMSTR
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS SEQUENTIAL
006100         RECORD KEY IS STAT-PLAYER-ID OF STAT-MASTER-REC
006200         FILE STATUS IS WS-MSTR-STATUS.
006300
006400     SELECT LEADERBOARD
006500         ASSIGN TO UT-S-LDRBOARD
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-LDR-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC                          PIC X(130).
007800
007900****** ONE-CARD PARAMETER FILE -- NAMES THE MASTER THIS RUN IS
008000****** REPORTING ON, FOR THE REPORT TITLE LINE ONLY.  WHICH
008100****** PHYSICAL FILE STAT-MASTER IS ASSIGNED TO IS SET IN THE
008200****** JCL, NOT READ FROM THIS CARD.
008300 FD  RUNPARM
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RUNPARM-REC.
008900 01  RUNPARM-REC.
009000     05  PARM-GAME                       PIC X(05).
009100     05  PARM-GAME-MODE                   PIC X(08).
009200     05  PARM-MASTER-LABEL                PIC X(20).
009300     05  FILLER                          PIC X(47).
009400
009500 FD  STAT-MASTER
009600     RECORDING MODE F
009700     LABEL RECORDS STANDARD
009800     RECORD CONTAINS 2500 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS.
010000 COPY STATSREC REPLACING STATS-REC BY STAT-MASTER-REC.
010100
010200 FD  LEADERBOARD
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS LDR-REC.
010800 01  LDR-REC                             PIC X(130).
010900
011000 WORKING-STORAGE SECTION.
011100 01  FILE-STATUS-CODES.
011200     05  WS-PARM-STATUS                  PIC X(02).
011300         88  WS-PARM-OK                  VALUE "00".
011400     05  WS-MSTR-STATUS                  PIC X(02).
011500         88  WS-MSTR-OK                  VALUE "00".
011600         88  WS-MSTR-EOF                 VALUE "10".
011700     05  WS-LDR-STATUS                   PIC X(02).
011800         88  WS-LDR-OK                   VALUE "00".
011900     05  FILLER                          PIC X(02).
012000
012100 01  FLAGS-AND-SWITCHES.
012200     05  MORE-STAT-SW                    PIC X(01) VALUE "Y".
012300         88  MORE-STAT-RECS              VALUE "Y".
012400         88  NO-MORE-STAT-RECS           VALUE "N".
012500     05  FILLER                          PIC X(01).
012600
012700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012800     05  RECORDS-READ                    PIC 9(07) COMP.
012900     05  RECORDS-ELIGIBLE                PIC 9(07) COMP.
013000     05  RECORDS-PRINTED                 PIC 9(07) COMP.
013100     05  WS-RANK-COUNT                   PIC 9(03) COMP.
013200     05  WS-INSERT-POS                   PIC 9(03) COMP.
013300     05  WS-SHIFT-IDX                    PIC 9(03) COMP.
013400     05  WS-PRINT-IDX                    PIC 9(03) COMP.
013500     05  WS-LINES                        PIC 9(02) VALUE 99.
013600     05  WS-PAGES                        PIC 9(03) VALUE 1.
013700     05  FILLER                          PIC X(02).
013800
013900*    THREE REDEFINES -- RUN-DATE BREAKDOWN FOR THE HEADER, THE
014000*    MU-TO-INTEGER SPLIT FOR THE RATING COLUMN, AND A DIGIT VIEW
014100*    OF THE PAGE COUNT FOR THE TRACE DISPLAY.
014200 01  WS-RUN-DATE-NUM                     PIC 9(08) COMP.
014300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-NUM.
014400     05  WS-RUN-YEAR                     PIC 9(04).
014500     05  WS-RUN-MONTH                    PIC 9(02).
014600     05  WS-RUN-DAY                      PIC 9(02).
014700
014800 01  WS-RATING-INT                       PIC S9(05).
014900 01  WS-RATING-INT-R REDEFINES WS-RATING-INT.
015000     05  FILLER                          PIC X(01).
015100     05  WS-RATING-THOUSANDS              PIC 9(02).
015200     05  WS-RATING-ONES                   PIC 9(02).
015300
015400 01  WS-PAGES-DISP                       PIC 9(03).
015500 01  WS-PAGES-DISP-R REDEFINES WS-PAGES-DISP.
015600     05  WS-PAGES-DIGIT OCCURS 3 TIMES   PIC 9(01).
015700
015800 01  RANKING-TABLE.
015900     05  WS-RANK-ENTRY OCCURS 100 TIMES INDEXED BY WS-RANK-IDX.
016000         10  RANK-PLAYER-ID               PIC 9(18).
016100         10  RANK-MU                       PIC S9(05)V9(04).
016200         10  RANK-SIGMA                    PIC S9(03)V9(04).
016300         10  RANK-GAMES                    PIC 9(07).
016400         10  RANK-WINS                     PIC 9(07).
016500         10  RANK-FIRST                    PIC 9(07).
016600         10  FILLER                        PIC X(02).
016700
016800 01  WS-HDR-REC.
016900     05  FILLER                          PIC X(01) VALUE " ".
017000     05  HDR-DATE.
017100         10  HDR-YY                      PIC 9(04).
017200         10  DASH-1                      PIC X(01) VALUE "-".
017300         10  HDR-MM                      PIC 9(02).
017400         10  DASH-2                      PIC X(01) VALUE "-".
017500         10  HDR-DD                      PIC 9(02).
017600     05  FILLER                          PIC X(04) VALUE SPACE.
017700     05  HDR-GAME-O                      PIC X(05).
017800     05  FILLER                          PIC X(01) VALUE SPACE.
017900     05  HDR-MODE-O                      PIC X(08).
018000     05  FILLER                          PIC X(01) VALUE SPACE.
018100     05  HDR-MASTER-O                    PIC X(20).
018200     05  FILLER                          PIC X(20) VALUE
018300         "LEAGUE LEADERBOARD".
018400     05  FILLER                          PIC X(14)
018500         VALUE "PAGE NUMBER: " JUSTIFIED RIGHT.
018600     05  PAGE-NBR-O                      PIC ZZ9.
018700     05  FILLER                          PIC X(19) VALUE SPACES.
018800
018900 01  WS-COLM-HDR-REC.
019000     05  FILLER                          PIC X(05) VALUE "RANK".
019100     05  FILLER                          PIC X(20) VALUE "PLAYER-ID".
019200     05  FILLER                          PIC X(10) VALUE "RATING".
019300     05  FILLER                          PIC X(10) VALUE "GAMES".
019400     05  FILLER                          PIC X(10) VALUE "WINS".
019500     05  FILLER                          PIC X(10) VALUE "FIRST".
019600     05  FILLER                          PIC X(65) VALUE SPACES.
019700
019800 01  WS-LDR-DETAIL-LINE.
019900     05  DTL-RANK-O                      PIC ZZ9.
020000     05  FILLER                          PIC X(02) VALUE SPACES.
020100     05  DTL-PLAYER-ID-O                 PIC 9(18).
020200     05  FILLER                          PIC X(02) VALUE SPACES.
020300     05  DTL-RATING-O                    PIC -(05)9.
020400     05  FILLER                          PIC X(02) VALUE SPACES.
020500     05  DTL-GAMES-O                     PIC ZZZZZZ9.
020600     05  FILLER                          PIC X(02) VALUE SPACES.
020700     05  DTL-WINS-O                      PIC ZZZZZZ9.
020800     05  FILLER                          PIC X(02) VALUE SPACES.
020900     05  DTL-FIRST-O                     PIC ZZZZZZ9.
021000     05  FILLER                          PIC X(53) VALUE SPACES.
021100
021200 01  WS-FOOTER-LINE.
021300     05  FILLER                          PIC X(30) VALUE
021400         "TOTAL PLAYERS LISTED: ".
021500     05  FTR-COUNT-O                     PIC ZZ9.
021600     05  FILLER                          PIC X(97) VALUE SPACES.
021700
021800 01  WS-BLANK-LINE.
021900     05  FILLER                          PIC X(130) VALUE SPACES.
022000
022100 COPY ABENDREC.
022200
022300 01  ZERO-VAL                            PIC 9(01) VALUE ZERO.
022400 01  ONE-VAL                             PIC 9(01) VALUE 1.
022500
022600 PROCEDURE DIVISION.
022700     PERFORM 000-HSKPING THRU 000-EXIT.
022800     PERFORM 100-MAINLINE THRU 100-EXIT
022900             UNTIL NO-MORE-STAT-RECS.
023000     PERFORM 700-PRTRPT THRU 700-EXIT.
023100     PERFORM 999-CLEANUP THRU 999-EXIT.
023200     MOVE +0 TO RETURN-CODE.
023300     GOBACK.
023400
023500 000-HSKPING.
023600     MOVE "000-HSKPING" TO PARA-NAME.
023700     DISPLAY "******** BEGIN JOB LDRBOARD ********".
023800
023900     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
024000     MOVE WS-RUN-YEAR  TO HDR-YY.
024100     MOVE WS-RUN-MONTH TO HDR-MM.
024200     MOVE WS-RUN-DAY   TO HDR-DD.
024300
024400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024500     MOVE 99 TO WS-LINES.
024600     PERFORM 800-OPENFILE THRU 800-EXIT.
024700
024800     READ RUNPARM INTO RUNPARM-REC
024900         AT END
025000             MOVE SPACES TO PARM-GAME PARM-GAME-MODE
025100             MOVE "LIFETIME" TO PARM-MASTER-LABEL
025200     END-READ.
025300     MOVE PARM-GAME         TO HDR-GAME-O.
025400     MOVE PARM-GAME-MODE    TO HDR-MODE-O.
025500     MOVE PARM-MASTER-LABEL TO HDR-MASTER-O.
025600
025700     PERFORM 900-RDSTMSTR THRU 900-EXIT.
025800     IF NO-MORE-STAT-RECS
025900         MOVE "EMPTY STATS MASTER FILE" TO ABEND-REASON
026000         GO TO 1000-ABEND-RTN.
026100 000-EXIT.
026200     EXIT.
026300
026400 100-MAINLINE.
026500     MOVE "100-MAINLINE" TO PARA-NAME.
026600     ADD 1 TO RECORDS-READ.
026700     IF STAT-GAMES OF STAT-MASTER-REC > 2
026800         ADD 1 TO RECORDS-ELIGIBLE
026900         PERFORM 200-INSERT THRU 200-EXIT
027000     END-IF.
027100     PERFORM 900-RDSTMSTR THRU 900-EXIT.
027200 100-EXIT.
027300     EXIT.
027400
027500*    FIND WHERE THE CURRENT MASTER RECORD BELONGS IN THE 100-ROW
027600*    TABLE (MU DESCENDING, SIGMA ASCENDING ON A TIE), SHIFT THE
027700*    LOWER-RANKED ENTRIES DOWN ONE SLOT, AND INSERT IT THERE.  A
027800*    RECORD THAT SORTS BELOW A FULL TABLE'S LAST ROW IS DROPPED.
027900 200-INSERT.
028000     MOVE "200-INSERT" TO PARA-NAME.
028100     IF WS-RANK-COUNT = 100
028200        AND STAT-MU OF STAT-MASTER-REC < RANK-MU (100)
028300         GO TO 200-EXIT
028400     END-IF.
028500     IF WS-RANK-COUNT = 100
028600        AND STAT-MU OF STAT-MASTER-REC = RANK-MU (100)
028700        AND STAT-SIGMA OF STAT-MASTER-REC NOT < RANK-SIGMA (100)
028800         GO TO 200-EXIT
028900     END-IF.
029000
029100     PERFORM 210-FIND-POS THRU 210-EXIT.
029200     IF WS-RANK-COUNT < 100
029300         ADD 1 TO WS-RANK-COUNT
029400     END-IF.
029500     PERFORM 215-SHIFT-DOWN THRU 215-EXIT
029600         VARYING WS-SHIFT-IDX FROM WS-RANK-COUNT BY -1
029700             UNTIL WS-SHIFT-IDX < WS-INSERT-POS + 1.
029800
029900     MOVE STAT-PLAYER-ID OF STAT-MASTER-REC
030000         TO RANK-PLAYER-ID (WS-INSERT-POS).
030100     MOVE STAT-MU OF STAT-MASTER-REC TO RANK-MU (WS-INSERT-POS).
030200     MOVE STAT-SIGMA OF STAT-MASTER-REC
030300         TO RANK-SIGMA (WS-INSERT-POS).
030400     MOVE STAT-GAMES OF STAT-MASTER-REC
030500         TO RANK-GAMES (WS-INSERT-POS).
030600     MOVE STAT-WINS OF STAT-MASTER-REC TO RANK-WINS (WS-INSERT-POS).
030700     MOVE STAT-FIRST OF STAT-MASTER-REC
030800         TO RANK-FIRST (WS-INSERT-POS).
030900 200-EXIT.
031000     EXIT.
031100
031200 210-FIND-POS.
031300     MOVE WS-RANK-COUNT TO WS-INSERT-POS.
031400     ADD 1 TO WS-INSERT-POS.
031500     PERFORM 212-SCANPOS THRU 212-EXIT
031600         VARYING WS-SHIFT-IDX FROM 1 BY 1
031700             UNTIL WS-SHIFT-IDX > WS-RANK-COUNT.
031800 210-EXIT.
031900     EXIT.
032000
032100 212-SCANPOS.
032200     IF WS-INSERT-POS > WS-RANK-COUNT
032300        AND ( STAT-MU OF STAT-MASTER-REC > RANK-MU (WS-SHIFT-IDX)
032400          OR ( STAT-MU OF STAT-MASTER-REC = RANK-MU (WS-SHIFT-IDX)
032500           AND STAT-SIGMA OF STAT-MASTER-REC
032600                  < RANK-SIGMA (WS-SHIFT-IDX) ) )
032700         MOVE WS-SHIFT-IDX TO WS-INSERT-POS
032800     END-IF.
032900 212-EXIT.
033000     EXIT.
033100
033200 215-SHIFT-DOWN.
033300     MOVE RANK-PLAYER-ID (WS-SHIFT-IDX - 1)
033400         TO RANK-PLAYER-ID (WS-SHIFT-IDX).
033500     MOVE RANK-MU (WS-SHIFT-IDX - 1) TO RANK-MU (WS-SHIFT-IDX).
033600     MOVE RANK-SIGMA (WS-SHIFT-IDX - 1)
033700         TO RANK-SIGMA (WS-SHIFT-IDX).
033800     MOVE RANK-GAMES (WS-SHIFT-IDX - 1) TO RANK-GAMES (WS-SHIFT-IDX).
033900     MOVE RANK-WINS (WS-SHIFT-IDX - 1) TO RANK-WINS (WS-SHIFT-IDX).
034000     MOVE RANK-FIRST (WS-SHIFT-IDX - 1) TO RANK-FIRST (WS-SHIFT-IDX).
034100 215-EXIT.
034200     EXIT.
034300
034400 600-PAGEBRK.
034500     MOVE "600-PAGEBRK" TO PARA-NAME.
034600     WRITE LDR-REC FROM WS-BLANK-LINE.
034700     MOVE WS-PAGES TO PAGE-NBR-O.
034800     WRITE LDR-REC FROM WS-HDR-REC
034900         AFTER ADVANCING NEXT-PAGE.
035000     WRITE LDR-REC FROM WS-BLANK-LINE
035100         AFTER ADVANCING 1.
035200     WRITE LDR-REC FROM WS-COLM-HDR-REC
035300         AFTER ADVANCING 1.
035400     WRITE LDR-REC FROM WS-BLANK-LINE.
035500     ADD 1 TO WS-PAGES.
035600     MOVE ZERO TO WS-LINES.
035700 600-EXIT.
035800     EXIT.
035900
036000 700-PRTRPT.
036100     MOVE "700-PRTRPT" TO PARA-NAME.
036200     PERFORM 720-WRDETAIL THRU 720-EXIT
036300         VARYING WS-PRINT-IDX FROM 1 BY 1
036400             UNTIL WS-PRINT-IDX > WS-RANK-COUNT.
036500     PERFORM 740-WRFOOTER THRU 740-EXIT.
036600 700-EXIT.
036700     EXIT.
036800
036900 720-WRDETAIL.
037000     MOVE "720-WRDETAIL" TO PARA-NAME.
037100     IF WS-LINES > 50
037200         PERFORM 600-PAGEBRK THRU 600-EXIT
037300     END-IF.
037400
037500     MOVE RANK-MU (WS-PRINT-IDX) TO WS-RATING-INT.
037600     MOVE WS-PRINT-IDX          TO DTL-RANK-O.
037700     MOVE RANK-PLAYER-ID (WS-PRINT-IDX) TO DTL-PLAYER-ID-O.
037800     MOVE WS-RATING-INT          TO DTL-RATING-O.
037900     MOVE RANK-GAMES (WS-PRINT-IDX) TO DTL-GAMES-O.
038000     MOVE RANK-WINS (WS-PRINT-IDX)  TO DTL-WINS-O.
038100     MOVE RANK-FIRST (WS-PRINT-IDX) TO DTL-FIRST-O.
038200
038300     WRITE LDR-REC FROM WS-LDR-DETAIL-LINE
038400         AFTER ADVANCING 1.
038500     ADD 1 TO WS-LINES.
038600     ADD 1 TO RECORDS-PRINTED.
038700 720-EXIT.
038800     EXIT.
038900
039000 740-WRFOOTER.
039100     MOVE "740-WRFOOTER" TO PARA-NAME.
039200     IF WS-LINES > 48
039300         PERFORM 600-PAGEBRK THRU 600-EXIT
039400     END-IF.
039500     MOVE RECORDS-PRINTED TO FTR-COUNT-O.
039600     WRITE LDR-REC FROM WS-BLANK-LINE
039700         AFTER ADVANCING 1.
039800     WRITE LDR-REC FROM WS-FOOTER-LINE
039900         AFTER ADVANCING 1.
040000 740-EXIT.
040100     EXIT.
040200
040300 800-OPENFILE.
040400     MOVE "800-OPENFILE" TO PARA-NAME.
040500     OPEN INPUT RUNPARM, STAT-MASTER.
040600     OPEN OUTPUT LEADERBOARD, SYSOUT.
040700 800-EXIT.
040800     EXIT.
040900
041000 850-CLOSEFL.
041100     MOVE "850-CLOSEFL" TO PARA-NAME.
041200     CLOSE RUNPARM, STAT-MASTER, LEADERBOARD, SYSOUT.
041300 850-EXIT.
041400     EXIT.
041500
041600 900-RDSTMSTR.
041700     MOVE "900-RDSTMSTR" TO PARA-NAME.
041800     READ STAT-MASTER NEXT RECORD
041900         AT END
042000             MOVE "N" TO MORE-STAT-SW
042100     END-READ.
042200 900-EXIT.
042300     EXIT.
042400
042500 999-CLEANUP.
042600     MOVE "999-CLEANUP" TO PARA-NAME.
042700     PERFORM 850-CLOSEFL THRU 850-EXIT.
042800     MOVE WS-PAGES TO WS-PAGES-DISP.
042900     DISPLAY "** STATS RECORDS READ **" RECORDS-READ.
043000     DISPLAY "** ELIGIBLE (GAMES > 2) **" RECORDS-ELIGIBLE.
043100     DISPLAY "** PLAYERS LISTED **" RECORDS-PRINTED.
043200     DISPLAY "******** NORMAL END OF JOB LDRBOARD ********".
043300 999-EXIT.
043400     EXIT.
043500
043600 1000-ABEND-RTN.
043700     WRITE SYSOUT-REC FROM ABEND-REC.
043800     PERFORM 850-CLOSEFL THRU 850-EXIT.
043900     DISPLAY "*** ABNORMAL END OF JOB-LDRBOARD ***" UPON CONSOLE.
044000     DIVIDE ZERO-VAL INTO ONE-VAL.
044100 1000-EXIT.
044200     EXIT.
