000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MATCHAPR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/17/86.
000700 DATE-COMPILED. 03/17/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  MATCHAPR -- APPROVES A PENDING MATCH.  CALLED BY MATCHUPD ON  *
001100*  AN APPROVE TRANSACTION.  THIS IS THE ONE PROGRAM THAT ACTUALLY*
001200*  REWRITES THE THREE STATS MASTERS -- STATLKUP IS READ-ONLY, SO *
001300*  ANY OTHER PROGRAM THAT NEEDS A PLAYER'S CURRENT MU/SIGMA CALLS*
001400*  STATLKUP, BUT ONLY MATCHAPR POSTS BACK TO THOSE FILES.  ALL   *
001500*  OF ONE APPROVAL'S WRITES -- LIFETIME, SEASONAL, COMBINED,     *
001600*  SUB-REGISTRY, THE MOVE TO VALIDATED-MATCHES -- SUCCEED OR THE *
001700*  WHOLE APPROVAL IS REJECTED BEFORE ANY MASTER IS TOUCHED.      *
001800******************************************************************
001900* CHANGE LOG
002000* 031786JS  ORIGINAL PROGRAM -- WRITTEN AS TRMTUPDT, THE DAILY      JS86  
002100* 031786JS  TREATMENT-CHARGES / PATIENT-MASTER POSTING RUN.         JS86  
002200* 080209JS  REBUILT AS THE MATCH-APPROVAL STATS POSTING RUN.        JS09  
002300* 080209JS  DIAGNOSTIC-CODE RECONCILIATION AND LAB-CHARGE TABLE     JS09  
002400* 080209JS  LOGIC RETIRED -- REPLACED BY 400-POST-ONE-PLAYER'S      JS09  
002500* 080209JS  CIV-USAGE TABLE SEARCH.                                 JS09  
002600* 052999KP  Y2K REVIEW -- WS-APPR-TS-TEXT IS A 19-BYTE              KP99  
002700* 052999KP  YYYY-MM-DD HH:MM:SS STRING.  4-DIGIT YEAR.  OK.         KP99  
002800* 021413MM  ADDED 200-VALIDATE-IDS -- APPROVAL NOW REJECTED         LG0533
002900* 021413MM  OUTRIGHT IF ANY PLAYER LACKS A LEAGUE ID, BEFORE ANY    LG0533
003000* 021413MM  MASTER IS TOUCHED.  TICKET LG-0533.                     LG0533
003100* 073110MM  ADDED THE SUB-REGISTRY BUMP FOR EACH SUB-IN PLAYER.     LG0871
003200* 073110MM  TICKET LG-0871.                                         LG0871
003300* 110615AK  400-POST-ONE-PLAYER NOW CALLS 350-READ-OR-DEFAULT       AK15  
003400* 110615AK  DIRECTLY AGAINST THE MASTER INSTEAD OF GOING THROUGH    AK15  
003500* 110615AK  STATLKUP -- THIS PROGRAM OWNS THE MASTER, STATLKUP      AK15  
003600* 110615AK  DOES NOT.                                               AK15  
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT.
004900     SELECT PENDING-MATCHES ASSIGN TO UT-S-PENDMSTR
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS DYNAMIC
005200         RECORD KEY IS MTCH-MATCH-KEY OF PEND-MATCH-REC
005300         FILE STATUS IS WS-PEND-STATUS.
005400     SELECT VALIDATED-MATCHES ASSIGN TO UT-S-VALDMSTR
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-VALD-STATUS.
005700     SELECT STAT-LIFE ASSIGN TO UT-S-STATLIFE
005800         ORGANIZATION IS INDEXED
005900         ACCESS MODE IS RANDOM
006000         RECORD KEY IS STAT-PLAYER-ID OF STAT-LIFE-REC
006100         FILE STATUS IS WS-LIFE-STATUS.
006200     SELECT STAT-SEAS ASSIGN TO UT-S-STATSEAS
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS RANDOM
006500         RECORD KEY IS STAT-PLAYER-ID OF STAT-SEAS-REC
006600         FILE STATUS IS WS-SEAS-STATUS.
006700     SELECT STAT-COMB ASSIGN TO UT-S-STATCOMB
006800         ORGANIZATION IS INDEXED
006900         ACCESS MODE IS RANDOM
007000         RECORD KEY IS STAT-PLAYER-ID OF STAT-COMB-REC
007100         FILE STATUS IS WS-COMB-STATUS.
007200     SELECT SUB-REGISTRY ASSIGN TO UT-S-SUBREGDB
007300         ORGANIZATION IS INDEXED
007400         ACCESS MODE IS RANDOM
007500         RECORD KEY IS SUB-PLAYER-ID
007600         FILE STATUS IS WS-SUBR-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE F
008200     LABEL RECORDS STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS.
008500 01  SYSOUT-REC                          PIC X(130).
008600
008700 FD  PENDING-MATCHES
008800     RECORDING MODE F
008900     LABEL RECORDS STANDARD
009000     RECORD CONTAINS 1908 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS PEND-MATCH-REC.
009300 COPY MATCHREC REPLACING MATCH-REC BY PEND-MATCH-REC.
009400
009500 FD  VALIDATED-MATCHES
009600     RECORDING MODE F
009700     LABEL RECORDS STANDARD
009800     RECORD CONTAINS 1908 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS VALD-MATCH-REC.
010100 COPY MATCHREC REPLACING MATCH-REC BY VALD-MATCH-REC.
010200
010300 FD  STAT-LIFE
010400     RECORDING MODE F
010500     LABEL RECORDS STANDARD
010600     RECORD CONTAINS 2500 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS.
010800 COPY STATSREC REPLACING STATS-REC BY STAT-LIFE-REC.
010900
011000 FD  STAT-SEAS
011100     RECORDING MODE F
011200     LABEL RECORDS STANDARD
011300     RECORD CONTAINS 2500 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS.
011500 COPY STATSREC REPLACING STATS-REC BY STAT-SEAS-REC.
011600
011700 FD  STAT-COMB
011800     RECORDING MODE F
011900     LABEL RECORDS STANDARD
012000     RECORD CONTAINS 2500 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS.
012200 COPY STATSREC REPLACING STATS-REC BY STAT-COMB-REC.
012300
012400 FD  SUB-REGISTRY
012500     RECORDING MODE F
012600     LABEL RECORDS STANDARD
012700     RECORD CONTAINS 30 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS.
012900 COPY SUBREGRC.
013000
013100 WORKING-STORAGE SECTION.
013200 01  FILE-STATUS-CODES.
013300     05  WS-PEND-STATUS                  PIC X(02).
013400         88  WS-PEND-OK                  VALUE "00".
013500     05  WS-VALD-STATUS                  PIC X(02).
013600         88  WS-VALD-OK                  VALUE "00".
013700     05  WS-LIFE-STATUS                  PIC X(02).
013800         88  WS-LIFE-OK                  VALUE "00".
013900         88  WS-LIFE-NOTFND              VALUE "23".
014000     05  WS-SEAS-STATUS                  PIC X(02).
014100         88  WS-SEAS-OK                  VALUE "00".
014200         88  WS-SEAS-NOTFND              VALUE "23".
014300     05  WS-COMB-STATUS                  PIC X(02).
014400         88  WS-COMB-OK                  VALUE "00".
014500         88  WS-COMB-NOTFND              VALUE "23".
014600     05  WS-SUBR-STATUS                  PIC X(02).
014700         88  WS-SUBR-OK                  VALUE "00".
014800         88  WS-SUBR-NOTFND               VALUE "23".
014900     05  FILLER                          PIC X(02).
015000
015100 01  FLAGS-AND-SWITCHES.
015200     05  WS-FIRST-CALL-SW                PIC X(01) VALUE "Y".
015300         88  WS-FIRST-CALL               VALUE "Y".
015400     05  WS-IDS-OK-SW                    PIC X(01).
015500         88  WS-ALL-IDS-OK               VALUE "Y".
015600     05  WS-CIV-FOUND-SW                 PIC X(01).
015700         88  WS-CIV-FOUND                VALUE "Y".
015800     05  WS-TEAM-SEEN-SW                 PIC X(01).
015900         88  WS-TEAM-ALREADY-SEEN        VALUE "Y".
016000     05  WS-MEMBER-SW                    PIC X(01).
016100         88  WS-MEMBER-FOUND             VALUE "Y".
016200     05  FILLER                          PIC X(01).
016300
016400 01  COUNTERS-AND-ACCUMULATORS.
016500     05  APPROVALS-PROCESSED             PIC 9(07) COMP.
016600     05  APPROVALS-REJECTED              PIC 9(07) COMP.
016700     05  FILLER                          PIC X(02).
016800
016900*    THREE REDEFINES -- NUMERIC BREAKDOWN OF THE RUN DATE/TIME
017000*    USED TO BUILD THE APPROVAL TIMESTAMP, AND A DIGIT VIEW OF
017100*    THE MASTER-SELECT SWITCH FOR THE TRACE DISPLAY.
017200 01  WS-RUN-DATE-NUM                     PIC 9(08) COMP.
017300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-NUM.
017400     05  WS-RUN-YEAR                     PIC 9(04).
017500     05  WS-RUN-MONTH                    PIC 9(02).
017600     05  WS-RUN-DAY                      PIC 9(02).
017700
017800 01  WS-RUN-TIME-NUM                     PIC 9(08) COMP.
017900 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-NUM.
018000     05  WS-RUN-HH                       PIC 9(02).
018100     05  WS-RUN-MM                       PIC 9(02).
018200     05  WS-RUN-SS                       PIC 9(02).
018300     05  WS-RUN-HS                       PIC 9(02).
018400
018500 01  WS-MASTER-SELECT-DISP               PIC X(01).
018600 01  WS-MASTER-SELECT-DISP-R REDEFINES WS-MASTER-SELECT-DISP.
018700     05  WS-MASTER-SELECT-NUM            PIC 9(01).
018800
018900 01  WS-APPR-TS-TEXT                     PIC X(19).
019000 01  WS-REJECT-LINE                      PIC X(130).
019100 01  WS-CIV-NAME                         PIC X(40).
019200 01  WS-CIV-IDX                          PIC 9(02) COMP.
019300
019400 01  GROUPING-CACHE.
019500     05  WS-OLD-MU            OCCURS 12  PIC S9(05)V9(04).
019600     05  WS-OLD-SIGMA-SQ      OCCURS 12  PIC S9(07)V9(04).
019700     05  WS-HAS-LEAGUE-ID     OCCURS 12  PIC X(01).
019800     05  WS-CAND-MU-WOSUB     OCCURS 12  PIC S9(05)V9(04).
019900     05  WS-CAND-MU-WITHSUB   OCCURS 12  PIC S9(05)V9(04).
020000     05  FILLER                          PIC X(02).
020100
020200 01  RATING-MISC-FIELDS.
020300     05  WS-PLAYER-IDX                   PIC 9(02) COMP.
020400     05  WS-SCAN-IDX                     PIC 9(02) COMP.
020500     05  WS-DISTINCT-TEAM-TBL OCCURS 12  PIC 9(02).
020600     05  WS-DISTINCT-TEAM-COUNT          PIC 9(02) COMP.
020700     05  WS-GROUPING-CODE                PIC 9(01).
020800         88  WS-GROUP-WOSUB              VALUE 1.
020900         88  WS-GROUP-WITHSUB            VALUE 2.
021000     05  WS-CURRENT-MASTER-SW            PIC 9(01) COMP.
021100         88  WS-MASTER-LIFETIME          VALUE 1.
021200         88  WS-MASTER-SEASONAL          VALUE 2.
021300         88  WS-MASTER-COMBINED          VALUE 3.
021400     05  WS-GRP-COUNT                    PIC 9(02) COMP.
021500     05  WS-GRP-ORIG-SLOT     OCCURS 12  PIC 9(02) COMP.
021600     05  WS-RAW-DELTA                    PIC S9(05).
021700     05  WS-NEW-MU-FOR-PLYR               PIC S9(05)V9(04).
021800     05  WS-MIN-POINTS-FOR-SUBS           PIC S9(05) VALUE +5.
021900     05  FILLER                           PIC X(02).
022000
022100 01  WS-RATE-LINKAGE.
022200     05  WS-RATE-TEAM-COUNT              PIC 9(02) COMP.
022300     05  WS-RATE-PLAYER-COUNT            PIC 9(02) COMP.
022400     05  WS-RATE-TEAM-TBL OCCURS 12 TIMES.
022500         10  WS-RATE-TEAM-RANK           PIC 9(02) COMP.
022600     05  WS-RATE-PLAYER-TBL OCCURS 12 TIMES.
022700         10  WS-RATE-PLYR-TEAM-SLOT      PIC 9(02) COMP.
022800         10  WS-RATE-PLYR-MU             PIC S9(05)V9(04).
022900         10  WS-RATE-PLYR-SIGMA-SQ       PIC S9(07)V9(04).
023000         10  WS-RATE-PLYR-NEW-MU         PIC S9(05)V9(04).
023100         10  WS-RATE-PLYR-NEW-SIGMA-SQ   PIC S9(07)V9(04).
023200     05  FILLER                          PIC X(02).
023300 01  WS-RATE-RETURN-CD                   PIC 9(04) COMP.
023400
023500 01  WS-RATE-ENVIRONMENT-CONSTANTS.
023600     05  WS-INITIAL-MU               PIC S9(05)V9(04)
023700                                        VALUE 1500.0000.
023800     05  WS-INITIAL-SIGMA            PIC S9(03)V9(04)
023900                                        VALUE 500.0000.
024000     05  FILLER                      PIC X(02).
024100
024200 COPY ABENDREC.
024300
024400 01  ZERO-VAL                            PIC 9(01) VALUE ZERO.
024500 01  ONE-VAL                             PIC 9(01) VALUE 1.
024600
024700 LINKAGE SECTION.
024800 01  APR-LINKAGE.
024900     05  APR-MATCH-KEY                   PIC X(24).
025000     05  APR-ACTOR-ID                    PIC 9(18).
025100 01  APR-RETURN-CD                       PIC 9(04) COMP.
025200     88  APR-OK                          VALUE 0.
025300     88  APR-REJECTED                    VALUE 4.
025400
025500 PROCEDURE DIVISION USING APR-LINKAGE, APR-RETURN-CD.
025600
025700 000-MAINLINE.
025800     SET APR-OK TO TRUE.
025900     PERFORM 050-FIRST-TIME-OPEN THRU 050-EXIT.
026000     OPEN I-O PENDING-MATCHES.
026100
026200     MOVE APR-MATCH-KEY TO MTCH-MATCH-KEY OF PEND-MATCH-REC.
026300     READ PENDING-MATCHES
026400         INVALID KEY
026500             SET APR-REJECTED TO TRUE
026600             ADD 1 TO APPROVALS-REJECTED
026700             MOVE "APPROVE -- MATCH KEY NOT ON PENDING FILE"
026800                 TO WS-REJECT-LINE
026900             PERFORM 970-WRITE-REJECT THRU 970-EXIT
027000             CLOSE PENDING-MATCHES
027100             GOBACK
027200     END-READ.
027300
027400     PERFORM 200-VALIDATE-IDS THRU 200-EXIT.
027500     IF NOT WS-ALL-IDS-OK
027600         SET APR-REJECTED TO TRUE
027700         ADD 1 TO APPROVALS-REJECTED
027800         CLOSE PENDING-MATCHES
027900         GOBACK
028000     END-IF.
028100
028200     PERFORM 250-RUN-RATING-SETS THRU 250-EXIT.
028300     PERFORM 280-STAMP-APPROVAL THRU 280-EXIT.
028400     PERFORM 400-POST-ONE-PLAYER THRU 400-EXIT
028500         VARYING WS-PLAYER-IDX FROM 1 BY 1
028600             UNTIL WS-PLAYER-IDX >
028700                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
028800
028900     MOVE PEND-MATCH-REC TO VALD-MATCH-REC.
029000     WRITE VALD-MATCH-REC
029100         INVALID KEY
029200             MOVE "000-MAINLINE" TO PARA-NAME
029300             MOVE "WRITE TO VALIDATED-MATCHES FAILED"
029400                 TO ABEND-REASON
029500             MOVE WS-VALD-STATUS TO ACTUAL-VAL
029600             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
029700     END-WRITE.
029800
029900     DELETE PENDING-MATCHES
030000         INVALID KEY
030100             MOVE "000-MAINLINE" TO PARA-NAME
030200             MOVE "DELETE OF PENDING-MATCHES FAILED"
030300                 TO ABEND-REASON
030400             MOVE WS-PEND-STATUS TO ACTUAL-VAL
030500             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
030600     END-DELETE.
030700
030800     ADD 1 TO APPROVALS-PROCESSED.
030900     CLOSE PENDING-MATCHES.
031000     GOBACK.
031100
031200*    FIRST-CALL-OPEN-ONCE -- THIS PROGRAM IS CALLED ONCE PER
031300*    APPROVE TRANSACTION, POSSIBLY MANY TIMES IN A RUN, SO THE
031400*    STATS MASTERS, VALIDATED-MATCHES, AND SUB-REGISTRY ARE
031500*    OPENED ONCE AND LEFT OPEN FOR THE JOB STEP.  PENDING-
031600*    MATCHES IS OPENED AND CLOSED EVERY CALL BECAUSE MATCHUPD
031700*    CLOSES IT BEFORE THE CALL AND RE-OPENS IT ON RETURN.
031800 050-FIRST-TIME-OPEN.
031900     IF WS-FIRST-CALL
032000         OPEN OUTPUT SYSOUT
032100         OPEN I-O STAT-LIFE STAT-SEAS STAT-COMB SUB-REGISTRY
032200         OPEN OUTPUT VALIDATED-MATCHES
032300         INITIALIZE COUNTERS-AND-ACCUMULATORS
032400         MOVE "N" TO WS-FIRST-CALL-SW
032500     END-IF.
032600 050-EXIT.
032700     EXIT.
032800
032900*    EVERY PLAYER ENTRY MUST CARRY A LEAGUE ID BEFORE THE MATCH
033000*    CAN BE APPROVED.
033100 200-VALIDATE-IDS.
033200     SET WS-ALL-IDS-OK TO TRUE.
033300     PERFORM 210-CHKONE THRU 210-EXIT
033400         VARYING WS-PLAYER-IDX FROM 1 BY 1
033500             UNTIL WS-PLAYER-IDX >
033600                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
033700 200-EXIT.
033800     EXIT.
033900
034000 210-CHKONE.
034100     IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX) = ZERO
034200         MOVE "N" TO WS-IDS-OK-SW
034300         STRING "APPROVE REJECTED -- PLAYER SLOT "
034400                 WS-PLAYER-IDX
034500                 " HAS NO LEAGUE ID"
034600             DELIMITED BY SIZE INTO WS-REJECT-LINE
034700         PERFORM 970-WRITE-REJECT THRU 970-EXIT
034800     END-IF.
034900 210-EXIT.
035000     EXIT.
035100
035200*    RECOMPUTE ALL THREE DELTA SETS ONE FINAL TIME, READING THE
035300*    CURRENT MASTER DIRECTLY (NOT THROUGH STATLKUP -- THIS
035400*    PROGRAM OWNS THE MASTER).
035500 250-RUN-RATING-SETS.
035600     PERFORM 610-CNTTEAMS THRU 610-EXIT.
035700     IF WS-DISTINCT-TEAM-COUNT < 2
035800         GO TO 250-EXIT
035900     END-IF.
036000
036100     PERFORM 650-CALCMSTR THRU 650-EXIT
036200         VARYING WS-CURRENT-MASTER-SW FROM 1 BY 1
036300             UNTIL WS-CURRENT-MASTER-SW > 3.
036400 250-EXIT.
036500     EXIT.
036600
036700 610-CNTTEAMS.
036800     MOVE ZERO TO WS-DISTINCT-TEAM-COUNT.
036900     MOVE ZERO TO WS-DISTINCT-TEAM-TBL (1) WS-DISTINCT-TEAM-TBL (2)
037000                  WS-DISTINCT-TEAM-TBL (3) WS-DISTINCT-TEAM-TBL (4)
037100                  WS-DISTINCT-TEAM-TBL (5) WS-DISTINCT-TEAM-TBL (6)
037200                  WS-DISTINCT-TEAM-TBL (7) WS-DISTINCT-TEAM-TBL (8)
037300                  WS-DISTINCT-TEAM-TBL (9)
037400                  WS-DISTINCT-TEAM-TBL (10)
037500                  WS-DISTINCT-TEAM-TBL (11)
037600                  WS-DISTINCT-TEAM-TBL (12).
037700     PERFORM 615-SCANTEAM THRU 615-EXIT
037800         VARYING WS-PLAYER-IDX FROM 1 BY 1
037900             UNTIL WS-PLAYER-IDX >
038000                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
038100 610-EXIT.
038200     EXIT.
038300
038400 615-SCANTEAM.
038500     SET WS-TEAM-SEEN-SW TO "N".
038600     PERFORM 617-CHKSEEN THRU 617-EXIT
038700         VARYING WS-SCAN-IDX FROM 1 BY 1
038800             UNTIL WS-SCAN-IDX > WS-DISTINCT-TEAM-COUNT.
038900     IF NOT WS-TEAM-ALREADY-SEEN
039000         ADD 1 TO WS-DISTINCT-TEAM-COUNT
039100         MOVE MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
039200             TO WS-DISTINCT-TEAM-TBL (WS-DISTINCT-TEAM-COUNT)
039300     END-IF.
039400 615-EXIT.
039500     EXIT.
039600
039700 617-CHKSEEN.
039800     IF WS-DISTINCT-TEAM-TBL (WS-SCAN-IDX) =
039900             MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
040000         SET WS-TEAM-SEEN-SW TO "Y"
040100     END-IF.
040200 617-EXIT.
040300     EXIT.
040400
040500 650-CALCMSTR.
040600     PERFORM 660-LOADOLD THRU 660-EXIT
040700         VARYING WS-PLAYER-IDX FROM 1 BY 1
040800             UNTIL WS-PLAYER-IDX >
040900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
041000
041100     MOVE 1 TO WS-GROUPING-CODE.
041200     PERFORM 670-RUNGRP THRU 670-EXIT.
041300     MOVE 2 TO WS-GROUPING-CODE.
041400     PERFORM 670-RUNGRP THRU 670-EXIT.
041500
041600     PERFORM 690-CALCDELTA THRU 690-EXIT
041700         VARYING WS-PLAYER-IDX FROM 1 BY 1
041800             UNTIL WS-PLAYER-IDX >
041900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
042000 650-EXIT.
042100     EXIT.
042200
042300 660-LOADOLD.
042400     PERFORM 350-READ-OR-DEFAULT THRU 350-EXIT.
042500     EVALUATE TRUE
042600         WHEN WS-MASTER-LIFETIME
042700             MOVE STAT-MU OF STAT-LIFE-REC
042800                 TO WS-OLD-MU (WS-PLAYER-IDX)
042900             COMPUTE WS-OLD-SIGMA-SQ (WS-PLAYER-IDX) =
043000                 STAT-SIGMA OF STAT-LIFE-REC *
043100                 STAT-SIGMA OF STAT-LIFE-REC
043200         WHEN WS-MASTER-SEASONAL
043300             MOVE STAT-MU OF STAT-SEAS-REC
043400                 TO WS-OLD-MU (WS-PLAYER-IDX)
043500             COMPUTE WS-OLD-SIGMA-SQ (WS-PLAYER-IDX) =
043600                 STAT-SIGMA OF STAT-SEAS-REC *
043700                 STAT-SIGMA OF STAT-SEAS-REC
043800         WHEN WS-MASTER-COMBINED
043900             MOVE STAT-MU OF STAT-COMB-REC
044000                 TO WS-OLD-MU (WS-PLAYER-IDX)
044100             COMPUTE WS-OLD-SIGMA-SQ (WS-PLAYER-IDX) =
044200                 STAT-SIGMA OF STAT-COMB-REC *
044300                 STAT-SIGMA OF STAT-COMB-REC
044400     END-EVALUATE.
044500     IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX) = ZERO
044600         MOVE "N" TO WS-HAS-LEAGUE-ID (WS-PLAYER-IDX)
044700     ELSE
044800         MOVE "Y" TO WS-HAS-LEAGUE-ID (WS-PLAYER-IDX)
044900     END-IF.
045000 660-EXIT.
045100     EXIT.
045200
045300*    READ THE CURRENT MASTER FOR THIS PLAYER, DEFAULTING A FRESH
045400*    RECORD ON "NOT FOUND" OR A ZERO LEAGUE ID -- SAME RULE
045500*    STATLKUP USES, KEPT LOCAL SINCE THIS PROGRAM OWNS THE
045600*    MASTER FILES DIRECTLY.
045700 350-READ-OR-DEFAULT.
045800     EVALUATE TRUE
045900         WHEN WS-MASTER-LIFETIME
046000             IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
046100                    = ZERO
046200                 PERFORM 355-DEFAULT-LIFE THRU 355-EXIT
046300             ELSE
046400                 MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC
046500                          (WS-PLAYER-IDX)
046600                     TO STAT-PLAYER-ID OF STAT-LIFE-REC
046700                 READ STAT-LIFE
046800                     INVALID KEY
046900                         PERFORM 355-DEFAULT-LIFE THRU 355-EXIT
047000                 END-READ
047100             END-IF
047200         WHEN WS-MASTER-SEASONAL
047300             IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
047400                    = ZERO
047500                 PERFORM 356-DEFAULT-SEAS THRU 356-EXIT
047600             ELSE
047700                 MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC
047800                          (WS-PLAYER-IDX)
047900                     TO STAT-PLAYER-ID OF STAT-SEAS-REC
048000                 READ STAT-SEAS
048100                     INVALID KEY
048200                         PERFORM 356-DEFAULT-SEAS THRU 356-EXIT
048300                 END-READ
048400             END-IF
048500         WHEN WS-MASTER-COMBINED
048600             IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
048700                    = ZERO
048800                 PERFORM 357-DEFAULT-COMB THRU 357-EXIT
048900             ELSE
049000                 MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC
049100                          (WS-PLAYER-IDX)
049200                     TO STAT-PLAYER-ID OF STAT-COMB-REC
049300                 READ STAT-COMB
049400                     INVALID KEY
049500                         PERFORM 357-DEFAULT-COMB THRU 357-EXIT
049600                 END-READ
049700             END-IF
049800     END-EVALUATE.
049900 350-EXIT.
050000     EXIT.
050100
050200 355-DEFAULT-LIFE.
050300     INITIALIZE STAT-LIFE-REC.
050400     MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
050500         TO STAT-PLAYER-ID OF STAT-LIFE-REC.
050600     MOVE WS-INITIAL-MU    TO STAT-MU OF STAT-LIFE-REC.
050700     MOVE WS-INITIAL-SIGMA TO STAT-SIGMA OF STAT-LIFE-REC.
050800 355-EXIT.
050900     EXIT.
051000
051100 356-DEFAULT-SEAS.
051200     INITIALIZE STAT-SEAS-REC.
051300     MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
051400         TO STAT-PLAYER-ID OF STAT-SEAS-REC.
051500     MOVE WS-INITIAL-MU    TO STAT-MU OF STAT-SEAS-REC.
051600     MOVE WS-INITIAL-SIGMA TO STAT-SIGMA OF STAT-SEAS-REC.
051700 356-EXIT.
051800     EXIT.
051900
052000 357-DEFAULT-COMB.
052100     INITIALIZE STAT-COMB-REC.
052200     MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
052300         TO STAT-PLAYER-ID OF STAT-COMB-REC.
052400     MOVE WS-INITIAL-MU    TO STAT-MU OF STAT-COMB-REC.
052500     MOVE WS-INITIAL-SIGMA TO STAT-SIGMA OF STAT-COMB-REC.
052600 357-EXIT.
052700     EXIT.
052800
052900 670-RUNGRP.
053000     MOVE ZERO TO WS-GRP-COUNT.
053100     PERFORM 672-BLDONE THRU 672-EXIT
053200         VARYING WS-PLAYER-IDX FROM 1 BY 1
053300             UNTIL WS-PLAYER-IDX >
053400                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
053500
053600     MOVE WS-GRP-COUNT TO WS-RATE-PLAYER-COUNT.
053700     MOVE WS-DISTINCT-TEAM-COUNT TO WS-RATE-TEAM-COUNT.
053800     IF WS-RATE-PLAYER-COUNT > 1
053900         CALL "RATEUPDT" USING WS-RATE-LINKAGE, WS-RATE-RETURN-CD
054000         IF WS-RATE-RETURN-CD = ZERO
054100             PERFORM 680-SCATTER THRU 680-EXIT
054200                 VARYING WS-SCAN-IDX FROM 1 BY 1
054300                     UNTIL WS-SCAN-IDX > WS-GRP-COUNT
054400         ELSE
054500             PERFORM 685-NOCHANGE THRU 685-EXIT
054600                 VARYING WS-SCAN-IDX FROM 1 BY 1
054700                     UNTIL WS-SCAN-IDX > WS-GRP-COUNT
054800         END-IF
054900     END-IF.
055000 670-EXIT.
055100     EXIT.
055200
055300 672-BLDONE.
055400     MOVE "N" TO WS-MEMBER-SW.
055500     IF WS-GROUP-WOSUB
055600        AND MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
055700         GO TO 672-EXIT
055800     END-IF.
055900     IF WS-GROUP-WITHSUB
056000        AND MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
056100         GO TO 672-EXIT
056200     END-IF.
056300
056400     ADD 1 TO WS-GRP-COUNT.
056500     MOVE WS-PLAYER-IDX TO WS-GRP-ORIG-SLOT (WS-GRP-COUNT).
056600     MOVE WS-OLD-MU (WS-PLAYER-IDX)
056700         TO WS-RATE-PLYR-MU (WS-GRP-COUNT).
056800     MOVE WS-OLD-SIGMA-SQ (WS-PLAYER-IDX)
056900         TO WS-RATE-PLYR-SIGMA-SQ (WS-GRP-COUNT).
057000
057100     PERFORM 674-TEAMCHK THRU 674-EXIT
057200         VARYING WS-SCAN-IDX FROM 1 BY 1
057300             UNTIL WS-SCAN-IDX > WS-DISTINCT-TEAM-COUNT
057400                OR WS-MEMBER-FOUND.
057500 672-EXIT.
057600     EXIT.
057700
057800 674-TEAMCHK.
057900     IF WS-DISTINCT-TEAM-TBL (WS-SCAN-IDX) =
058000             MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
058100         SET WS-MEMBER-FOUND TO TRUE
058200         MOVE WS-SCAN-IDX
058300             TO WS-RATE-PLYR-TEAM-SLOT (WS-GRP-COUNT)
058400         MOVE MTCH-PLACEMENT OF PEND-MATCH-REC (WS-PLAYER-IDX)
058500             TO WS-RATE-TEAM-RANK (WS-SCAN-IDX)
058600     END-IF.
058700 674-EXIT.
058800     EXIT.
058900
059000 680-SCATTER.
059100     MOVE WS-GRP-ORIG-SLOT (WS-SCAN-IDX) TO WS-PLAYER-IDX.
059200     IF WS-GROUP-WOSUB
059300         MOVE WS-RATE-PLYR-NEW-MU (WS-SCAN-IDX)
059400             TO WS-CAND-MU-WOSUB (WS-PLAYER-IDX)
059500     ELSE
059600         MOVE WS-RATE-PLYR-NEW-MU (WS-SCAN-IDX)
059700             TO WS-CAND-MU-WITHSUB (WS-PLAYER-IDX)
059800     END-IF.
059900 680-EXIT.
060000     EXIT.
060100
060200 685-NOCHANGE.
060300     MOVE WS-GRP-ORIG-SLOT (WS-SCAN-IDX) TO WS-PLAYER-IDX.
060400     IF WS-GROUP-WOSUB
060500         MOVE WS-OLD-MU (WS-PLAYER-IDX)
060600             TO WS-CAND-MU-WOSUB (WS-PLAYER-IDX)
060700     ELSE
060800         MOVE WS-OLD-MU (WS-PLAYER-IDX)
060900             TO WS-CAND-MU-WITHSUB (WS-PLAYER-IDX)
061000     END-IF.
061100 685-EXIT.
061200     EXIT.
061300
061400 690-CALCDELTA.
061500     IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
061600         MOVE WS-CAND-MU-WITHSUB (WS-PLAYER-IDX)
061700             TO WS-NEW-MU-FOR-PLYR
061800     ELSE
061900         MOVE WS-CAND-MU-WOSUB (WS-PLAYER-IDX) TO WS-NEW-MU-FOR-PLYR
062000     END-IF.
062100
062200     IF WS-HAS-LEAGUE-ID (WS-PLAYER-IDX) = "N"
062300         MOVE ZERO TO WS-RAW-DELTA
062400     ELSE
062500         COMPUTE WS-RAW-DELTA ROUNDED =
062600             WS-NEW-MU-FOR-PLYR - WS-OLD-MU (WS-PLAYER-IDX)
062700     END-IF.
062800
062900     IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
063000         IF WS-RAW-DELTA < WS-MIN-POINTS-FOR-SUBS
063100             MOVE WS-MIN-POINTS-FOR-SUBS TO WS-RAW-DELTA
063200         END-IF
063300     END-IF.
063400
063500     IF MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
063600         IF WS-RAW-DELTA NOT < ZERO
063700             MOVE ZERO TO WS-RAW-DELTA
063800         END-IF
063900     END-IF.
064000
064100     EVALUATE TRUE
064200         WHEN WS-MASTER-LIFETIME
064300             MOVE WS-RAW-DELTA
064400                 TO MTCH-DELTA OF PEND-MATCH-REC (WS-PLAYER-IDX)
064500         WHEN WS-MASTER-SEASONAL
064600             MOVE WS-RAW-DELTA
064700                 TO MTCH-SEASON-DELTA OF PEND-MATCH-REC
064800                        (WS-PLAYER-IDX)
064900         WHEN WS-MASTER-COMBINED
065000             MOVE WS-RAW-DELTA
065100                 TO MTCH-COMBINED-DELTA OF PEND-MATCH-REC
065200                        (WS-PLAYER-IDX)
065300     END-EVALUATE.
065400 690-EXIT.
065500     EXIT.
065600
065700 280-STAMP-APPROVAL.
065800     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
065900     ACCEPT WS-RUN-TIME-NUM FROM TIME.
066000     STRING WS-RUN-YEAR         DELIMITED BY SIZE
066100            "-"                 DELIMITED BY SIZE
066200            WS-RUN-MONTH        DELIMITED BY SIZE
066300            "-"                 DELIMITED BY SIZE
066400            WS-RUN-DAY          DELIMITED BY SIZE
066500            " "                 DELIMITED BY SIZE
066600            WS-RUN-HH           DELIMITED BY SIZE
066700            ":"                 DELIMITED BY SIZE
066800            WS-RUN-MM           DELIMITED BY SIZE
066900            ":"                 DELIMITED BY SIZE
067000            WS-RUN-SS           DELIMITED BY SIZE
067100         INTO WS-APPR-TS-TEXT.
067200     MOVE WS-APPR-TS-TEXT TO MTCH-APPROVED-TS OF PEND-MATCH-REC.
067300     MOVE APR-ACTOR-ID TO MTCH-APPROVER-ID OF PEND-MATCH-REC.
067400 280-EXIT.
067500     EXIT.
067600
067700*    POST ONE PLAYER'S UPDATED STATS TO ALL THREE MASTERS AND
067800*    BUMP THE SUB-REGISTRY IF THE PLAYER SUBBED IN.
067900 400-POST-ONE-PLAYER.
068000     MOVE 1 TO WS-CURRENT-MASTER-SW.
068100     PERFORM 410-POST-TO-MASTER THRU 410-EXIT.
068200     MOVE 2 TO WS-CURRENT-MASTER-SW.
068300     PERFORM 410-POST-TO-MASTER THRU 410-EXIT.
068400     MOVE 3 TO WS-CURRENT-MASTER-SW.
068500     PERFORM 410-POST-TO-MASTER THRU 410-EXIT.
068600
068700     IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
068800         PERFORM 500-BUMP-SUB-REGISTRY THRU 500-EXIT
068900     END-IF.
069000 400-EXIT.
069100     EXIT.
069200
069300 410-POST-TO-MASTER.
069400     EVALUATE TRUE
069500         WHEN WS-MASTER-LIFETIME
069600             MOVE MTCH-DELTA OF PEND-MATCH-REC (WS-PLAYER-IDX)
069700                 TO WS-RAW-DELTA
069800             PERFORM 420-UPDATE-LIFE THRU 420-EXIT
069900         WHEN WS-MASTER-SEASONAL
070000             MOVE MTCH-SEASON-DELTA OF PEND-MATCH-REC
070100                      (WS-PLAYER-IDX)
070200                 TO WS-RAW-DELTA
070300             PERFORM 430-UPDATE-SEAS THRU 430-EXIT
070400         WHEN WS-MASTER-COMBINED
070500             MOVE MTCH-COMBINED-DELTA OF PEND-MATCH-REC
070600                      (WS-PLAYER-IDX)
070700                 TO WS-RAW-DELTA
070800             PERFORM 440-UPDATE-COMB THRU 440-EXIT
070900     END-EVALUATE.
071000 410-EXIT.
071100     EXIT.
071200
071300 420-UPDATE-LIFE.
071400     PERFORM 350-READ-OR-DEFAULT THRU 350-EXIT.
071500     COMPUTE STAT-MU OF STAT-LIFE-REC =
071600         STAT-MU OF STAT-LIFE-REC + WS-RAW-DELTA.
071700     PERFORM 460-ACCUMULATE-COUNTERS THRU 460-EXIT.
071800     PERFORM 465-BUILD-CIV-NAME THRU 465-EXIT.
071900     PERFORM 470-POST-CIV-USAGE THRU 470-EXIT.
072000     IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
072100            NOT = ZERO
072200         IF WS-LIFE-OK
072300             REWRITE STAT-LIFE-REC
072400         ELSE
072500             WRITE STAT-LIFE-REC
072600         END-IF
072700     END-IF.
072800 420-EXIT.
072900     EXIT.
073000
073100 430-UPDATE-SEAS.
073200     PERFORM 350-READ-OR-DEFAULT THRU 350-EXIT.
073300     COMPUTE STAT-MU OF STAT-SEAS-REC =
073400         STAT-MU OF STAT-SEAS-REC + WS-RAW-DELTA.
073500     PERFORM 460-ACCUMULATE-COUNTERS THRU 460-EXIT.
073600     PERFORM 465-BUILD-CIV-NAME THRU 465-EXIT.
073700     PERFORM 470-POST-CIV-USAGE THRU 470-EXIT.
073800     IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
073900            NOT = ZERO
074000         IF WS-SEAS-OK
074100             REWRITE STAT-SEAS-REC
074200         ELSE
074300             WRITE STAT-SEAS-REC
074400         END-IF
074500     END-IF.
074600 430-EXIT.
074700     EXIT.
074800
074900 440-UPDATE-COMB.
075000     PERFORM 350-READ-OR-DEFAULT THRU 350-EXIT.
075100     COMPUTE STAT-MU OF STAT-COMB-REC =
075200         STAT-MU OF STAT-COMB-REC + WS-RAW-DELTA.
075300     PERFORM 460-ACCUMULATE-COUNTERS THRU 460-EXIT.
075400     PERFORM 465-BUILD-CIV-NAME THRU 465-EXIT.
075500     PERFORM 470-POST-CIV-USAGE THRU 470-EXIT.
075600     IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
075700            NOT = ZERO
075800         IF WS-COMB-OK
075900             REWRITE STAT-COMB-REC
076000         ELSE
076100             WRITE STAT-COMB-REC
076200         END-IF
076300     END-IF.
076400 440-EXIT.
076500     EXIT.
076600
076700*    GAMES/WINS/FIRST/SUBBED-IN/SUBBED-OUT COUNTER RULES AND THE
076800*    LAST-MODIFIED STAMP, APPLIED TO WHICHEVER MASTER RECORD IS
076900*    CURRENTLY IN PLAY.
077000 460-ACCUMULATE-COUNTERS.
077100     EVALUATE TRUE
077200         WHEN WS-MASTER-LIFETIME
077300             ADD 1 TO STAT-GAMES OF STAT-LIFE-REC
077400             IF WS-RAW-DELTA > ZERO
077500                 ADD 1 TO STAT-WINS OF STAT-LIFE-REC
077600             END-IF
077700             IF MTCH-PLACEMENT OF PEND-MATCH-REC (WS-PLAYER-IDX)
077800                    = ZERO
077900                 ADD 1 TO STAT-FIRST OF STAT-LIFE-REC
078000             END-IF
078100             IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
078200                 ADD 1 TO STAT-SUBBED-IN OF STAT-LIFE-REC
078300             END-IF
078400             IF MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
078500                 ADD 1 TO STAT-SUBBED-OUT OF STAT-LIFE-REC
078600             END-IF
078700             MOVE WS-APPR-TS-TEXT TO
078800                 STAT-LAST-MODIFIED OF STAT-LIFE-REC
078900         WHEN WS-MASTER-SEASONAL
079000             ADD 1 TO STAT-GAMES OF STAT-SEAS-REC
079100             IF WS-RAW-DELTA > ZERO
079200                 ADD 1 TO STAT-WINS OF STAT-SEAS-REC
079300             END-IF
079400             IF MTCH-PLACEMENT OF PEND-MATCH-REC (WS-PLAYER-IDX)
079500                    = ZERO
079600                 ADD 1 TO STAT-FIRST OF STAT-SEAS-REC
079700             END-IF
079800             IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
079900                 ADD 1 TO STAT-SUBBED-IN OF STAT-SEAS-REC
080000             END-IF
080100             IF MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
080200                 ADD 1 TO STAT-SUBBED-OUT OF STAT-SEAS-REC
080300             END-IF
080400             MOVE WS-APPR-TS-TEXT TO
080500                 STAT-LAST-MODIFIED OF STAT-SEAS-REC
080600         WHEN WS-MASTER-COMBINED
080700             ADD 1 TO STAT-GAMES OF STAT-COMB-REC
080800             IF WS-RAW-DELTA > ZERO
080900                 ADD 1 TO STAT-WINS OF STAT-COMB-REC
081000             END-IF
081100             IF MTCH-PLACEMENT OF PEND-MATCH-REC (WS-PLAYER-IDX)
081200                    = ZERO
081300                 ADD 1 TO STAT-FIRST OF STAT-COMB-REC
081400             END-IF
081500             IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
081600                 ADD 1 TO STAT-SUBBED-IN OF STAT-COMB-REC
081700             END-IF
081800             IF MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
081900                 ADD 1 TO STAT-SUBBED-OUT OF STAT-COMB-REC
082000             END-IF
082100             MOVE WS-APPR-TS-TEXT TO
082200                 STAT-LAST-MODIFIED OF STAT-COMB-REC
082300     END-EVALUATE.
082400 460-EXIT.
082500     EXIT.
082600
082700*    CANONICAL CIV/LEADER DISPLAY NAME -- GAME, CIV, LEADER,
082800*    COLON-SEPARATED, TRAILING-SPACE PADDED TO 40 BYTES.
082900 465-BUILD-CIV-NAME.
083000     MOVE SPACES TO WS-CIV-NAME.
083100     STRING MTCH-GAME OF PEND-MATCH-REC   DELIMITED BY SPACE
083200            ":"                            DELIMITED BY SIZE
083300            MTCH-CIV OF PEND-MATCH-REC (WS-PLAYER-IDX)
083400                                           DELIMITED BY SPACE
083500            ":"                            DELIMITED BY SIZE
083600            MTCH-LEADER OF PEND-MATCH-REC (WS-PLAYER-IDX)
083700                                           DELIMITED BY SPACE
083800         INTO WS-CIV-NAME
083900         ON OVERFLOW CONTINUE
084000     END-STRING.
084100 465-EXIT.
084200     EXIT.
084300
084400 470-POST-CIV-USAGE.
084500     IF MTCH-CIV OF PEND-MATCH-REC (WS-PLAYER-IDX) = SPACES
084600         GO TO 470-EXIT
084700     END-IF.
084800
084900     SET WS-CIV-FOUND-SW TO "N".
085000     EVALUATE TRUE
085100         WHEN WS-MASTER-LIFETIME
085200             PERFORM 472-SCAN-LIFE THRU 472-EXIT
085300                 VARYING WS-CIV-IDX FROM 1 BY 1
085400                     UNTIL WS-CIV-IDX >
085500                         STAT-CIV-COUNT OF STAT-LIFE-REC
085600                        OR WS-CIV-FOUND
085700             IF NOT WS-CIV-FOUND
085800                AND STAT-CIV-COUNT OF STAT-LIFE-REC < 50
085900                 ADD 1 TO STAT-CIV-COUNT OF STAT-LIFE-REC
086000                 MOVE WS-CIV-NAME TO
086100                     CU-NAME OF STAT-LIFE-REC
086200                         (STAT-CIV-COUNT OF STAT-LIFE-REC)
086300                 MOVE 1 TO CU-PLAYS OF STAT-LIFE-REC
086400                         (STAT-CIV-COUNT OF STAT-LIFE-REC)
086500             END-IF
086600         WHEN WS-MASTER-SEASONAL
086700             PERFORM 473-SCAN-SEAS THRU 473-EXIT
086800                 VARYING WS-CIV-IDX FROM 1 BY 1
086900                     UNTIL WS-CIV-IDX >
087000                         STAT-CIV-COUNT OF STAT-SEAS-REC
087100                        OR WS-CIV-FOUND
087200             IF NOT WS-CIV-FOUND
087300                AND STAT-CIV-COUNT OF STAT-SEAS-REC < 50
087400                 ADD 1 TO STAT-CIV-COUNT OF STAT-SEAS-REC
087500                 MOVE WS-CIV-NAME TO
087600                     CU-NAME OF STAT-SEAS-REC
087700                         (STAT-CIV-COUNT OF STAT-SEAS-REC)
087800                 MOVE 1 TO CU-PLAYS OF STAT-SEAS-REC
087900                         (STAT-CIV-COUNT OF STAT-SEAS-REC)
088000             END-IF
088100         WHEN WS-MASTER-COMBINED
088200             PERFORM 474-SCAN-COMB THRU 474-EXIT
088300                 VARYING WS-CIV-IDX FROM 1 BY 1
088400                     UNTIL WS-CIV-IDX >
088500                         STAT-CIV-COUNT OF STAT-COMB-REC
088600                        OR WS-CIV-FOUND
088700             IF NOT WS-CIV-FOUND
088800                AND STAT-CIV-COUNT OF STAT-COMB-REC < 50
088900                 ADD 1 TO STAT-CIV-COUNT OF STAT-COMB-REC
089000                 MOVE WS-CIV-NAME TO
089100                     CU-NAME OF STAT-COMB-REC
089200                         (STAT-CIV-COUNT OF STAT-COMB-REC)
089300                 MOVE 1 TO CU-PLAYS OF STAT-COMB-REC
089400                         (STAT-CIV-COUNT OF STAT-COMB-REC)
089500             END-IF
089600     END-EVALUATE.
089700 470-EXIT.
089800     EXIT.
089900
090000 472-SCAN-LIFE.
090100     IF CU-NAME OF STAT-LIFE-REC (WS-CIV-IDX) = WS-CIV-NAME
090200         SET WS-CIV-FOUND TO TRUE
090300         ADD 1 TO CU-PLAYS OF STAT-LIFE-REC (WS-CIV-IDX)
090400     END-IF.
090500 472-EXIT.
090600     EXIT.
090700
090800 473-SCAN-SEAS.
090900     IF CU-NAME OF STAT-SEAS-REC (WS-CIV-IDX) = WS-CIV-NAME
091000         SET WS-CIV-FOUND TO TRUE
091100         ADD 1 TO CU-PLAYS OF STAT-SEAS-REC (WS-CIV-IDX)
091200     END-IF.
091300 473-EXIT.
091400     EXIT.
091500
091600 474-SCAN-COMB.
091700     IF CU-NAME OF STAT-COMB-REC (WS-CIV-IDX) = WS-CIV-NAME
091800         SET WS-CIV-FOUND TO TRUE
091900         ADD 1 TO CU-PLAYS OF STAT-COMB-REC (WS-CIV-IDX)
092000     END-IF.
092100 474-EXIT.
092200     EXIT.
092300
092400 500-BUMP-SUB-REGISTRY.
092500     MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
092600         TO SUB-PLAYER-ID.
092700     READ SUB-REGISTRY
092800         INVALID KEY
092900             MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
093000                 TO SUB-PLAYER-ID
093100             MOVE 1 TO SUB-IN-COUNT
093200             WRITE SUB-REG-REC
093300             GO TO 500-EXIT
093400     END-READ.
093500     ADD 1 TO SUB-IN-COUNT.
093600     REWRITE SUB-REG-REC.
093700 500-EXIT.
093800     EXIT.
093900
094000 970-WRITE-REJECT.
094100     MOVE WS-REJECT-LINE TO SYSOUT-REC.
094200     WRITE SYSOUT-REC.
094300 970-EXIT.
094400     EXIT.
094500
094600*    FORCED ABEND -- SAME HOUSE IDIOM USED ACROSS THE BATCH
094700*    SUITE.  ZERO-VAL AND ONE-VAL ARE REAL DECLARED FIELDS HERE.
094800 1000-ABEND-RTN.
094900     DISPLAY "*** ABEND *** " PARA-NAME " -- " ABEND-REASON.
095000     DISPLAY "EXPECTED: " EXPECTED-VAL "  ACTUAL: " ACTUAL-VAL.
095100     DIVIDE ZERO-VAL INTO ONE-VAL.
095200 1000-EXIT.
095300     EXIT.
