000100******************************************************************
000200*  PLAYRDIR.CPY                                                 *
000300*  IDENTITY CROSS-REFERENCE RECORD -- LEAGUE ID (DISCORD) TO    *
000400*  PLATFORM ID (STEAM), KEYED BOTH WAYS.                        *
000500******************************************************************
000600* 041509JS  ORIGINAL LAYOUT
000700******************************************************************
000800 01  PLAYER-DIR-REC.
000900     05  DIR-DISCORD-ID              PIC 9(18).
001000     05  DIR-STEAM-ID                PIC X(17).
001100     05  FILLER                      PIC X(15).
