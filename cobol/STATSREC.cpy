000100******************************************************************
000200*  STATSREC.CPY                                                 *
000300*  RECORD LAYOUT SHARED BY THE THREE PARALLEL STATS MASTERS --  *
000400*  STAT-LIFE, STAT-SEAS AND STAT-COMB.  ONE RECORD PER PLAYER   *
000500*  PER MASTER.  CIV-USAGE TABLE HOLDS UP TO 50 CIV/LEADER       *
000600*  COMBINATIONS THE PLAYER HAS USED.                            *
000700******************************************************************
000800* 030209JS  ORIGINAL LAYOUT
000900* 112012MM  ADDED SUBBED-IN / SUBBED-OUT COUNTERS
001000* 060515AK  WIDENED CIV-USAGE TABLE FROM 25 TO 50 ENTRIES
001100******************************************************************
001200 01  STATS-REC.
001300     05  STAT-PLAYER-ID              PIC 9(18).
001400     05  STAT-MU                     PIC S9(05)V9(04).
001500     05  STAT-SIGMA                  PIC S9(03)V9(04).
001600     05  STAT-GAMES                  PIC 9(07).
001700     05  STAT-WINS                   PIC 9(07).
001800     05  STAT-FIRST                  PIC 9(07).
001900     05  STAT-SUBBED-IN              PIC 9(07).
002000     05  STAT-SUBBED-OUT             PIC 9(07).
002100     05  STAT-CIV-COUNT              PIC 9(02).
002200     05  STAT-CIV-TBL OCCURS 50 TIMES
002300                       INDEXED BY STAT-CIV-IDX.
002400         10  CU-NAME                 PIC X(40).
002500         10  CU-PLAYS                PIC 9(05).
002600     05  STAT-LAST-MODIFIED          PIC X(19).
002700     05  FILLER                      PIC X(20).
