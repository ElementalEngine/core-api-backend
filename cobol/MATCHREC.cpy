000100******************************************************************
000200*  MATCHREC.CPY                                                 *
000300*  RECORD LAYOUT FOR THE PENDING-MATCHES AND VALIDATED-MATCHES  *
000400*  FILES.  ONE RECORD PER REPORTED MATCH -- CARRIES THE FULL    *
000500*  ROSTER (UP TO 12 PLAYER ENTRIES) PLUS THE THREE PER-MASTER   *
000600*  RATING DELTAS COMPUTED BY THE RATING ENGINE (RATEUPDT).      *
000700******************************************************************
000800* 022809JS  ORIGINAL LAYOUT
000900* 091311MM  ADDED SAVE-HASH FOR DUPLICATE-SAVE DETECTION
001000* 040614AK  WIDENED STEAM-ID TO X(17) -- NEW PLATFORM IDS
001100* 051699??  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS RECORD
001200******************************************************************
001300 01  MATCH-REC.
001400     05  MTCH-KEY.
001500         10  MTCH-MATCH-KEY          PIC X(24).
001600     05  MTCH-GAME                   PIC X(05).
001700     05  MTCH-TURN                   PIC 9(04).
001800     05  MTCH-AGE                    PIC X(12).
001900     05  MTCH-MAP-TYPE               PIC X(20).
002000     05  MTCH-GAME-MODE              PIC X(08).
002100     05  MTCH-IS-CLOUD               PIC X(01).
002200         88  MTCH-CLOUD-YES          VALUE "Y".
002300         88  MTCH-CLOUD-NO           VALUE "N".
002400     05  MTCH-PLAYER-COUNT           PIC 9(02).
002500     05  MTCH-REPORTER-ID            PIC 9(18).
002600     05  MTCH-APPROVER-ID            PIC 9(18).
002700     05  MTCH-FLAGGED                PIC X(01).
002800         88  MTCH-FLAGGED-YES        VALUE "Y".
002900         88  MTCH-FLAGGED-NO         VALUE "N".
003000     05  MTCH-SAVE-HASH               PIC X(64).
003100     05  MTCH-CREATED-TS              PIC X(19).
003200     05  MTCH-APPROVED-TS             PIC X(19).
003300     05  MTCH-PLAYER-TBL OCCURS 12 TIMES
003400                          INDEXED BY MTCH-PLYR-IDX.
003500         10  MTCH-STEAM-ID           PIC X(17).
003600         10  MTCH-USER-NAME          PIC X(20).
003700         10  MTCH-CIV                PIC X(30).
003800         10  MTCH-LEADER             PIC X(30).
003900         10  MTCH-TEAM               PIC 9(02).
004000         10  MTCH-PLACEMENT          PIC 9(02).
004100         10  MTCH-DISCORD-ID         PIC 9(18).
004200         10  MTCH-ALIVE              PIC X(01).
004300             88  MTCH-ALIVE-YES      VALUE "Y".
004400             88  MTCH-ALIVE-NO       VALUE "N".
004500         10  MTCH-QUIT               PIC X(01).
004600             88  MTCH-QUIT-YES       VALUE "Y".
004700             88  MTCH-QUIT-NO        VALUE "N".
004800         10  MTCH-IS-SUB             PIC X(01).
004900             88  MTCH-IS-SUB-YES     VALUE "Y".
005000             88  MTCH-IS-SUB-NO      VALUE "N".
005100         10  MTCH-SUBBED-OUT         PIC X(01).
005200             88  MTCH-SUBOUT-YES     VALUE "Y".
005300             88  MTCH-SUBOUT-NO      VALUE "N".
005400         10  MTCH-DELTA              PIC S9(05).
005500         10  MTCH-SEASON-DELTA       PIC S9(05).
005600         10  MTCH-COMBINED-DELTA     PIC S9(05).
005700     05  FILLER                      PIC X(37).
