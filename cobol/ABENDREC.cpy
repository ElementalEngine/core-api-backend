000100******************************************************************
000200*  ABENDREC.CPY                                                 *
000300*  STANDARD SHOP DIAGNOSTIC RECORD -- WRITTEN TO SYSOUT AHEAD   *
000400*  OF A FORCED ABEND SO OPERATIONS CAN SEE WHAT FAILED.         *
000500******************************************************************
000600* 011008JS  ORIGINAL LAYOUT (SHOP STANDARD COPYBOOK)
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME                   PIC X(12).
001000     05  ABEND-REASON                PIC X(40).
001100     05  EXPECTED-VAL                PIC X(20).
001200     05  ACTUAL-VAL                  PIC X(20).
001300     05  FILLER                      PIC X(08).
