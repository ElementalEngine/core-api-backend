000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MATCHINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND FILES AN INCOMING BATCH OF
001300*          REPORTED MATCHES AGAINST THE PENDING-MATCHES FILE.
001400*
001500*          EACH INTAKE RECORD IS A SINGLE PARSED MATCH -- GAME,
001600*          MAP, AND UP TO 12 PLAYER ENTRIES.  THE PROGRAM BUILDS
001700*          A DUPLICATE-DETECTION KEY (SAVE-HASH), REJECTS ANY
001800*          MATCH ALREADY ON FILE UNDER THAT KEY, RESOLVES EACH
001900*          PLAYER'S LEAGUE IDENTITY FROM THE PLAYER DIRECTORY,
002000*          RUNS THE RATING ENGINE FOR ALL THREE STATS MASTERS,
002100*          AND WRITES THE NEW PENDING MATCH.
002200*
002300******************************************************************
002400* CHANGE LOG
002500* 012388JS  ORIGINAL PROGRAM -- WRITTEN AS DALYEDIT, THE DAILY      JS88  
002600* 012388JS  PATIENT/ROOM CHARGES EDIT.  RETIRED THAT LOGIC.         JS88  
002700* 060209JS  REBUILT AS THE MATCH INTAKE PROGRAM.  ADDED THE         JS09  
002800* 060209JS  SAVE-HASH DUPLICATE CHECK AND THE THREE-MASTER          JS09  
002900* 060209JS  RATING CALL SEQUENCE.                                   JS09  
003000* 052999KP  Y2K REVIEW -- MTCH-CREATED-TS IS BUILT FROM A           KP99  
003100* 052999KP  4-DIGIT ACCEPT FROM DATE YYYYMMDD.  OK.                 KP99  
003200* 091311MM  ADDED THE SAVE-HASH ALTERNATE KEY ON PENDING-MATCHES    LG0512
003300* 091311MM  SO THE DUPLICATE CHECK IS A KEYED READ, NOT A           LG0512
003400* 091311MM  SEQUENTIAL BROWSE.  TICKET LG-0512.                     LG0512
003500* 040614AK  WIDENED STEAM-ID HANDLING TO 17 BYTES THROUGHOUT.       AK14  
003600* 073110MM  SKIP THE DIRECTORY CALL WHEN STEAM-ID IS "-1" OR        MM10  
003700* 073110MM  SPACES -- UNKNOWN PLATFORM ID, LEAGUE ID STAYS ZERO.    MM10  
003800* 110615AK  MATCH WITH FEWER THAN 2 DISTINCT TEAMS IS FILED WITH    LG2091
003900* 110615AK  ALL DELTAS ZERO INSTEAD OF BEING REJECTED.  TICKET      LG2091
004000* 110615AK  LG-2091.                                                LG2091
004100******************************************************************
004200
004300         INPUT FILE              -   MATCHSYS.INTAKE
004400
004500         VSAM MASTER FILE        -   MATCHSYS.PENDING
004600
004700         DUMP FILE               -   SYSOUT
004800
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT INTAKE
006400     ASSIGN TO UT-S-INTAKE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS WS-INTAKE-STATUS.
006700
006800     SELECT PENDING-MATCHES
006900            ASSIGN       TO UT-S-PENDING
007000            ORGANIZATION IS INDEXED
007100            ACCESS MODE  IS DYNAMIC
007200            RECORD KEY   IS MTCH-MATCH-KEY OF PEND-MATCH-REC
007300            ALTERNATE RECORD KEY IS
007400                 MTCH-SAVE-HASH OF PEND-MATCH-REC WITH DUPLICATES
007500            FILE STATUS  IS WS-PEND-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).
008600
008700****** ONE RECORD PER PARSED MATCH.  THE INTAKE LAYOUT MIRRORS
008800****** THE PENDING-MATCHES RECORD BYTE FOR BYTE, LESS THE FIELDS
008900****** THIS PROGRAM DERIVES (SAVE-HASH, TIMESTAMPS, LEAGUE IDS,
009000****** DELTAS) -- SO THE READ CAN GO STRAIGHT INTO THE MASTER
009100****** RECORD AREA.
009200 FD  INTAKE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 1908 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS INTAKE-REC.
009800 01  INTAKE-REC  PIC X(1908).
009900
010000 FD  PENDING-MATCHES
010100     RECORD CONTAINS 1908 CHARACTERS
010200     DATA RECORD IS PEND-MATCH-REC.
010300 COPY MATCHREC REPLACING MATCH-REC BY PEND-MATCH-REC.
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  FILE-STATUS-CODES.
010800     05  WS-INTAKE-STATUS        PIC X(02).
010900         88  WS-INTAKE-OK        VALUE "00".
011000     05  WS-PEND-STATUS          PIC X(02).
011100         88  WS-PEND-OK          VALUE "00".
011200     05  FILLER                  PIC X(02).
011300
011400 01  FLAGS-AND-SWITCHES.
011500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
011600         88  NO-MORE-DATA        VALUE "N".
011700     05  WS-DUP-FOUND-SW         PIC X(01).
011800         88  WS-DUP-FOUND        VALUE "Y".
011900     05  WS-TEAM-SEEN-SW         PIC X(01).
012000         88  WS-TEAM-SEEN        VALUE "Y".
012100     05  WS-MEMBER-SW            PIC X(01).
012200         88  WS-IS-MEMBER        VALUE "Y".
012300     05  FILLER                  PIC X(01).
012400
012500 01  COUNTERS-AND-ACCUMULATORS.
012600     05  RECORDS-READ            PIC 9(07) COMP.
012700     05  RECORDS-WRITTEN         PIC 9(07) COMP.
012800     05  RECORDS-REPEATED        PIC 9(07) COMP.
012900     05  FILLER                  PIC X(02).
013000
013100*    JOB-START DATE/TIME -- BROKEN OUT SO 050-BLDTS CAN BUILD
013200*    THE 19-BYTE MTCH-CREATED-TS STAMP ON EACH RECORD.
013300 01  WS-RUN-DATE-NUM             PIC 9(08).
013400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-NUM.
013500     05  WS-RUN-YEAR             PIC 9(04).
013600     05  WS-RUN-MONTH            PIC 9(02).
013700     05  WS-RUN-DAY              PIC 9(02).
013800 01  WS-RUN-TIME-NUM             PIC 9(08).
013900 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-NUM.
014000     05  WS-RUN-HH               PIC 9(02).
014100     05  WS-RUN-MM               PIC 9(02).
014200     05  WS-RUN-SS               PIC 9(02).
014300     05  WS-RUN-HS               PIC 9(02).
014400 01  WS-CREATED-TS-TEXT          PIC X(19).
014500
014600*    TRACE VIEW OF THE CURRENT MASTER SELECTOR -- SAME BYTE,
014700*    VIEWED EITHER AS THE CALL PARAMETER OR AS A DIGIT FOR
014800*    THE DISPLAY STATEMENTS.
014900 01  WS-MASTER-SELECT-DISP       PIC X(01).
015000 01  WS-MASTER-SELECT-DISP-R REDEFINES WS-MASTER-SELECT-DISP.
015100     05  WS-MASTER-SELECT-NUM    PIC 9(01).
015200
015300 01  WS-UNIQUE-TEXT               PIC X(255).
015400 01  WS-SAVE-HASH-OUT             PIC X(64).
015500 01  WS-STR-PTR                   PIC 9(03) COMP.
015600
015700*    PER-PLAYER RATING WORK -- OLD MU/SIGMA CACHED ONCE PER
015800*    MASTER, CANDIDATE NEW-MU FROM EACH OF THE TWO GROUPINGS,
015900*    AND THE DELTA THIS MASTER'S PASS WORKS OUT.
016000 01  GROUPING-CACHE.
016100     05  WS-OLD-MU               PIC S9(05)V9(04) OCCURS 12 TIMES.
016200     05  WS-OLD-SIGMA-SQ         PIC S9(05)V9(04) OCCURS 12 TIMES.
016300     05  WS-HAS-LEAGUE-ID        PIC X(01) OCCURS 12 TIMES.
016400         88  WS-HAS-ID           VALUE "Y".
016500     05  WS-CAND-MU-WOSUB        PIC S9(05)V9(04) OCCURS 12 TIMES.
016600     05  WS-CAND-MU-WITHSUB      PIC S9(05)V9(04) OCCURS 12 TIMES.
016700     05  WS-DELTA-OUT            PIC S9(05) OCCURS 12 TIMES.
016800     05  FILLER                  PIC X(02).
016900
017000 01  RATING-MISC-FIELDS.
017100     05  WS-PLAYER-IDX           PIC 9(02) COMP.
017200     05  WS-SCAN-IDX             PIC 9(02) COMP.
017300     05  WS-TEAM-COUNT-TOTAL     PIC 9(02) COMP.
017400     05  WS-DISTINCT-TEAM-TBL    PIC 9(02) COMP OCCURS 12 TIMES.
017500     05  WS-DISTINCT-TEAM-COUNT  PIC 9(02) COMP.
017600     05  WS-GROUPING-CODE        PIC 9(01) COMP.
017700         88  WS-GROUP-WOSUB      VALUE 1.
017800         88  WS-GROUP-WITHSUB    VALUE 2.
017900     05  WS-CURRENT-MASTER-SW    PIC 9(01) COMP.
018000     05  WS-GRP-COUNT            PIC 9(02) COMP.
018100     05  WS-GRP-ORIG-SLOT        PIC 9(02) COMP OCCURS 12 TIMES.
018200     05  WS-RAW-DELTA            PIC S9(05).
018300     05  WS-NEW-MU-FOR-PLYR      PIC S9(05)V9(04).
018400     05  WS-MIN-POINTS-FOR-SUBS  PIC S9(05) VALUE +5.
018500     05  FILLER                  PIC X(02).
018600
018700*    MIRROR OF DISCSTM'S LINKAGE -- LEAGUE-ID/PLATFORM-ID LOOKUP.
018800 01  WS-DISC-CALL-AREA.
018900     05  WS-DISC-FUNCTION        PIC X(01).
019000         88  WS-DISCORD-TO-STEAM VALUE "1".
019100         88  WS-STEAM-TO-DISCORD VALUE "2".
019200     05  WS-DISC-DISCORD-ID      PIC 9(18).
019300     05  WS-DISC-STEAM-ID        PIC X(17).
019400     05  WS-DISC-FOUND-SW        PIC X(01).
019500         88  WS-DISC-FOUND       VALUE "Y".
019600     05  FILLER                  PIC X(02).
019700
019800*    MIRROR OF STATLKUP'S LINKAGE -- THREE SEPARATE PARAMETERS,
019900*    NOT ONE GROUP, MATCHING THE SHOP'S USUAL CALL STYLE.
020000 01  WS-LKUP-MASTER-SELECT       PIC X(01).
020100     88  WS-LKUP-LIFE            VALUE "1".
020200     88  WS-LKUP-SEAS            VALUE "2".
020300     88  WS-LKUP-COMB            VALUE "3".
020400 01  WS-LKUP-REQ-PLAYER-ID       PIC 9(18).
020500 COPY STATSREC REPLACING STATS-REC BY WS-LKUP-STATS-REC,
020600                         LEADING STAT- BY WS-LKUP-.
020700
020800*    MIRROR OF RATEUPDT'S LINKAGE.
020900 01  WS-RATE-LINKAGE.
021000     05  WS-RATE-TEAM-COUNT      PIC 9(02) COMP.
021100     05  WS-RATE-PLAYER-COUNT    PIC 9(02) COMP.
021200     05  WS-RATE-TEAM-TBL OCCURS 12 TIMES.
021300         10  WS-RATE-TEAM-NO         PIC 9(02).
021400         10  WS-RATE-TEAM-RANK       PIC 9(02).
021500     05  WS-RATE-PLAYER-TBL OCCURS 12 TIMES.
021600         10  WS-RATE-PLYR-TEAM       PIC 9(02).
021700         10  WS-RATE-PLYR-MU         PIC S9(05)V9(04).
021800         10  WS-RATE-PLYR-SIGMA-SQ   PIC S9(05)V9(04).
021900         10  WS-RATE-PLYR-NEW-MU     PIC S9(05)V9(04).
022000         10  WS-RATE-PLYR-NEW-SIGMA-SQ PIC S9(05)V9(04).
022100     05  FILLER                  PIC X(02).
022200 01  WS-RATE-RETURN-CD           PIC 9(04) COMP.
022300
022400 COPY ABENDREC.
022500 01  ZERO-VAL                    PIC 9(01) VALUE ZERO.
022600 01  ONE-VAL                     PIC 9(01) VALUE 1.
022700
022800 PROCEDURE DIVISION.
022900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000     PERFORM 100-MAINLINE THRU 100-EXIT
023100             UNTIL NO-MORE-DATA.
023200     PERFORM 999-CLEANUP THRU 999-EXIT.
023300     MOVE +0 TO RETURN-CODE.
023400     GOBACK.
023500
023600 000-HOUSEKEEPING.
023700     MOVE "000-HSKPING" TO PARA-NAME.
023800     DISPLAY "******** BEGIN JOB MATCHINT ********".
023900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024000     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
024100     ACCEPT WS-RUN-TIME-NUM FROM TIME.
024200     PERFORM 050-BLDTS THRU 050-EXIT.
024300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024400     PERFORM 900-READ-INTAKE THRU 900-EXIT.
024500 000-EXIT.
024600     EXIT.
024700
024800 050-BLDTS.
024900     MOVE SPACES TO WS-CREATED-TS-TEXT.
025000     STRING WS-RUN-YEAR   DELIMITED BY SIZE
025100            "-"           DELIMITED BY SIZE
025200            WS-RUN-MONTH  DELIMITED BY SIZE
025300            "-"           DELIMITED BY SIZE
025400            WS-RUN-DAY    DELIMITED BY SIZE
025500            " "           DELIMITED BY SIZE
025600            WS-RUN-HH     DELIMITED BY SIZE
025700            ":"           DELIMITED BY SIZE
025800            WS-RUN-MM     DELIMITED BY SIZE
025900            ":"           DELIMITED BY SIZE
026000            WS-RUN-SS     DELIMITED BY SIZE
026100         INTO WS-CREATED-TS-TEXT
026200     END-STRING.
026300 050-EXIT.
026400     EXIT.
026500
026600 100-MAINLINE.
026700     MOVE "100-MAINLINE" TO PARA-NAME.
026800     PERFORM 300-BLDKEY THRU 300-EXIT.
026900     PERFORM 400-CHKDUP THRU 400-EXIT.
027000     IF WS-DUP-FOUND
027100         ADD 1 TO RECORDS-REPEATED
027200     ELSE
027300         PERFORM 500-RESOLVE THRU 500-EXIT
027400         PERFORM 600-INITRATE THRU 600-EXIT
027500         PERFORM 700-WRPEND THRU 700-EXIT
027600     END-IF.
027700     PERFORM 900-READ-INTAKE THRU 900-EXIT.
027800 100-EXIT.
027900     EXIT.
028000
028100*    BUILD THE UNIQUE-DATA STRING (GAME, MAP-TYPE, THEN EACH
028200*    PLAYER'S CIV+LEADER) AND CALL MTCHHASH FOR THE DIGEST.
028300 300-BLDKEY.
028400     MOVE "300-BLDKEY" TO PARA-NAME.
028500     MOVE SPACES TO WS-UNIQUE-TEXT.
028600     MOVE 1 TO WS-STR-PTR.
028700     STRING MTCH-GAME OF PEND-MATCH-REC     DELIMITED BY SIZE
028800            ","                              DELIMITED BY SIZE
028900            MTCH-MAP-TYPE OF PEND-MATCH-REC DELIMITED BY SIZE
029000            ","                              DELIMITED BY SIZE
029100         INTO WS-UNIQUE-TEXT
029200         WITH POINTER WS-STR-PTR
029300         ON OVERFLOW
029400             CONTINUE
029500     END-STRING.
029600     PERFORM 310-APNDPLYR
029700         VARYING WS-PLAYER-IDX FROM 1 BY 1
029800             UNTIL WS-PLAYER-IDX >
029900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
030000     CALL 'MTCHHASH' USING WS-UNIQUE-TEXT, WS-SAVE-HASH-OUT.
030100     MOVE WS-SAVE-HASH-OUT TO MTCH-SAVE-HASH OF PEND-MATCH-REC.
030200 300-EXIT.
030300     EXIT.
030400
030500 310-APNDPLYR.
030600     STRING MTCH-CIV OF PEND-MATCH-REC (WS-PLAYER-IDX)
030700                                             DELIMITED BY SIZE
030800            MTCH-LEADER OF PEND-MATCH-REC (WS-PLAYER-IDX)
030900                                             DELIMITED BY SIZE
031000            ","                              DELIMITED BY SIZE
031100         INTO WS-UNIQUE-TEXT
031200         WITH POINTER WS-STR-PTR
031300         ON OVERFLOW
031400             CONTINUE
031500     END-STRING.
031600 310-EXIT.
031700     EXIT.
031800
031900*    A KEYED READ ON THE ALTERNATE KEY -- FASTER THAN A
032000*    SEQUENTIAL BROWSE AND SAME IDIOM AS DISCSTM'S REVERSE
032100*    LOOKUP.  NOT INVALID KEY MEANS SOME PENDING MATCH ALREADY
032200*    CARRIES THIS SAVE-HASH.
032300 400-CHKDUP.
032400     MOVE "400-CHKDUP" TO PARA-NAME.
032500     MOVE "N" TO WS-DUP-FOUND-SW.
032600     READ PENDING-MATCHES
032700         KEY IS MTCH-SAVE-HASH OF PEND-MATCH-REC
032800         INVALID KEY
032900             MOVE "N" TO WS-DUP-FOUND-SW
033000         NOT INVALID KEY
033100             MOVE "Y" TO WS-DUP-FOUND-SW
033200     END-READ.
033300 400-EXIT.
033400     EXIT.
033500
033600*    RESOLVE EACH PLAYER'S LEAGUE ID FROM THEIR PLATFORM ID.
033700*    "-1" AND SPACES MEAN THE PLATFORM DID NOT SEND AN ID --
033800*    LEAVE THE LEAGUE ID AT ZERO AND SKIP THE CALL.
033900 500-RESOLVE.
034000     MOVE "500-RESOLVE" TO PARA-NAME.
034100     PERFORM 510-RESOLV1
034200         VARYING WS-PLAYER-IDX FROM 1 BY 1
034300             UNTIL WS-PLAYER-IDX >
034400                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
034500 500-EXIT.
034600     EXIT.
034700
034800 510-RESOLV1.
034900     MOVE ZERO TO MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX).
035000     IF MTCH-STEAM-ID OF PEND-MATCH-REC (WS-PLAYER-IDX) = SPACES
035100     OR MTCH-STEAM-ID OF PEND-MATCH-REC (WS-PLAYER-IDX) = "-1"
035200         GO TO 510-EXIT.
035300
035400     MOVE "2" TO WS-DISC-FUNCTION.
035500     MOVE MTCH-STEAM-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
035600         TO WS-DISC-STEAM-ID.
035700     CALL 'DISCSTM' USING WS-DISC-CALL-AREA.
035800     IF WS-DISC-FOUND
035900         MOVE WS-DISC-DISCORD-ID
036000             TO MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
036100     END-IF.
036200 510-EXIT.
036300     EXIT.
036400
036500*    COMPUTE ALL THREE DELTA SETS.  A MATCH WITH FEWER THAN 2
036600*    DISTINCT TEAMS IS FILED WITH EVERY DELTA AT ZERO.
036700 600-INITRATE.
036800     MOVE "600-INITRATE" TO PARA-NAME.
036900     PERFORM 610-CNTTEAMS THRU 610-EXIT.
037000     IF WS-TEAM-COUNT-TOTAL < 2
037100         PERFORM 620-ZERODELTA THRU 620-EXIT
037200     ELSE
037300         MOVE 1 TO WS-CURRENT-MASTER-SW
037400         PERFORM 650-CALCMSTR THRU 650-EXIT
037500         MOVE 2 TO WS-CURRENT-MASTER-SW
037600         PERFORM 650-CALCMSTR THRU 650-EXIT
037700         MOVE 3 TO WS-CURRENT-MASTER-SW
037800         PERFORM 650-CALCMSTR THRU 650-EXIT
037900     END-IF.
038000 600-EXIT.
038100     EXIT.
038200
038300 610-CNTTEAMS.
038400     MOVE ZERO TO WS-DISTINCT-TEAM-COUNT.
038500     PERFORM 615-SCANTEAM
038600         VARYING WS-PLAYER-IDX FROM 1 BY 1
038700             UNTIL WS-PLAYER-IDX >
038800                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
038900     MOVE WS-DISTINCT-TEAM-COUNT TO WS-TEAM-COUNT-TOTAL.
039000 610-EXIT.
039100     EXIT.
039200
039300 615-SCANTEAM.
039400     MOVE "N" TO WS-TEAM-SEEN-SW.
039500     PERFORM 617-CHKSEEN
039600         VARYING WS-SCAN-IDX FROM 1 BY 1
039700             UNTIL WS-SCAN-IDX > WS-DISTINCT-TEAM-COUNT
039800                OR WS-TEAM-SEEN.
039900     IF NOT WS-TEAM-SEEN
040000         ADD 1 TO WS-DISTINCT-TEAM-COUNT
040100         MOVE MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
040200             TO WS-DISTINCT-TEAM-TBL (WS-DISTINCT-TEAM-COUNT)
040300     END-IF.
040400 615-EXIT.
040500     EXIT.
040600
040700 617-CHKSEEN.
040800     IF WS-DISTINCT-TEAM-TBL (WS-SCAN-IDX)
040900            = MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
041000         MOVE "Y" TO WS-TEAM-SEEN-SW
041100     END-IF.
041200 617-EXIT.
041300     EXIT.
041400
041500 620-ZERODELTA.
041600     PERFORM 625-ZERO1
041700         VARYING WS-PLAYER-IDX FROM 1 BY 1
041800             UNTIL WS-PLAYER-IDX >
041900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
042000 620-EXIT.
042100     EXIT.
042200
042300 625-ZERO1.
042400     MOVE ZERO TO MTCH-DELTA OF PEND-MATCH-REC (WS-PLAYER-IDX).
042500     MOVE ZERO TO
042600         MTCH-SEASON-DELTA OF PEND-MATCH-REC (WS-PLAYER-IDX).
042700     MOVE ZERO TO
042800         MTCH-COMBINED-DELTA OF PEND-MATCH-REC (WS-PLAYER-IDX).
042900 625-EXIT.
043000     EXIT.
043100
043200*    ONE PASS FOR THE MASTER NAMED BY WS-CURRENT-MASTER-SW --
043300*    LOAD EACH PLAYER'S CURRENT MU/SIGMA, RUN BOTH GROUPINGS,
043400*    THEN WORK OUT EACH PLAYER'S DELTA.
043500 650-CALCMSTR.
043600     PERFORM 660-LOADOLD
043700         VARYING WS-PLAYER-IDX FROM 1 BY 1
043800             UNTIL WS-PLAYER-IDX >
043900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
044000     MOVE 1 TO WS-GROUPING-CODE.
044100     PERFORM 670-RUNGRP THRU 670-EXIT.
044200     MOVE 2 TO WS-GROUPING-CODE.
044300     PERFORM 670-RUNGRP THRU 670-EXIT.
044400     PERFORM 690-CALCDELTA
044500         VARYING WS-PLAYER-IDX FROM 1 BY 1
044600             UNTIL WS-PLAYER-IDX >
044700                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
044800 650-EXIT.
044900     EXIT.
045000
045100 660-LOADOLD.
045200     EVALUATE WS-CURRENT-MASTER-SW
045300         WHEN 1  MOVE "1" TO WS-LKUP-MASTER-SELECT
045400         WHEN 2  MOVE "2" TO WS-LKUP-MASTER-SELECT
045500         WHEN 3  MOVE "3" TO WS-LKUP-MASTER-SELECT
045600     END-EVALUATE.
045700     MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
045800         TO WS-LKUP-REQ-PLAYER-ID.
045900     CALL 'STATLKUP' USING WS-LKUP-MASTER-SELECT,
046000                           WS-LKUP-REQ-PLAYER-ID,
046100                           WS-LKUP-STATS-REC.
046200     MOVE WS-LKUP-MU TO WS-OLD-MU (WS-PLAYER-IDX).
046300     COMPUTE WS-OLD-SIGMA-SQ (WS-PLAYER-IDX) =
046400         WS-LKUP-SIGMA * WS-LKUP-SIGMA.
046500     IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX) = ZERO
046600         MOVE "N" TO WS-HAS-LEAGUE-ID (WS-PLAYER-IDX)
046700     ELSE
046800         MOVE "Y" TO WS-HAS-LEAGUE-ID (WS-PLAYER-IDX)
046900     END-IF.
047000 660-EXIT.
047100     EXIT.
047200
047300*    BUILD THE TEAM/PLAYER TABLES FOR ONE GROUPING (W/O-SUBS OR
047400*    WITH-SUB-INS PER WS-GROUPING-CODE), CALL RATEUPDT, AND
047500*    SCATTER THE CANDIDATE NEW-MU BACK TO EACH MEMBER'S
047600*    ORIGINAL SLOT.
047700 670-RUNGRP.
047800     MOVE ZERO TO WS-GRP-COUNT.
047900     MOVE ZERO TO WS-DISTINCT-TEAM-COUNT.
048000     PERFORM 672-BLDONE
048100         VARYING WS-PLAYER-IDX FROM 1 BY 1
048200             UNTIL WS-PLAYER-IDX >
048300                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
048400     MOVE WS-DISTINCT-TEAM-COUNT TO WS-RATE-TEAM-COUNT.
048500     MOVE WS-GRP-COUNT           TO WS-RATE-PLAYER-COUNT.
048600     CALL 'RATEUPDT' USING WS-RATE-LINKAGE, WS-RATE-RETURN-CD.
048700     IF WS-RATE-RETURN-CD = ZERO
048800         PERFORM 680-SCATTER
048900             VARYING WS-SCAN-IDX FROM 1 BY 1
049000                 UNTIL WS-SCAN-IDX > WS-GRP-COUNT
049100     ELSE
049200         PERFORM 685-NOCHANGE
049300             VARYING WS-SCAN-IDX FROM 1 BY 1
049400                 UNTIL WS-SCAN-IDX > WS-GRP-COUNT
049500     END-IF.
049600 670-EXIT.
049700     EXIT.
049800
049900 672-BLDONE.
050000     MOVE "N" TO WS-MEMBER-SW.
050100     IF WS-GROUP-WOSUB
050200         IF NOT MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
050300             MOVE "Y" TO WS-MEMBER-SW
050400         END-IF
050500     ELSE
050600         IF NOT MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
050700             MOVE "Y" TO WS-MEMBER-SW
050800         END-IF
050900     END-IF.
051000     IF NOT WS-IS-MEMBER
051100         GO TO 672-EXIT.
051200
051300     ADD 1 TO WS-GRP-COUNT.
051400     MOVE WS-PLAYER-IDX TO WS-GRP-ORIG-SLOT (WS-GRP-COUNT).
051500     MOVE MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
051600         TO WS-RATE-PLYR-TEAM (WS-GRP-COUNT).
051700     MOVE WS-OLD-MU (WS-PLAYER-IDX)
051800         TO WS-RATE-PLYR-MU (WS-GRP-COUNT).
051900     MOVE WS-OLD-SIGMA-SQ (WS-PLAYER-IDX)
052000         TO WS-RATE-PLYR-SIGMA-SQ (WS-GRP-COUNT).
052100
052200     MOVE "N" TO WS-TEAM-SEEN-SW.
052300     PERFORM 674-TEAMCHK
052400         VARYING WS-SCAN-IDX FROM 1 BY 1
052500             UNTIL WS-SCAN-IDX > WS-DISTINCT-TEAM-COUNT
052600                OR WS-TEAM-SEEN.
052700     IF NOT WS-TEAM-SEEN
052800         ADD 1 TO WS-DISTINCT-TEAM-COUNT
052900         MOVE MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
053000             TO WS-RATE-TEAM-NO (WS-DISTINCT-TEAM-COUNT)
053100         MOVE MTCH-PLACEMENT OF PEND-MATCH-REC (WS-PLAYER-IDX)
053200             TO WS-RATE-TEAM-RANK (WS-DISTINCT-TEAM-COUNT)
053300     END-IF.
053400 672-EXIT.
053500     EXIT.
053600
053700 674-TEAMCHK.
053800     IF WS-RATE-TEAM-NO (WS-SCAN-IDX)
053900            = MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
054000         MOVE "Y" TO WS-TEAM-SEEN-SW
054100     END-IF.
054200 674-EXIT.
054300     EXIT.
054400
054500 680-SCATTER.
054600     IF WS-GROUP-WOSUB
054700         MOVE WS-RATE-PLYR-NEW-MU (WS-SCAN-IDX)
054800             TO WS-CAND-MU-WOSUB (WS-GRP-ORIG-SLOT (WS-SCAN-IDX))
054900     ELSE
055000         MOVE WS-RATE-PLYR-NEW-MU (WS-SCAN-IDX)
055100             TO WS-CAND-MU-WITHSUB (WS-GRP-ORIG-SLOT (WS-SCAN-IDX))
055200     END-IF.
055300 680-EXIT.
055400     EXIT.
055500
055600*    RATEUPDT DECLINED THE GROUPING (FEWER THAN 2 TEAMS WITHIN
055700*    IT) -- CARRY THE OLD MU FORWARD SO THE DELTA COMES OUT ZERO.
055800 685-NOCHANGE.
055900     IF WS-GROUP-WOSUB
056000         MOVE WS-OLD-MU (WS-GRP-ORIG-SLOT (WS-SCAN-IDX))
056100             TO WS-CAND-MU-WOSUB (WS-GRP-ORIG-SLOT (WS-SCAN-IDX))
056200     ELSE
056300         MOVE WS-OLD-MU (WS-GRP-ORIG-SLOT (WS-SCAN-IDX))
056400             TO WS-CAND-MU-WITHSUB (WS-GRP-ORIG-SLOT (WS-SCAN-IDX))
056500     END-IF.
056600 685-EXIT.
056700     EXIT.
056800
056900*    DELTA RULES -- SUB-IN FLOOR, SUBBED-OUT CEILING, ELSE THE
057000*    RAW ROUNDED DIFFERENCE.  NO LEAGUE ID FORCES DELTA ZERO.
057100 690-CALCDELTA.
057200     IF NOT WS-HAS-ID (WS-PLAYER-IDX)
057300         MOVE ZERO TO WS-RAW-DELTA
057400     ELSE
057500         IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
057600             MOVE WS-CAND-MU-WITHSUB (WS-PLAYER-IDX)
057700                 TO WS-NEW-MU-FOR-PLYR
057800         ELSE
057900             MOVE WS-CAND-MU-WOSUB (WS-PLAYER-IDX)
058000                 TO WS-NEW-MU-FOR-PLYR
058100         END-IF
058200         COMPUTE WS-RAW-DELTA ROUNDED =
058300             WS-NEW-MU-FOR-PLYR - WS-OLD-MU (WS-PLAYER-IDX)
058400     END-IF.
058500
058600     IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
058700         IF WS-RAW-DELTA < WS-MIN-POINTS-FOR-SUBS
058800             MOVE WS-MIN-POINTS-FOR-SUBS
058900                 TO WS-DELTA-OUT (WS-PLAYER-IDX)
059000         ELSE
059100             MOVE WS-RAW-DELTA TO WS-DELTA-OUT (WS-PLAYER-IDX)
059200         END-IF
059300     ELSE
059400         IF MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
059500             IF WS-RAW-DELTA < ZERO
059600                 MOVE WS-RAW-DELTA TO WS-DELTA-OUT (WS-PLAYER-IDX)
059700             ELSE
059800                 MOVE ZERO TO WS-DELTA-OUT (WS-PLAYER-IDX)
059900             END-IF
060000         ELSE
060100             MOVE WS-RAW-DELTA TO WS-DELTA-OUT (WS-PLAYER-IDX)
060200         END-IF
060300     END-IF.
060400
060500     EVALUATE WS-CURRENT-MASTER-SW
060600         WHEN 1
060700             MOVE WS-DELTA-OUT (WS-PLAYER-IDX)
060800                 TO MTCH-DELTA OF PEND-MATCH-REC (WS-PLAYER-IDX)
060900         WHEN 2
061000             MOVE WS-DELTA-OUT (WS-PLAYER-IDX)
061100                 TO MTCH-SEASON-DELTA
061200                            OF PEND-MATCH-REC (WS-PLAYER-IDX)
061300         WHEN 3
061400             MOVE WS-DELTA-OUT (WS-PLAYER-IDX)
061500                 TO MTCH-COMBINED-DELTA
061600                            OF PEND-MATCH-REC (WS-PLAYER-IDX)
061700     END-EVALUATE.
061800 690-EXIT.
061900     EXIT.
062000
062100 700-WRPEND.
062200     MOVE "700-WRPEND" TO PARA-NAME.
062300     MOVE WS-CREATED-TS-TEXT TO MTCH-CREATED-TS OF PEND-MATCH-REC.
062400     MOVE ZERO   TO MTCH-APPROVER-ID OF PEND-MATCH-REC.
062500     MOVE SPACES TO MTCH-APPROVED-TS OF PEND-MATCH-REC.
062600     MOVE "N"    TO MTCH-FLAGGED OF PEND-MATCH-REC.
062700     WRITE PEND-MATCH-REC
062800         INVALID KEY
062900             MOVE "*** DUPLICATE MATCH-KEY ON PENDING WRITE"
063000                 TO ABEND-REASON
063100             GO TO 1000-ABEND-RTN
063200     END-WRITE.
063300     ADD 1 TO RECORDS-WRITTEN.
063400 700-EXIT.
063500     EXIT.
063600
063700 800-OPEN-FILES.
063800     MOVE "800-OPENFILE" TO PARA-NAME.
063900     OPEN INPUT INTAKE.
064000     OPEN OUTPUT SYSOUT.
064100     OPEN I-O PENDING-MATCHES.
064200 800-EXIT.
064300     EXIT.
064400
064500 850-CLOSE-FILES.
064600     MOVE "850-CLOSEFL" TO PARA-NAME.
064700     CLOSE INTAKE, SYSOUT, PENDING-MATCHES.
064800 850-EXIT.
064900     EXIT.
065000
065100 900-READ-INTAKE.
065200     READ INTAKE INTO PEND-MATCH-REC
065300         AT END
065400             MOVE "N" TO MORE-DATA-SW
065500             GO TO 900-EXIT
065600     END-READ.
065700     ADD 1 TO RECORDS-READ.
065800 900-EXIT.
065900     EXIT.
066000
066100 999-CLEANUP.
066200     MOVE "999-CLEANUP" TO PARA-NAME.
066300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066400     DISPLAY "** RECORDS READ **".
066500     DISPLAY RECORDS-READ.
066600     DISPLAY "** RECORDS WRITTEN **".
066700     DISPLAY RECORDS-WRITTEN.
066800     DISPLAY "** RECORDS REPEATED **".
066900     DISPLAY RECORDS-REPEATED.
067000     DISPLAY "******** NORMAL END OF JOB MATCHINT ********".
067100 999-EXIT.
067200     EXIT.
067300
067400 1000-ABEND-RTN.
067500     WRITE SYSOUT-REC FROM ABEND-REC.
067600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067700     DISPLAY "*** ABNORMAL END OF JOB - MATCHINT ***" UPON CONSOLE.
067800     DIVIDE ZERO-VAL INTO ONE-VAL.
