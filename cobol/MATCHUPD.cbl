000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MATCHUPD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/02/88.
000700 DATE-COMPILED. 02/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  MATCHUPD -- APPLIES MAINTENANCE TRANSACTIONS AGAINST PENDING  *
001100*  MATCHES.  ONE TRANSACTION PER PLACEMENT-ORDER CORRECTION,     *
001200*  QUIT TOGGLE, IDENTITY ASSIGNMENT, SUBSTITUTE IN/OUT, DELETE,  *
001300*  OR APPROVAL.  MOST EDITS FORCE A RE-RUN OF THE RATING ENGINE  *
001400*  (STATLKUP + RATEUPDT) SO THE PENDING RECORD'S DELTA FIELDS    *
001500*  ALWAYS REFLECT THE MATCH'S CURRENT ROSTER.  APPROVE HANDS THE *
001600*  RECORD OFF TO MATCHAPR, WHICH OWNS THE ACTUAL STATS POSTING.  *
001700******************************************************************
001800* CHANGE LOG
001900* 020288JS  ORIGINAL PROGRAM -- WRITTEN AS DALYUPDT, THE DAILY      JS88  
002000* 020288JS  TREATMENT-CHARGES / LAB-EQUIPMENT MASTER UPDATE.        JS88  
002100* 070209JS  REBUILT AS THE MATCH MAINTENANCE-TRANSACTION UPDATE.    JS09  
002200* 070209JS  PATSRCH-FILE/PATMSTR REPLACED BY TRANSACTIONS AND       JS09  
002300* 070209JS  PENDING-MATCHES.  EQUIPMENT-CHARGE ARITHMETIC AND       JS09  
002400* 070209JS  DIAGNOSTIC-CODE RECONCILIATION LOGIC RETIRED.           JS09  
002500* 052999KP  Y2K REVIEW -- WS-CREATED-TS-TEXT AND WS-APPR-TS-TEXT    KP99  
002600* 052999KP  ARE 19-BYTE YYYY-MM-DD HH:MM:SS STRINGS.  4-DIGIT       KP99  
002700* 052999KP  YEAR.  OK.                                              KP99  
002800* 091311MM  ADDED 310-DO-ORDER TOKEN COUNT EDIT AGAINST THE         LG0533
002900* 091311MM  MATCH'S DISTINCT TEAM COUNT.  TICKET LG-0533.           LG0533
003000* 021413MM  ADDED TXN-TARGET-ID HANDLING FOR ASSIGN AND SUBIN.      MM13  
003100* 040614AK  WIDENED STEAM-ID FIELDS TO X(17).                       AK14  
003200* 073110MM  340-DO-ASSIGN AND 360-DO-SUBIN NOW CALL DISCSTM TO      LG0871
003300* 073110MM  PULL THE PLATFORM ID FOR THE NEWLY-ASSIGNED PLAYER      LG0871
003400* 073110MM  RATHER THAN LEAVING IT BLANK.  TICKET LG-0871.          LG0871
003500* 110615AK  600-DO-APPROVE NOW CLOSES PENDING-MATCHES BEFORE        AK15  
003600* 110615AK  CALLING MATCHAPR AND RE-OPENS IT ON RETURN, SINCE       AK15  
003700* 110615AK  MATCHAPR OWNS THE MOVE TO VALIDATED-MATCHES.            AK15  
003800* 120716AK  380-DO-SUBOUT WAS NOT DECREMENTING PLAYER-COUNT ON A    LG2255
003900* 120716AK  REMOVE.  FIXED.  TICKET LG-2255.                        LG2255
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT.
005200     SELECT TRANSACTIONS ASSIGN TO UT-S-TRANMSTR
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-TXN-STATUS.
005500     SELECT PENDING-MATCHES ASSIGN TO UT-S-PENDMSTR
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS DYNAMIC
005800         RECORD KEY IS MTCH-MATCH-KEY OF PEND-MATCH-REC
005900         FILE STATUS IS WS-PEND-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE F
006500     LABEL RECORDS STANDARD
006600     RECORD CONTAINS 130 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS.
006800 01  SYSOUT-REC                          PIC X(130).
006900
007000 FD  TRANSACTIONS
007100     RECORDING MODE F
007200     LABEL RECORDS STANDARD
007300     RECORD CONTAINS 100 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS.
007500 COPY TXNREC.
007600
007700 FD  PENDING-MATCHES
007800     RECORDING MODE F
007900     LABEL RECORDS STANDARD
008000     RECORD CONTAINS 1908 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS PEND-MATCH-REC.
008300 COPY MATCHREC REPLACING MATCH-REC BY PEND-MATCH-REC.
008400
008500 WORKING-STORAGE SECTION.
008600 01  FILE-STATUS-CODES.
008700     05  WS-TXN-STATUS                   PIC X(02).
008800         88  WS-TXN-OK                   VALUE "00".
008900         88  WS-TXN-EOF                  VALUE "10".
009000     05  WS-PEND-STATUS                  PIC X(02).
009100         88  WS-PEND-OK                  VALUE "00".
009200         88  WS-PEND-NOTFND              VALUE "23".
009300     05  FILLER                          PIC X(02).
009400
009500 01  FLAGS-AND-SWITCHES.
009600     05  MORE-TRANS-SW                   PIC X(01) VALUE "Y".
009700         88  MORE-TRANSACTIONS           VALUE "Y".
009800     05  WS-FOUND-SW                     PIC X(01).
009900         88  WS-MATCH-FOUND              VALUE "Y".
010000         88  WS-MATCH-NOTFOUND           VALUE "N".
010100     05  WS-EDIT-OK-SW                   PIC X(01).
010200         88  WS-EDIT-OK                  VALUE "Y".
010300         88  WS-EDIT-BAD                 VALUE "N".
010400     05  WS-TEAM-SEEN-SW                 PIC X(01).
010500         88  WS-TEAM-ALREADY-SEEN        VALUE "Y".
010600     05  WS-MEMBER-SW                    PIC X(01).
010700         88  WS-MEMBER-FOUND             VALUE "Y".
010800     05  FILLER                          PIC X(01).
010900
011000 01  COUNTERS-AND-ACCUMULATORS.
011100     05  RECORDS-READ                    PIC 9(07) COMP.
011200     05  RECORDS-APPLIED                 PIC 9(07) COMP.
011300     05  RECORDS-REJECTED                PIC 9(07) COMP.
011400     05  FILLER                          PIC X(02).
011500
011600*    THREE REDEFINES CARRIED FOR MESSAGE-BUILDING AND KEY
011700*    HANDLING -- NUMERIC BREAKDOWN OF THE RUN DATE, A DIGIT VIEW
011800*    OF THE TARGET LEAGUE ID FOR THE REJECT MESSAGE, AND A DIGIT
011900*    VIEW OF THE PLAYER SLOT OPERAND.
012000 01  WS-RUN-DATE-NUM                     PIC 9(08) COMP.
012100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-NUM.
012200     05  WS-RUN-YEAR                     PIC 9(04).
012300     05  WS-RUN-MONTH                    PIC 9(02).
012400     05  WS-RUN-DAY                      PIC 9(02).
012500
012600 01  WS-TARGET-ID-DISP                   PIC 9(18).
012700 01  WS-TARGET-ID-DISP-R REDEFINES WS-TARGET-ID-DISP.
012800     05  WS-TARGET-ID-DIGIT OCCURS 18 TIMES PIC 9(01).
012900
013000 01  WS-SLOT-DISP                        PIC 9(02).
013100 01  WS-SLOT-DISP-R REDEFINES WS-SLOT-DISP.
013200     05  WS-SLOT-TENS                    PIC 9(01).
013300     05  WS-SLOT-UNITS                   PIC 9(01).
013400
013500 01  WS-ERR-LINE                         PIC X(130).
013600
013700*    ORDER-TRANSACTION TOKEN TABLE -- ONE PLACEMENT VALUE PER
013800*    DISTINCT TEAM, PARSED OUT OF TXN-ORDER BY 315-PARSE-ORDER.
013900 01  WS-ORDER-WORK.
014000     05  WS-ORDER-TBL OCCURS 12 TIMES    PIC 9(02).
014100     05  WS-ORDER-CNT                    PIC 9(02) COMP.
014200     05  WS-SCAN-POS                     PIC 9(02) COMP.
014300     05  WS-TOKEN-VAL                    PIC 9(02) COMP.
014400     05  WS-ONE-CHAR                     PIC X(01).
014500     05  WS-ONE-DIGIT                    PIC 9(01).
014600     05  FILLER                          PIC X(02).
014700
014800 01  WS-SLOT-IDX                         PIC 9(02) COMP.
014900 01  WS-SHIFT-IDX                        PIC 9(02) COMP.
015000 01  WS-SUBOUT-SLOT                      PIC 9(02) COMP.
015100
015200 01  GROUPING-CACHE.
015300     05  WS-OLD-MU            OCCURS 12  PIC S9(05)V9(04).
015400     05  WS-OLD-SIGMA-SQ      OCCURS 12  PIC S9(07)V9(04).
015500     05  WS-HAS-LEAGUE-ID     OCCURS 12  PIC X(01).
015600     05  WS-CAND-MU-WOSUB     OCCURS 12  PIC S9(05)V9(04).
015700     05  WS-CAND-MU-WITHSUB   OCCURS 12  PIC S9(05)V9(04).
015800     05  FILLER                          PIC X(02).
015900
016000 01  RATING-MISC-FIELDS.
016100     05  WS-PLAYER-IDX                   PIC 9(02) COMP.
016200     05  WS-SCAN-IDX                     PIC 9(02) COMP.
016300     05  WS-TEAM-COUNT-TOTAL             PIC 9(02) COMP.
016400     05  WS-DISTINCT-TEAM-TBL OCCURS 12  PIC 9(02).
016500     05  WS-DISTINCT-TEAM-COUNT          PIC 9(02) COMP.
016600     05  WS-GROUPING-CODE                PIC 9(01).
016700         88  WS-GROUP-WOSUB              VALUE 1.
016800         88  WS-GROUP-WITHSUB            VALUE 2.
016900     05  WS-CURRENT-MASTER-SW            PIC 9(01) COMP.
017000         88  WS-MASTER-LIFETIME          VALUE 1.
017100         88  WS-MASTER-SEASONAL          VALUE 2.
017200         88  WS-MASTER-COMBINED          VALUE 3.
017300     05  WS-GRP-COUNT                    PIC 9(02) COMP.
017400     05  WS-GRP-ORIG-SLOT     OCCURS 12  PIC 9(02) COMP.
017500     05  WS-RAW-DELTA                    PIC S9(05).
017600     05  WS-NEW-MU-FOR-PLYR               PIC S9(05)V9(04).
017700     05  WS-MIN-POINTS-FOR-SUBS           PIC S9(05) VALUE +5.
017800     05  FILLER                           PIC X(02).
017900
018000 01  WS-DISC-CALL-AREA.
018100     05  WS-DISC-FUNCTION                PIC X(01).
018200     05  WS-DISC-DISCORD-ID              PIC 9(18).
018300     05  WS-DISC-STEAM-ID                PIC X(17).
018400     05  WS-DISC-FOUND-SW                PIC X(01).
018500     05  FILLER                          PIC X(02).
018600
018700 01  WS-LKUP-MASTER-SELECT               PIC X(01).
018800 01  WS-LKUP-REQ-PLAYER-ID               PIC 9(18).
018900 COPY STATSREC REPLACING STATS-REC BY WS-LKUP-STATS-REC,
019000                         LEADING STAT- BY WS-LKUP-.
019100
019200 01  WS-RATE-LINKAGE.
019300     05  WS-RATE-TEAM-COUNT              PIC 9(02) COMP.
019400     05  WS-RATE-PLAYER-COUNT            PIC 9(02) COMP.
019500     05  WS-RATE-TEAM-TBL OCCURS 12 TIMES.
019600         10  WS-RATE-TEAM-RANK           PIC 9(02) COMP.
019700     05  WS-RATE-PLAYER-TBL OCCURS 12 TIMES.
019800         10  WS-RATE-PLYR-TEAM-SLOT      PIC 9(02) COMP.
019900         10  WS-RATE-PLYR-MU             PIC S9(05)V9(04).
020000         10  WS-RATE-PLYR-SIGMA-SQ       PIC S9(07)V9(04).
020100         10  WS-RATE-PLYR-NEW-MU         PIC S9(05)V9(04).
020200         10  WS-RATE-PLYR-NEW-SIGMA-SQ   PIC S9(07)V9(04).
020300     05  FILLER                          PIC X(02).
020400 01  WS-RATE-RETURN-CD                   PIC 9(04) COMP.
020500
020600 01  WS-APR-LINKAGE.
020700     05  WS-APR-MATCH-KEY                PIC X(24).
020800     05  WS-APR-ACTOR-ID                 PIC 9(18).
020900     05  FILLER                          PIC X(02).
021000 01  WS-APR-RETURN-CD                    PIC 9(04) COMP.
021100     88  WS-APR-OK                       VALUE 0.
021200     88  WS-APR-REJECTED                 VALUE 4.
021300
021400 COPY ABENDREC.
021500
021600 01  ZERO-VAL                            PIC 9(01) VALUE ZERO.
021700 01  ONE-VAL                             PIC 9(01) VALUE 1.
021800
021900 PROCEDURE DIVISION.
022000
022100 000-MAINLINE.
022200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022300     PERFORM 100-MAINLINE THRU 100-EXIT
022400         UNTIL NOT MORE-TRANSACTIONS.
022500     PERFORM 990-CLEANUP THRU 990-EXIT.
022600     MOVE +0 TO RETURN-CODE.
022700     GOBACK.
022800
022900 000-HOUSEKEEPING.
023000     DISPLAY "MATCHUPD -- MAINTENANCE TRANSACTION UPDATE".
023100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023200     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
023300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023400     PERFORM 950-READ-TRANSACTIONS THRU 950-EXIT.
023500 000-EXIT.
023600     EXIT.
023700
023800 100-MAINLINE.
023900     ADD 1 TO RECORDS-READ.
024000     MOVE TXN-MATCH-KEY TO MTCH-MATCH-KEY OF PEND-MATCH-REC.
024100     READ PENDING-MATCHES
024200         INVALID KEY
024300             SET WS-MATCH-NOTFOUND TO TRUE
024400         NOT INVALID KEY
024500             SET WS-MATCH-FOUND TO TRUE
024600     END-READ.
024700
024800     IF WS-MATCH-NOTFOUND
024900         MOVE "TRANSACTION MATCH KEY NOT ON FILE -- SKIPPED"
025000             TO WS-ERR-LINE
025100         PERFORM 970-WRITE-ERROR THRU 970-EXIT
025200         ADD 1 TO RECORDS-REJECTED
025300     ELSE
025400         PERFORM 200-DISPATCH THRU 200-EXIT
025500     END-IF.
025600
025700     PERFORM 950-READ-TRANSACTIONS THRU 950-EXIT.
025800 100-EXIT.
025900     EXIT.
026000
026100 200-DISPATCH.
026200     SET WS-EDIT-OK TO TRUE.
026300     EVALUATE TRUE
026400         WHEN TXN-IS-ORDER
026500             PERFORM 310-DO-ORDER THRU 310-EXIT
026600         WHEN TXN-IS-QUIT
026700             PERFORM 320-DO-QUIT THRU 320-EXIT
026800         WHEN TXN-IS-ASSIGN
026900             PERFORM 340-DO-ASSIGN THRU 340-EXIT
027000         WHEN TXN-IS-SUBIN
027100             PERFORM 360-DO-SUBIN THRU 360-EXIT
027200         WHEN TXN-IS-SUBOUT
027300             PERFORM 380-DO-SUBOUT THRU 380-EXIT
027400         WHEN TXN-IS-DELETE
027500             PERFORM 500-DELETE THRU 500-EXIT
027600         WHEN TXN-IS-APPROVE
027700             PERFORM 600-DO-APPROVE THRU 600-EXIT
027800         WHEN OTHER
027900             SET WS-EDIT-BAD TO TRUE
028000             MOVE "UNRECOGNIZED TRANSACTION CODE"
028100                 TO WS-ERR-LINE
028200             PERFORM 970-WRITE-ERROR THRU 970-EXIT
028300     END-EVALUATE.
028400
028500     IF WS-EDIT-OK
028600         ADD 1 TO RECORDS-APPLIED
028700     ELSE
028800         ADD 1 TO RECORDS-REJECTED
028900     END-IF.
029000 200-EXIT.
029100     EXIT.
029200
029300*    ORDER -- TXN-ORDER CARRIES ONE PLACEMENT PER DISTINCT TEAM,
029400*    SPACE-SEPARATED.  TOKEN COUNT MUST MATCH THE TEAM COUNT.
029500 310-DO-ORDER.
029600     PERFORM 610-CNTTEAMS THRU 610-EXIT.
029700     PERFORM 315-PARSE-ORDER THRU 315-EXIT.
029800
029900     IF WS-ORDER-CNT NOT = WS-DISTINCT-TEAM-COUNT
030000         SET WS-EDIT-BAD TO TRUE
030100         MOVE "ORDER TOKEN COUNT DOES NOT MATCH TEAM COUNT"
030200             TO WS-ERR-LINE
030300         PERFORM 970-WRITE-ERROR THRU 970-EXIT
030400         GO TO 310-EXIT
030500     END-IF.
030600
030700     PERFORM 313-SET-PLACEMENT THRU 313-EXIT
030800         VARYING WS-PLAYER-IDX FROM 1 BY 1
030900             UNTIL WS-PLAYER-IDX > MTCH-PLAYER-COUNT OF
031000                                       PEND-MATCH-REC.
031100
031200     PERFORM 250-RECALC-DELTAS THRU 250-EXIT.
031300     PERFORM 900-REWRITE-PENDING THRU 900-EXIT.
031400 310-EXIT.
031500     EXIT.
031600
031700 313-SET-PLACEMENT.
031800     COMPUTE MTCH-PLACEMENT OF PEND-MATCH-REC (WS-PLAYER-IDX) =
031900         WS-ORDER-TBL (MTCH-TEAM OF PEND-MATCH-REC
032000                          (WS-PLAYER-IDX)) - 1.
032100 313-EXIT.
032200     EXIT.
032300
032400*    WALK TXN-ORDER LEFT TO RIGHT, SPLITTING ON SPACES, BUILDING
032500*    THE PLACEMENT-BY-TEAM TABLE.  A DIGIT-BY-DIGIT ACCUMULATOR,
032600*    NOT AN UNSTRING, SINCE THE NUMBER OF TOKENS IS UNKNOWN.
032700 315-PARSE-ORDER.
032800     MOVE ZERO TO WS-ORDER-CNT WS-TOKEN-VAL.
032900     MOVE ZERO TO WS-ORDER-TBL (1) WS-ORDER-TBL (2)
033000                  WS-ORDER-TBL (3) WS-ORDER-TBL (4)
033100                  WS-ORDER-TBL (5) WS-ORDER-TBL (6)
033200                  WS-ORDER-TBL (7) WS-ORDER-TBL (8)
033300                  WS-ORDER-TBL (9) WS-ORDER-TBL (10)
033400                  WS-ORDER-TBL (11) WS-ORDER-TBL (12).
033500     PERFORM 317-SCAN-ONE-CHAR
033600         VARYING WS-SCAN-POS FROM 1 BY 1
033700             UNTIL WS-SCAN-POS > 24.
033800     IF WS-TOKEN-VAL > ZERO OR WS-ORDER-CNT = ZERO
033900         ADD 1 TO WS-ORDER-CNT
034000         MOVE WS-TOKEN-VAL TO WS-ORDER-TBL (WS-ORDER-CNT)
034100     END-IF.
034200 315-EXIT.
034300     EXIT.
034400
034500 317-SCAN-ONE-CHAR.
034600     MOVE TXN-ORDER (WS-SCAN-POS:1) TO WS-ONE-CHAR.
034700     IF WS-ONE-CHAR = SPACE
034800         IF WS-SCAN-POS > 1
034900            AND TXN-ORDER (WS-SCAN-POS - 1:1) NOT = SPACE
035000             ADD 1 TO WS-ORDER-CNT
035100             MOVE WS-TOKEN-VAL TO WS-ORDER-TBL (WS-ORDER-CNT)
035200             MOVE ZERO TO WS-TOKEN-VAL
035300         END-IF
035400     ELSE
035500         MOVE WS-ONE-CHAR TO WS-ONE-DIGIT
035600         COMPUTE WS-TOKEN-VAL =
035700             (WS-TOKEN-VAL * 10) + WS-ONE-DIGIT
035800     END-IF.
035900 317-EXIT.
036000     EXIT.
036100
036200*    QUIT -- TOGGLE THE QUIT FLAG OF THE FIRST PLAYER WHOSE
036300*    LEAGUE ID MATCHES TXN-TARGET-ID.  NO RATING RECOMPUTE.
036400 320-DO-QUIT.
036500     SET WS-MEMBER-SW TO "N".
036600     PERFORM 322-SCAN-QUIT-TARGET THRU 322-EXIT
036700         VARYING WS-PLAYER-IDX FROM 1 BY 1
036800             UNTIL WS-PLAYER-IDX > MTCH-PLAYER-COUNT OF
036900                                       PEND-MATCH-REC
037000                OR WS-MEMBER-FOUND.
037100
037200     IF NOT WS-MEMBER-FOUND
037300         SET WS-EDIT-BAD TO TRUE
037400         MOVE "QUIT TARGET LEAGUE ID NOT ON THIS MATCH"
037500             TO WS-ERR-LINE
037600         PERFORM 970-WRITE-ERROR THRU 970-EXIT
037700         GO TO 320-EXIT
037800     END-IF.
037900
038000     PERFORM 900-REWRITE-PENDING THRU 900-EXIT.
038100 320-EXIT.
038200     EXIT.
038300
038400 322-SCAN-QUIT-TARGET.
038500     IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
038600             = TXN-TARGET-ID
038700         SET WS-MEMBER-FOUND TO TRUE
038800         IF MTCH-QUIT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
038900             SET MTCH-QUIT-NO OF PEND-MATCH-REC (WS-PLAYER-IDX)
039000                 TO TRUE
039100         ELSE
039200             SET MTCH-QUIT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
039300                 TO TRUE
039400         END-IF
039500     END-IF.
039600 322-EXIT.
039700     EXIT.
039800
039900*    ASSIGN -- TXN-PLAYER-SLOT IS 1-BASED, MUST BE WITHIN THE
040000*    ROSTER.  SETS THE LEAGUE ID AND LOOKS UP THE PLATFORM ID.
040100 340-DO-ASSIGN.
040200     IF TXN-PLAYER-SLOT < 1
040300        OR TXN-PLAYER-SLOT > MTCH-PLAYER-COUNT OF PEND-MATCH-REC
040400         SET WS-EDIT-BAD TO TRUE
040500         MOVE "ASSIGN SLOT OUT OF RANGE" TO WS-ERR-LINE
040600         PERFORM 970-WRITE-ERROR THRU 970-EXIT
040700         GO TO 340-EXIT
040800     END-IF.
040900
041000     MOVE TXN-TARGET-ID
041100         TO MTCH-DISCORD-ID OF PEND-MATCH-REC (TXN-PLAYER-SLOT).
041200
041300     MOVE "1" TO WS-DISC-FUNCTION.
041400     MOVE TXN-TARGET-ID TO WS-DISC-DISCORD-ID.
041500     CALL "DISCSTM" USING WS-DISC-CALL-AREA.
041600     IF WS-DISC-FOUND-SW = "Y"
041700         MOVE WS-DISC-STEAM-ID
041800             TO MTCH-STEAM-ID OF PEND-MATCH-REC (TXN-PLAYER-SLOT)
041900     END-IF.
042000
042100     PERFORM 250-RECALC-DELTAS THRU 250-EXIT.
042200     PERFORM 900-REWRITE-PENDING THRU 900-EXIT.
042300 340-EXIT.
042400     EXIT.
042500
042600*    SUBIN -- TXN-PLAYER-SLOT IS 0-BASED.  MARK THE PLAYER A
042700*    SUB-IN AND INSERT A SUBBED-OUT ENTRY IMMEDIATELY AFTER.
042800 360-DO-SUBIN.
042900     IF TXN-PLAYER-SLOT > MTCH-PLAYER-COUNT OF PEND-MATCH-REC - 1
043000         SET WS-EDIT-BAD TO TRUE
043100         MOVE "SUBIN SLOT OUT OF RANGE" TO WS-ERR-LINE
043200         PERFORM 970-WRITE-ERROR THRU 970-EXIT
043300         GO TO 360-EXIT
043400     END-IF.
043500
043600     IF MTCH-PLAYER-COUNT OF PEND-MATCH-REC > 11
043700         SET WS-EDIT-BAD TO TRUE
043800         MOVE "MATCH ROSTER IS FULL -- CANNOT SUBIN"
043900             TO WS-ERR-LINE
044000         PERFORM 970-WRITE-ERROR THRU 970-EXIT
044100         GO TO 360-EXIT
044200     END-IF.
044300
044400     COMPUTE WS-SLOT-IDX = TXN-PLAYER-SLOT + 1.
044500
044600*    SHIFT EVERY ENTRY FROM THE END DOWN TO WS-SLOT-IDX + 1 ONE
044700*    SLOT TOWARD THE BACK OF THE TABLE, OPENING A HOLE RIGHT
044800*    AFTER THE SUB-IN PLAYER.
044900     PERFORM 365-SHIFT-DOWN THRU 365-EXIT
045000         VARYING WS-SHIFT-IDX FROM
045100             MTCH-PLAYER-COUNT OF PEND-MATCH-REC + 1 BY -1
045200             UNTIL WS-SHIFT-IDX < WS-SLOT-IDX + 2.
045300
045400     MOVE MTCH-PLAYER-TBL OF PEND-MATCH-REC (WS-SLOT-IDX)
045500         TO MTCH-PLAYER-TBL OF PEND-MATCH-REC (WS-SLOT-IDX + 1).
045600
045700     SET MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-SLOT-IDX) TO TRUE.
045800
045900     MOVE TXN-TARGET-ID
046000         TO MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-SLOT-IDX + 1).
046100     MOVE "1" TO WS-DISC-FUNCTION.
046200     MOVE TXN-TARGET-ID TO WS-DISC-DISCORD-ID.
046300     CALL "DISCSTM" USING WS-DISC-CALL-AREA.
046400     IF WS-DISC-FOUND-SW = "Y"
046500         MOVE WS-DISC-STEAM-ID
046600             TO MTCH-STEAM-ID OF PEND-MATCH-REC (WS-SLOT-IDX + 1)
046700     END-IF.
046800     SET MTCH-QUIT-NO OF PEND-MATCH-REC (WS-SLOT-IDX + 1) TO TRUE.
046900     SET MTCH-IS-SUB-NO OF PEND-MATCH-REC (WS-SLOT-IDX + 1)
047000         TO TRUE.
047100     SET MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-SLOT-IDX + 1)
047200         TO TRUE.
047300     MOVE ZERO TO MTCH-DELTA OF PEND-MATCH-REC (WS-SLOT-IDX + 1)
047400                  MTCH-SEASON-DELTA OF PEND-MATCH-REC
047500                      (WS-SLOT-IDX + 1)
047600                  MTCH-COMBINED-DELTA OF PEND-MATCH-REC
047700                      (WS-SLOT-IDX + 1).
047800
047900     ADD 1 TO MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
048000
048100     PERFORM 250-RECALC-DELTAS THRU 250-EXIT.
048200     PERFORM 900-REWRITE-PENDING THRU 900-EXIT.
048300 360-EXIT.
048400     EXIT.
048500
048600 365-SHIFT-DOWN.
048700     MOVE MTCH-PLAYER-TBL OF PEND-MATCH-REC (WS-SHIFT-IDX - 1)
048800         TO MTCH-PLAYER-TBL OF PEND-MATCH-REC (WS-SHIFT-IDX).
048900 365-EXIT.
049000     EXIT.
049100
049200*    SUBOUT -- REMOVE THE SUBBED-OUT ENTRY AT TXN-PLAYER-SLOT
049300*    (1-BASED), CLEARING IS-SUB ON THE ENTRY AHEAD OF IT.
049400 380-DO-SUBOUT.
049500     IF TXN-PLAYER-SLOT < 1
049600        OR TXN-PLAYER-SLOT > MTCH-PLAYER-COUNT OF PEND-MATCH-REC
049700                                 - 1
049800         SET WS-EDIT-BAD TO TRUE
049900         MOVE "SUBOUT SLOT OUT OF RANGE" TO WS-ERR-LINE
050000         PERFORM 970-WRITE-ERROR THRU 970-EXIT
050100         GO TO 380-EXIT
050200     END-IF.
050300
050400     MOVE TXN-PLAYER-SLOT TO WS-SUBOUT-SLOT.
050500     IF NOT MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-SUBOUT-SLOT)
050600         SET WS-EDIT-BAD TO TRUE
050700         MOVE "SUBOUT SLOT IS NOT A SUBBED-OUT ENTRY"
050800             TO WS-ERR-LINE
050900         PERFORM 970-WRITE-ERROR THRU 970-EXIT
051000         GO TO 380-EXIT
051100     END-IF.
051200
051300     SET MTCH-IS-SUB-NO OF PEND-MATCH-REC (WS-SUBOUT-SLOT - 1)
051400         TO TRUE.
051500
051600     PERFORM 385-SHIFT-UP THRU 385-EXIT
051700         VARYING WS-SHIFT-IDX FROM WS-SUBOUT-SLOT BY 1
051800             UNTIL WS-SHIFT-IDX >=
051900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
052000
052100     SUBTRACT 1 FROM MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
052200
052300     PERFORM 250-RECALC-DELTAS THRU 250-EXIT.
052400     PERFORM 900-REWRITE-PENDING THRU 900-EXIT.
052500 380-EXIT.
052600     EXIT.
052700
052800 385-SHIFT-UP.
052900     MOVE MTCH-PLAYER-TBL OF PEND-MATCH-REC (WS-SHIFT-IDX + 1)
053000         TO MTCH-PLAYER-TBL OF PEND-MATCH-REC (WS-SHIFT-IDX).
053100 385-EXIT.
053200     EXIT.
053300
053400 500-DELETE.
053500     DELETE PENDING-MATCHES
053600         INVALID KEY
053700             MOVE "500-DELETE" TO PARA-NAME
053800             MOVE "DELETE OF PENDING-MATCHES FAILED"
053900                 TO ABEND-REASON
054000             MOVE WS-PEND-STATUS TO ACTUAL-VAL
054100             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
054200     END-DELETE.
054300 500-EXIT.
054400     EXIT.
054500
054600*    APPROVE -- HAND THE RECORD OFF TO MATCHAPR, WHICH OWNS THE
054700*    RATING RECOMPUTE, THE STATS-MASTER POSTING, AND THE MOVE
054800*    FROM PENDING TO VALIDATED.  PENDING-MATCHES IS CLOSED
054900*    FIRST SO MATCHAPR CAN OPEN IT ITSELF FOR THE DELETE.
055000 600-DO-APPROVE.
055100     MOVE MTCH-MATCH-KEY OF PEND-MATCH-REC TO WS-APR-MATCH-KEY.
055200     MOVE TXN-ACTOR-ID TO WS-APR-ACTOR-ID.
055300     CLOSE PENDING-MATCHES.
055400
055500     CALL "MATCHAPR" USING WS-APR-LINKAGE, WS-APR-RETURN-CD.
055600
055700     OPEN I-O PENDING-MATCHES.
055800
055900     IF WS-APR-REJECTED
056000         SET WS-EDIT-BAD TO TRUE
056100         MOVE "MATCHAPR REJECTED THE APPROVAL" TO WS-ERR-LINE
056200         PERFORM 970-WRITE-ERROR THRU 970-EXIT
056300     END-IF.
056400 600-EXIT.
056500     EXIT.
056600
056700*    RECOMPUTE ALL THREE DELTA SETS FOR THE MATCH CURRENTLY IN
056800*    PEND-MATCH-REC.  SAME ALGORITHM MATCHINT USES ON INTAKE --
056900*    COUNT TEAMS, BUILD THE TWO GROUPINGS, RUN RATEUPDT TWICE
057000*    PER MASTER, APPLY THE DELTA RULES.
057100 250-RECALC-DELTAS.
057200     PERFORM 610-CNTTEAMS THRU 610-EXIT.
057300     IF WS-DISTINCT-TEAM-COUNT < 2
057400         PERFORM 625-ZERO1 THRU 625-EXIT
057500             VARYING WS-PLAYER-IDX FROM 1 BY 1
057600                 UNTIL WS-PLAYER-IDX >
057700                     MTCH-PLAYER-COUNT OF PEND-MATCH-REC
057800         GO TO 250-EXIT
057900     END-IF.
058000
058100     PERFORM 650-CALCMSTR THRU 650-EXIT
058200         VARYING WS-CURRENT-MASTER-SW FROM 1 BY 1
058300             UNTIL WS-CURRENT-MASTER-SW > 3.
058400 250-EXIT.
058500     EXIT.
058600
058700 610-CNTTEAMS.
058800     MOVE ZERO TO WS-DISTINCT-TEAM-COUNT.
058900     MOVE ZERO TO WS-DISTINCT-TEAM-TBL (1) WS-DISTINCT-TEAM-TBL (2)
059000                  WS-DISTINCT-TEAM-TBL (3) WS-DISTINCT-TEAM-TBL (4)
059100                  WS-DISTINCT-TEAM-TBL (5) WS-DISTINCT-TEAM-TBL (6)
059200                  WS-DISTINCT-TEAM-TBL (7) WS-DISTINCT-TEAM-TBL (8)
059300                  WS-DISTINCT-TEAM-TBL (9)
059400                  WS-DISTINCT-TEAM-TBL (10)
059500                  WS-DISTINCT-TEAM-TBL (11)
059600                  WS-DISTINCT-TEAM-TBL (12).
059700     PERFORM 615-SCANTEAM THRU 615-EXIT
059800         VARYING WS-PLAYER-IDX FROM 1 BY 1
059900             UNTIL WS-PLAYER-IDX >
060000                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
060100 610-EXIT.
060200     EXIT.
060300
060400 615-SCANTEAM.
060500     SET WS-TEAM-SEEN-SW TO "N".
060600     PERFORM 617-CHKSEEN THRU 617-EXIT
060700         VARYING WS-SCAN-IDX FROM 1 BY 1
060800             UNTIL WS-SCAN-IDX > WS-DISTINCT-TEAM-COUNT.
060900     IF NOT WS-TEAM-ALREADY-SEEN
061000         ADD 1 TO WS-DISTINCT-TEAM-COUNT
061100         MOVE MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
061200             TO WS-DISTINCT-TEAM-TBL (WS-DISTINCT-TEAM-COUNT)
061300     END-IF.
061400 615-EXIT.
061500     EXIT.
061600
061700 617-CHKSEEN.
061800     IF WS-DISTINCT-TEAM-TBL (WS-SCAN-IDX) =
061900             MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
062000         SET WS-TEAM-SEEN-SW TO "Y"
062100     END-IF.
062200 617-EXIT.
062300     EXIT.
062400
062500 625-ZERO1.
062600     MOVE ZERO TO MTCH-DELTA OF PEND-MATCH-REC (WS-PLAYER-IDX)
062700                  MTCH-SEASON-DELTA OF PEND-MATCH-REC
062800                      (WS-PLAYER-IDX)
062900                  MTCH-COMBINED-DELTA OF PEND-MATCH-REC
063000                      (WS-PLAYER-IDX).
063100 625-EXIT.
063200     EXIT.
063300
063400 650-CALCMSTR.
063500     MOVE ZERO TO WS-LKUP-MASTER-SELECT.
063600     IF WS-MASTER-LIFETIME
063700         MOVE "1" TO WS-LKUP-MASTER-SELECT
063800     END-IF.
063900     IF WS-MASTER-SEASONAL
064000         MOVE "2" TO WS-LKUP-MASTER-SELECT
064100     END-IF.
064200     IF WS-MASTER-COMBINED
064300         MOVE "3" TO WS-LKUP-MASTER-SELECT
064400     END-IF.
064500
064600     PERFORM 660-LOADOLD THRU 660-EXIT
064700         VARYING WS-PLAYER-IDX FROM 1 BY 1
064800             UNTIL WS-PLAYER-IDX >
064900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
065000
065100     MOVE 1 TO WS-GROUPING-CODE.
065200     PERFORM 670-RUNGRP THRU 670-EXIT.
065300     MOVE 2 TO WS-GROUPING-CODE.
065400     PERFORM 670-RUNGRP THRU 670-EXIT.
065500
065600     PERFORM 690-CALCDELTA THRU 690-EXIT
065700         VARYING WS-PLAYER-IDX FROM 1 BY 1
065800             UNTIL WS-PLAYER-IDX >
065900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
066000 650-EXIT.
066100     EXIT.
066200
066300 660-LOADOLD.
066400     MOVE MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX)
066500         TO WS-LKUP-REQ-PLAYER-ID.
066600     CALL "STATLKUP" USING WS-LKUP-MASTER-SELECT,
066700                            WS-LKUP-REQ-PLAYER-ID,
066800                            WS-LKUP-STATS-REC.
066900     MOVE WS-LKUP-MU    TO WS-OLD-MU (WS-PLAYER-IDX).
067000     COMPUTE WS-OLD-SIGMA-SQ (WS-PLAYER-IDX) =
067100         WS-LKUP-SIGMA * WS-LKUP-SIGMA.
067200     IF MTCH-DISCORD-ID OF PEND-MATCH-REC (WS-PLAYER-IDX) = ZERO
067300         MOVE "N" TO WS-HAS-LEAGUE-ID (WS-PLAYER-IDX)
067400     ELSE
067500         MOVE "Y" TO WS-HAS-LEAGUE-ID (WS-PLAYER-IDX)
067600     END-IF.
067700 660-EXIT.
067800     EXIT.
067900
068000*    BUILD ONE GROUPING'S TEAM/PLAYER TABLE IN A SINGLE PASS,
068100*    DEDUPLICATING TEAMS INTO RANK ORDER AS THEY ARE FIRST SEEN,
068200*    THEN CALL RATEUPDT AND SCATTER (OR FALL BACK ON) THE
068300*    RESULT.
068400 670-RUNGRP.
068500     MOVE ZERO TO WS-GRP-COUNT.
068600     PERFORM 672-BLDONE THRU 672-EXIT
068700         VARYING WS-PLAYER-IDX FROM 1 BY 1
068800             UNTIL WS-PLAYER-IDX >
068900                 MTCH-PLAYER-COUNT OF PEND-MATCH-REC.
069000
069100     MOVE WS-GRP-COUNT TO WS-RATE-PLAYER-COUNT.
069200     MOVE WS-DISTINCT-TEAM-COUNT TO WS-RATE-TEAM-COUNT.
069300     IF WS-RATE-PLAYER-COUNT > 1
069400         CALL "RATEUPDT" USING WS-RATE-LINKAGE, WS-RATE-RETURN-CD
069500         IF WS-RATE-RETURN-CD = ZERO
069600             PERFORM 680-SCATTER THRU 680-EXIT
069700                 VARYING WS-SCAN-IDX FROM 1 BY 1
069800                     UNTIL WS-SCAN-IDX > WS-GRP-COUNT
069900         ELSE
070000             PERFORM 685-NOCHANGE THRU 685-EXIT
070100                 VARYING WS-SCAN-IDX FROM 1 BY 1
070200                     UNTIL WS-SCAN-IDX > WS-GRP-COUNT
070300         END-IF
070400     END-IF.
070500 670-EXIT.
070600     EXIT.
070700
070800 672-BLDONE.
070900     MOVE "N" TO WS-MEMBER-SW.
071000     IF WS-GROUP-WOSUB
071100        AND MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
071200         GO TO 672-EXIT
071300     END-IF.
071400     IF WS-GROUP-WITHSUB
071500        AND MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
071600         GO TO 672-EXIT
071700     END-IF.
071800
071900     ADD 1 TO WS-GRP-COUNT.
072000     MOVE WS-PLAYER-IDX TO WS-GRP-ORIG-SLOT (WS-GRP-COUNT).
072100     MOVE WS-OLD-MU (WS-PLAYER-IDX)
072200         TO WS-RATE-PLYR-MU (WS-GRP-COUNT).
072300     MOVE WS-OLD-SIGMA-SQ (WS-PLAYER-IDX)
072400         TO WS-RATE-PLYR-SIGMA-SQ (WS-GRP-COUNT).
072500
072600     PERFORM 674-TEAMCHK THRU 674-EXIT
072700         VARYING WS-SCAN-IDX FROM 1 BY 1
072800             UNTIL WS-SCAN-IDX > WS-DISTINCT-TEAM-COUNT
072900                OR WS-MEMBER-FOUND.
073000 672-EXIT.
073100     EXIT.
073200
073300 674-TEAMCHK.
073400     IF WS-DISTINCT-TEAM-TBL (WS-SCAN-IDX) =
073500             MTCH-TEAM OF PEND-MATCH-REC (WS-PLAYER-IDX)
073600         SET WS-MEMBER-FOUND TO TRUE
073700         MOVE WS-SCAN-IDX
073800             TO WS-RATE-PLYR-TEAM-SLOT (WS-GRP-COUNT)
073900         MOVE MTCH-PLACEMENT OF PEND-MATCH-REC (WS-PLAYER-IDX)
074000             TO WS-RATE-TEAM-RANK (WS-SCAN-IDX)
074100     END-IF.
074200 674-EXIT.
074300     EXIT.
074400
074500 680-SCATTER.
074600     MOVE WS-GRP-ORIG-SLOT (WS-SCAN-IDX) TO WS-PLAYER-IDX.
074700     IF WS-GROUP-WOSUB
074800         MOVE WS-RATE-PLYR-NEW-MU (WS-SCAN-IDX)
074900             TO WS-CAND-MU-WOSUB (WS-PLAYER-IDX)
075000     ELSE
075100         MOVE WS-RATE-PLYR-NEW-MU (WS-SCAN-IDX)
075200             TO WS-CAND-MU-WITHSUB (WS-PLAYER-IDX)
075300     END-IF.
075400 680-EXIT.
075500     EXIT.
075600
075700 685-NOCHANGE.
075800     MOVE WS-GRP-ORIG-SLOT (WS-SCAN-IDX) TO WS-PLAYER-IDX.
075900     IF WS-GROUP-WOSUB
076000         MOVE WS-OLD-MU (WS-PLAYER-IDX)
076100             TO WS-CAND-MU-WOSUB (WS-PLAYER-IDX)
076200     ELSE
076300         MOVE WS-OLD-MU (WS-PLAYER-IDX)
076400             TO WS-CAND-MU-WITHSUB (WS-PLAYER-IDX)
076500     END-IF.
076600 685-EXIT.
076700     EXIT.
076800
076900*    APPLY THE DELTA RULES AND STORE THE RESULT INTO THE MASTER
077000*    CURRENTLY BEING CALCULATED (LIFETIME/SEASONAL/COMBINED).
077100 690-CALCDELTA.
077200     IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
077300         MOVE WS-CAND-MU-WITHSUB (WS-PLAYER-IDX)
077400             TO WS-NEW-MU-FOR-PLYR
077500     ELSE
077600         MOVE WS-CAND-MU-WOSUB (WS-PLAYER-IDX) TO WS-NEW-MU-FOR-PLYR
077700     END-IF.
077800
077900     IF WS-HAS-LEAGUE-ID (WS-PLAYER-IDX) = "N"
078000         MOVE ZERO TO WS-RAW-DELTA
078100     ELSE
078200         COMPUTE WS-RAW-DELTA ROUNDED =
078300             WS-NEW-MU-FOR-PLYR - WS-OLD-MU (WS-PLAYER-IDX)
078400     END-IF.
078500
078600     IF MTCH-IS-SUB-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
078700         IF WS-RAW-DELTA < WS-MIN-POINTS-FOR-SUBS
078800             MOVE WS-MIN-POINTS-FOR-SUBS TO WS-RAW-DELTA
078900         END-IF
079000     END-IF.
079100
079200     IF MTCH-SUBOUT-YES OF PEND-MATCH-REC (WS-PLAYER-IDX)
079300         IF WS-RAW-DELTA NOT < ZERO
079400             MOVE ZERO TO WS-RAW-DELTA
079500         END-IF
079600     END-IF.
079700
079800     EVALUATE TRUE
079900         WHEN WS-MASTER-LIFETIME
080000             MOVE WS-RAW-DELTA
080100                 TO MTCH-DELTA OF PEND-MATCH-REC (WS-PLAYER-IDX)
080200         WHEN WS-MASTER-SEASONAL
080300             MOVE WS-RAW-DELTA
080400                 TO MTCH-SEASON-DELTA OF PEND-MATCH-REC
080500                        (WS-PLAYER-IDX)
080600         WHEN WS-MASTER-COMBINED
080700             MOVE WS-RAW-DELTA
080800                 TO MTCH-COMBINED-DELTA OF PEND-MATCH-REC
080900                        (WS-PLAYER-IDX)
081000     END-EVALUATE.
081100 690-EXIT.
081200     EXIT.
081300
081400 800-OPEN-FILES.
081500     OPEN OUTPUT SYSOUT.
081600     OPEN INPUT TRANSACTIONS.
081700     OPEN I-O PENDING-MATCHES.
081800 800-EXIT.
081900     EXIT.
082000
082100 850-CLOSE-FILES.
082200     CLOSE SYSOUT TRANSACTIONS PENDING-MATCHES.
082300 850-EXIT.
082400     EXIT.
082500
082600 900-REWRITE-PENDING.
082700     REWRITE PEND-MATCH-REC
082800         INVALID KEY
082900             MOVE "900-REWRITE" TO PARA-NAME
083000             MOVE "REWRITE OF PENDING-MATCHES FAILED"
083100                 TO ABEND-REASON
083200             MOVE WS-PEND-STATUS TO ACTUAL-VAL
083300             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
083400     END-REWRITE.
083500 900-EXIT.
083600     EXIT.
083700
083800 950-READ-TRANSACTIONS.
083900     READ TRANSACTIONS
084000         AT END
084100             MOVE "N" TO MORE-TRANS-SW
084200     END-READ.
084300 950-EXIT.
084400     EXIT.
084500
084600 970-WRITE-ERROR.
084700     MOVE WS-ERR-LINE TO SYSOUT-REC.
084800     WRITE SYSOUT-REC.
084900 970-EXIT.
085000     EXIT.
085100
085200 990-CLEANUP.
085300     DISPLAY "RECORDS READ      = " RECORDS-READ.
085400     DISPLAY "RECORDS APPLIED   = " RECORDS-APPLIED.
085500     DISPLAY "RECORDS REJECTED  = " RECORDS-REJECTED.
085600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085700 990-EXIT.
085800     EXIT.
085900
086000*    FORCED ABEND -- SAME HOUSE IDIOM USED ACROSS THE BATCH
086100*    SUITE.  ZERO-VAL AND ONE-VAL ARE REAL DECLARED FIELDS HERE,
086200*    NOT LEFT IMPLICIT.
086300 1000-ABEND-RTN.
086400     DISPLAY "*** ABEND *** " PARA-NAME " -- " ABEND-REASON.
086500     DISPLAY "EXPECTED: " EXPECTED-VAL "  ACTUAL: " ACTUAL-VAL.
086600     DIVIDE ZERO-VAL INTO ONE-VAL.
086700 1000-EXIT.
086800     EXIT.
