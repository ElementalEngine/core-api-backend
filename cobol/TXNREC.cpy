000100******************************************************************
000200*  TXNREC.CPY                                                   *
000300*  TRANSACTION RECORD -- ONE MAINTENANCE OPERATION AGAINST A    *
000400*  PENDING MATCH.                                               *
000500******************************************************************
000600* 060209JS  ORIGINAL LAYOUT
000700* 021413MM  ADDED TXN-TARGET-ID FOR ASSIGN/SUBIN OPERANDS
000800******************************************************************
000900 01  TXN-REC.
001000     05  TXN-CODE                    PIC X(08).
001100         88  TXN-IS-ORDER            VALUE "ORDER".
001200         88  TXN-IS-QUIT             VALUE "QUIT".
001300         88  TXN-IS-ASSIGN           VALUE "ASSIGN".
001400         88  TXN-IS-SUBIN            VALUE "SUBIN".
001500         88  TXN-IS-SUBOUT           VALUE "SUBOUT".
001600         88  TXN-IS-DELETE           VALUE "DELETE".
001700         88  TXN-IS-APPROVE          VALUE "APPROVE".
001800     05  TXN-MATCH-KEY               PIC X(24).
001900     05  TXN-ACTOR-ID                PIC 9(18).
002000     05  TXN-PLAYER-SLOT             PIC 9(02).
002100     05  TXN-ORDER                   PIC X(24).
002200     05  TXN-TARGET-ID               PIC 9(18).
002300     05  FILLER                      PIC X(15).
