000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DISCSTM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/18/87.
000700 DATE-COMPILED. 01/18/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  DISCSTM -- IDENTITY CROSS-REFERENCE LOOKUP AGAINST THE        *
001100*  PLAYER-DIRECTORY FILE.  LEAGUE ID (DISCORD ID) TO PLATFORM    *
001200*  ID (STEAM ID) AND BACK.  CALLED FROM MATCHINT WHEN A NEW      *
001300*  MATCH IS TAKEN IN AND FROM MATCHUPD ON AN ASSIGN/SUBIN        *
001400*  TRANSACTION.  REPLACES A DB2 STORED PROCEDURE (PCTPROC) THE   *
001500*  SHOP RAN AGAINST A HEALTH-PLAN TABLE ON THE OLD BILLING       *
001600*  SYSTEM -- PLAYER-DIRECTORY IS A PLAIN KEYED VSAM FILE, NOT A  *
001700*  DB2 TABLE, SO THE EXEC SQL IS GONE.                           *
001800******************************************************************
001900* CHANGE LOG
002000* 011887LB  ORIGINAL PROGRAM -- WRITTEN AS PCTPROC, A DB2           LB87  
002100* 011887LB  STORED PROCEDURE FOR THE REIMBURSEMENT PERCENTAGE       LB87  
002200* 011887LB  LOOKUP.  RETIRED WITH THE HEALTH-PLAN SUBSYSTEM.        LB87  
002300* 042009JS  REBUILT AS THE LEAGUE IDENTITY CROSS-REFERENCE.         JS09  
002400* 042009JS  PLAYER-DIRECTORY OPENED WITH DIR-STEAM-ID AS AN         JS09  
002500* 042009JS  ALTERNATE KEY FOR THE REVERSE LOOKUP.                   JS09  
002600* 073110MM  ADDED THE MATCH-ID-TO-DISCORD ENTRY CODE FOR            LG0871
002700* 073110MM  MATCHAPR'S SUB-OUT PLAYER RESOLUTION.  TICKET           LG0871
002800* 073110MM  LG-0871.                                                LG0871
002900* 052999KP  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM.  OK.      KP99  
003000* 040614AK  WIDENED DIR-STEAM-ID TO X(17) TO MATCH THE NEW          AK14  
003100* 040614AK  PLATFORM ID FORMAT.                                     AK14  
003200* 091815AK  ADDED THE PER-JOB-STEP CALL COUNTER AND STEAM-ID        LG0695
003300* 091815AK  WORK SPLIT AHEAD OF THE OPERATIONS TRACE REQUEST.       LG0695
003400* 091815AK  TICKET LG-0695.                                         LG0695
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PLAYER-DIRECTORY ASSIGN TO UT-S-PLYRDIR
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS RANDOM
004900         RECORD KEY IS DIR-DISCORD-ID
005000         ALTERNATE RECORD KEY IS DIR-STEAM-ID WITH DUPLICATES
005100         FILE STATUS IS WS-DIR-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  PLAYER-DIRECTORY
005600     RECORDING MODE F
005700     LABEL RECORDS STANDARD
005800     RECORD CONTAINS 50 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS.
006000 COPY PLAYRDIR.
006100
006200 WORKING-STORAGE SECTION.
006300 01  MISC-FIELDS.
006400     05  WS-DIR-STATUS               PIC X(02).
006500         88  WS-DIR-OK               VALUE "00".
006600         88  WS-DIR-NOTFND           VALUE "23".
006700     05  WS-FIRST-CALL-SW            PIC X(01) VALUE "Y".
006800         88  WS-FIRST-CALL           VALUE "Y".
006900     05  FILLER                      PIC X(02).
007000
007100*    THREE REDEFINES -- A DIGIT VIEW OF THE CALL COUNT FOR THE
007200*    TRACE DISPLAY, A SPLIT OF THE WORKING STEAM ID FOR THE
007300*    PLATFORM-PREFIX EDIT, AND A DIGIT VIEW OF THE RUN DATE.
007400 01  WS-CALL-COUNT                   PIC 9(07) COMP VALUE ZERO.
007500 01  WS-CALL-COUNT-DISP              PIC 9(07).
007600 01  WS-CALL-COUNT-DISP-R REDEFINES WS-CALL-COUNT-DISP.
007700     05  WS-CALL-COUNT-DIGIT OCCURS 7 TIMES PIC 9(01).
007800
007900 01  WS-STEAM-WORK                   PIC X(17).
008000 01  WS-STEAM-WORK-R REDEFINES WS-STEAM-WORK.
008100     05  WS-STEAM-PREFIX             PIC X(05).
008200     05  WS-STEAM-SUFFIX             PIC X(12).
008300
008400 01  WS-RUN-DATE-NUM                 PIC 9(08) COMP.
008500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-NUM.
008600     05  WS-RUN-YEAR                 PIC 9(04).
008700     05  WS-RUN-MONTH                PIC 9(02).
008800     05  WS-RUN-DAY                  PIC 9(02).
008900
009000 LINKAGE SECTION.
009100 01  DISC-LINKAGE.
009200     05  DISC-FUNCTION               PIC X(01).
009300         88  DISCORD-TO-STEAM        VALUE "1".
009400         88  STEAM-TO-DISCORD        VALUE "2".
009500         88  MATCH-ID-TO-DISCORD     VALUE "3".
009600     05  DISC-DISCORD-ID             PIC 9(18).
009700     05  DISC-STEAM-ID               PIC X(17).
009800     05  DISC-FOUND-SW               PIC X(01).
009900         88  DISC-FOUND              VALUE "Y".
010000         88  DISC-NOT-FOUND          VALUE "N".
010100
010200 PROCEDURE DIVISION USING DISC-LINKAGE.
010300
010400*    THIS SUBPROGRAM IS CALLED ONCE PER PLAYER, POTENTIALLY
010500*    HUNDREDS OF TIMES IN A RUN, SO PLAYER-DIRECTORY IS OPENED
010600*    ONCE ON THE FIRST CALL AND LEFT OPEN FOR THE LIFE OF THE
010700*    JOB STEP RATHER THAN OPENED AND CLOSED EVERY TIME.
010800 000-MAINLINE.
010900     MOVE "N" TO DISC-FOUND-SW.
011000     IF WS-FIRST-CALL
011100         OPEN INPUT PLAYER-DIRECTORY
011200         ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
011300         MOVE "N" TO WS-FIRST-CALL-SW
011400     END-IF.
011500     ADD 1 TO WS-CALL-COUNT.
011600     MOVE WS-CALL-COUNT TO WS-CALL-COUNT-DISP.
011700     MOVE DISC-STEAM-ID TO WS-STEAM-WORK.
011800
011900     EVALUATE TRUE
012000         WHEN DISCORD-TO-STEAM
012100             PERFORM 100-LOOKUP-BY-DISCORD
012200         WHEN STEAM-TO-DISCORD
012300             PERFORM 200-LOOKUP-BY-STEAM
012400         WHEN MATCH-ID-TO-DISCORD
012500             PERFORM 200-LOOKUP-BY-STEAM
012600     END-EVALUATE.
012700
012800     GOBACK.
012900
013000 100-LOOKUP-BY-DISCORD.
013100     MOVE DISC-DISCORD-ID TO DIR-DISCORD-ID.
013200     READ PLAYER-DIRECTORY
013300         INVALID KEY
013400             MOVE SPACES TO DISC-STEAM-ID
013500             MOVE "N" TO DISC-FOUND-SW.
013600     IF WS-DIR-OK
013700         MOVE DIR-STEAM-ID TO DISC-STEAM-ID
013800         MOVE "Y" TO DISC-FOUND-SW.
013900 100-EXIT.
014000     EXIT.
014100
014200 200-LOOKUP-BY-STEAM.
014300     MOVE DISC-STEAM-ID TO DIR-STEAM-ID.
014400     READ PLAYER-DIRECTORY
014500         KEY IS DIR-STEAM-ID
014600         INVALID KEY
014700             MOVE ZERO TO DISC-DISCORD-ID
014800             MOVE "N" TO DISC-FOUND-SW.
014900     IF WS-DIR-OK
015000         MOVE DIR-DISCORD-ID TO DISC-DISCORD-ID
015100         MOVE "Y" TO DISC-FOUND-SW.
015200 200-EXIT.
015300     EXIT.
