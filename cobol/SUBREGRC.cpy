000100******************************************************************
000200*  SUBREGRC.CPY                                                 *
000300*  SUB-REGISTRY RECORD -- CUMULATIVE COUNT OF TIMES A PLAYER    *
000400*  HAS ENTERED A MATCH AS A SUBSTITUTE.                         *
000500******************************************************************
000600* 052209JS  ORIGINAL LAYOUT
000700******************************************************************
000800 01  SUB-REG-REC.
000900     05  SUB-PLAYER-ID               PIC 9(18).
001000     05  SUB-IN-COUNT                PIC 9(05).
001100     05  FILLER                      PIC X(10).
