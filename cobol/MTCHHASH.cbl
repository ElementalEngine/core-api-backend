000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MTCHHASH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/85.
000700 DATE-COMPILED. 06/02/85.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  MTCHHASH -- BUILDS THE DUPLICATE-DETECTION KEY FOR AN         *
001100*  INCOMING MATCH.  CALLER PASSES THE UNIQUE-DATA STRING         *
001200*  (GAME, MAP-TYPE, THEN CIV+LEADER PER PLAYER, COMMA-           *
001300*  SEPARATED) AND GETS BACK A 64-BYTE HEX DIGEST IN SAVE-HASH.   *
001400*  THE ALGORITHM ITSELF IS NOT CONTRACTUAL -- ANY COLLISION-     *
001500*  SAFE KEY OVER THE SAME STRING IS ACCEPTABLE -- SO THIS SHOP   *
001600*  RUNS ITS OWN ROLLING CHECKSUM RATHER THAN A TRUE DIGEST       *
001700*  ALGORITHM.                                                    *
001800******************************************************************
001900* CHANGE LOG
002000* 060285JS  ORIGINAL PROGRAM -- WRITTEN AS STRLTH, A STRING-        JS85  
002100* 060285JS  LENGTH UTILITY.  USED FUNCTION REVERSE.                 JS85  
002200* 031609JS  REBUILT AS THE MATCH DUPLICATE-KEY BUILDER.  THE        JS09  
002300* 031609JS  REVERSE/TRIM TRICK IS GONE -- REPLACED WITH A           JS09  
002400* 031609JS  BYTE-BY-BYTE ROLLING CHECKSUM, HEX-ENCODED.             JS09  
002500* 082212MM  WIDENED THE OUTPUT DIGEST TO 64 HEX CHARACTERS TO       MM12  
002600* 082212MM  MATCH THE SAVE-HASH FIELD ON THE MATCH RECORD.          MM12  
002700* 101512AK  DROPPED THE LAST FUNCTION VERB FROM THIS PROGRAM --     AK12  
002800* 101512AK  BYTE VALUES NOW COME FROM A SEARCHED CHARACTER          AK12  
002900* 101512AK  TABLE SO THE OBJECT CODE RUNS ON THE OLD COMPILER.      AK12  
003000* 052999KP  Y2K REVIEW -- NO DATE FIELDS TOUCHED.  OK.              KP99  
003100* 091815AK  ADDED WS-ACCUM-1-DISP-R FOR THE CHECKSUM TRACE          LG0696
003200* 091815AK  OPERATIONS ASKED FOR WHEN CHASING DUPLICATE-KEY         LG0696
003300* 091815AK  COLLISIONS.  TICKET LG-0696.                            LG0696
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-BYTE-IDX                 PIC 9(03) COMP.
004900     05  WS-TEXT-LEN                 PIC 9(03) COMP.
005000     05  WS-ONE-BYTE                 PIC 9(03) COMP.
005100     05  WS-ACCUM-1                  PIC 9(09) COMP.
005200     05  WS-ACCUM-2                  PIC 9(09) COMP.
005300     05  WS-QUOT-1                   PIC 9(09) COMP.
005400     05  WS-QUOT-2                   PIC 9(09) COMP.
005500     05  WS-NIBBLE-TEMP              PIC 9(09) COMP.
005600     05  WS-NIBBLE-QUOT              PIC 9(09) COMP.
005700     05  WS-NIBBLE                   PIC 9(02) COMP.
005800     05  WS-HEX-IDX                  PIC 9(02) COMP.
005900     05  FILLER                      PIC X(02).
006000
006100*    THIRD REDEFINES -- SPLITS THE FIRST ACCUMULATOR INTO TWO
006200*    4-DIGIT HALVES FOR THE OPTIONAL CHECKSUM TRACE DISPLAY.
006300 01  WS-ACCUM-1-DISP                 PIC 9(09).
006400 01  WS-ACCUM-1-DISP-R REDEFINES WS-ACCUM-1-DISP.
006500     05  WS-ACCUM-1-HIGH             PIC 9(05).
006600     05  WS-ACCUM-1-LOW              PIC 9(04).
006700
006800*    CHARACTER LOOKUP TABLE -- POSITION IN THE TABLE IS THE
006900*    "BYTE VALUE" USED BY THE CHECKSUM.  ANY CHARACTER NOT IN
007000*    THE TABLE (SEARCH FALLS THROUGH TO AT END) CONTRIBUTES A
007100*    BYTE VALUE OF ZERO.
007200 01  WS-CHAR-TABLE.
007300     05  FILLER  PIC X(33) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefg".
007400     05  FILLER  PIC X(32) VALUE "hijklmnopqrstuvwxyz0123456789 ,-".
007500 01  WS-CHAR-TABLE-R REDEFINES WS-CHAR-TABLE.
007600     05  WS-CHAR-ENTRY OCCURS 65 TIMES
007700                       INDEXED BY WS-CHAR-IDX PIC X.
007800
007900 01  WS-HEX-DIGITS                   PIC X(16) VALUE
008000                                        "0123456789ABCDEF".
008100 01  WS-HEX-DIGITS-R REDEFINES WS-HEX-DIGITS.
008200     05  WS-HEX-CHAR OCCURS 16 TIMES PIC X.
008300
008400 LINKAGE SECTION.
008500 01  UNIQUE-DATA-TEXT                PIC X(255).
008600 01  SAVE-HASH-OUT                   PIC X(64).
008700
008800 PROCEDURE DIVISION USING UNIQUE-DATA-TEXT, SAVE-HASH-OUT.
008900
009000 000-MAINLINE.
009100     MOVE SPACES TO SAVE-HASH-OUT.
009200     MOVE ZERO   TO WS-ACCUM-1  WS-ACCUM-2.
009300     PERFORM 100-FIND-TEXT-LENGTH.
009400     IF WS-TEXT-LEN = ZERO
009500         GOBACK.
009600     PERFORM 200-ROLL-ONE-BYTE
009700         VARYING WS-BYTE-IDX FROM 1 BY 1
009800             UNTIL WS-BYTE-IDX > WS-TEXT-LEN.
009900     PERFORM 300-BUILD-HEX-DIGEST.
010000     GOBACK.
010100
010200*    THE LINKAGE FIELD IS FIXED AT 255 BYTES AND TRAILING-SPACE
010300*    PADDED BY THE CALLER, SO WALK BACK FROM THE END LOOKING
010400*    FOR THE LAST NON-SPACE BYTE.
010500 100-FIND-TEXT-LENGTH.
010600     MOVE 255 TO WS-TEXT-LEN.
010700     PERFORM 110-TRIM-ONE-BYTE
010800         UNTIL WS-TEXT-LEN = ZERO
010900            OR UNIQUE-DATA-TEXT (WS-TEXT-LEN:1) NOT = SPACE.
011000 100-EXIT.
011100     EXIT.
011200
011300 110-TRIM-ONE-BYTE.
011400     SUBTRACT 1 FROM WS-TEXT-LEN.
011500 110-EXIT.
011600     EXIT.
011700
011800*    ROLLING CHECKSUM -- TWO INDEPENDENT ACCUMULATORS SO THE
011900*    64-HEX-CHARACTER OUTPUT ISN'T JUST ONE VALUE REPEATED.
012000*    BYTE VALUE COMES FROM A TABLE SEARCH, NOT FROM ANY
012100*    INTRINSIC FUNCTION.
012200 200-ROLL-ONE-BYTE.
012300     SET WS-CHAR-IDX TO 1.
012400     MOVE ZERO TO WS-ONE-BYTE.
012500     SEARCH WS-CHAR-ENTRY
012600         AT END
012700             MOVE ZERO TO WS-ONE-BYTE
012800         WHEN WS-CHAR-ENTRY (WS-CHAR-IDX) =
012900                 UNIQUE-DATA-TEXT (WS-BYTE-IDX:1)
013000             SET WS-ONE-BYTE TO WS-CHAR-IDX
013100     END-SEARCH.
013200
013300     COMPUTE WS-NIBBLE-TEMP = (WS-ACCUM-1 * 131) + WS-ONE-BYTE
013400                                 + WS-BYTE-IDX.
013500     COMPUTE WS-QUOT-1 = WS-NIBBLE-TEMP / 1000000000.
013600     COMPUTE WS-ACCUM-1 = WS-NIBBLE-TEMP
013700                             - (WS-QUOT-1 * 1000000000).
013800
013900     COMPUTE WS-NIBBLE-TEMP = (WS-ACCUM-2 * 257) + WS-ONE-BYTE
014000                                 + (WS-TEXT-LEN - WS-BYTE-IDX).
014100     COMPUTE WS-QUOT-2 = WS-NIBBLE-TEMP / 1000000000.
014200     COMPUTE WS-ACCUM-2 = WS-NIBBLE-TEMP
014300                             - (WS-QUOT-2 * 1000000000).
014400 200-EXIT.
014500     EXIT.
014600
014700*    EMIT WS-ACCUM-1 AND WS-ACCUM-2 AS HEX NIBBLES, REPEATED TO
014800*    FILL THE FULL 64-BYTE SAVE-HASH FIELD.
014900 300-BUILD-HEX-DIGEST.
015000     MOVE WS-ACCUM-1 TO WS-ACCUM-1-DISP.
015100     PERFORM 310-BUILD-ONE-GROUP
015200         VARYING WS-HEX-IDX FROM 1 BY 1 UNTIL WS-HEX-IDX > 8.
015300 300-EXIT.
015400     EXIT.
015500
015600 310-BUILD-ONE-GROUP.
015700     COMPUTE WS-NIBBLE-TEMP = WS-ACCUM-1 + (WS-HEX-IDX * WS-ACCUM-2).
015800     COMPUTE WS-NIBBLE-QUOT = WS-NIBBLE-TEMP / 16.
015900     COMPUTE WS-NIBBLE = WS-NIBBLE-TEMP - (WS-NIBBLE-QUOT * 16)
016000                            + 1.
016100     MOVE WS-HEX-CHAR (WS-NIBBLE)
016200         TO SAVE-HASH-OUT (WS-HEX-IDX:1).
016300
016400     COMPUTE WS-NIBBLE-TEMP = WS-ACCUM-2 + (WS-HEX-IDX * WS-ACCUM-1).
016500     COMPUTE WS-NIBBLE-QUOT = WS-NIBBLE-TEMP / 16.
016600     COMPUTE WS-NIBBLE = WS-NIBBLE-TEMP - (WS-NIBBLE-QUOT * 16)
016700                            + 1.
016800     MOVE WS-HEX-CHAR (WS-NIBBLE)
016900         TO SAVE-HASH-OUT (WS-HEX-IDX + 8:1).
017000     MOVE WS-HEX-CHAR (WS-NIBBLE)
017100         TO SAVE-HASH-OUT (WS-HEX-IDX + 16:1).
017200     MOVE WS-HEX-CHAR (WS-NIBBLE)
017300         TO SAVE-HASH-OUT (WS-HEX-IDX + 24:1).
017400     MOVE WS-HEX-CHAR (WS-NIBBLE)
017500         TO SAVE-HASH-OUT (WS-HEX-IDX + 32:1).
017600     MOVE WS-HEX-CHAR (WS-NIBBLE)
017700         TO SAVE-HASH-OUT (WS-HEX-IDX + 40:1).
017800     MOVE WS-HEX-CHAR (WS-NIBBLE)
017900         TO SAVE-HASH-OUT (WS-HEX-IDX + 48:1).
018000     MOVE WS-HEX-CHAR (WS-NIBBLE)
018100         TO SAVE-HASH-OUT (WS-HEX-IDX + 56:1).
018200 310-EXIT.
018300     EXIT.
